000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANSACTION-IMPORT.
000300 AUTHOR.        PJS.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/14/2001.
000600 DATE-COMPILED. 05/14/2001.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    TRANSACTION-IMPORT                                        *
001000*    LOADS A DELIMITED TEXT FILE OF BROKERAGE-NOTE TRANSACTIONS *
001100*    RECEIVED FROM THE PORTFOLIO OWNER, MAPS ITS HEADER ROW     *
001200*    AGAINST A KNOWN SET OF COLUMN SYNONYMS, PARSES EACH DATA   *
001300*    ROW AND POSTS IT AGAINST THE TRANSACTION AND POSITION      *
001400*    FILES.  UNKNOWN TICKERS ARE CREATED AS PLACEHOLDER STOCK-  *
001500*    MASTER RECORDS.  ONE IMPORT REPORT LINE IS WRITTEN FOR     *
001600*    EACH REJECTED ROW, FOLLOWED BY THE RUN SUMMARY.            *
001700*                                                                *
001800*    THE POSTING LOGIC BELOW IS THE SAME BUY/SELL LOGIC AS      *
001900*    TRANSACTION-POST (PORT.R01001) BUT IS CARRIED HERE IN      *
002000*    LINE BECAUSE THIS SHOP DOES NOT SUBCHAIN BATCH STEPS -     *
002100*    EACH JOB STEP IS SELF-CONTAINED.                           *
002200*                                                                *
002300*    MAINTENANCE LOG                                             *
002400*    DATE       PGMR  TKT       DESCRIPTION                      *
002500*    ---------  ----  --------  -------------------------------- *
002600*    05/14/01   PJS   INIT-021  ORIGINAL LAYOUT - COMMA FILES    *
002700*                                ONLY, FIXED COLUMN ORDER        *
002800*    01/09/02   PJS   CR-0411   ADDED DELIMITER DETECTION AND    *
002900*                                HEADER-SYNONYM COLUMN MAPPING   *
003000*    06/20/03   TDN   CR-0435   ADDED DUPLICATE-ROW SKIP AND     *
003100*                                PLACEHOLDER STOCK CREATION      *
003200*    02/02/05   TDN   CR-0454   BRAZILIAN 1.234,56 PRICE FORMAT  *
003300*                                RECOGNIZED ALONGSIDE US STYLE   *
003400*    09/18/06   PJS   CR-0462   TWO-DIGIT YEAR CENTURY WINDOW    *
003500*                                ADDED TO THE DATE PARSER        *
003600*    03/11/09   LKW   CR-0479   TICKER PARSE NOW UPPERCASES,     *
003700*                                TAKES THE FIRST WORD OF THE     *
003800*                                COLUMN AND HUNTS FOR THE 4-     *
003900*                                LETTER/1-2-DIGIT SHAPE WHEN THE *
004000*                                CLEANED TOKEN DOES NOT MATCH IT *
004100*    08/03/09   MWK   CR-0485   TYPE PARSE NOW UPPERCASES THE    *
004200*                                COLUMN LIKE THE TICKER PARSE    *
004300*                                ALREADY DID AND MATCHES EACH    *
004400*                                BUY/SELL SYNONYM AS A SUBSTRING *
004500*                                EITHER DIRECTION INSTEAD OF AN  *
004600*                                EXACT COMPARE - A LOWERCASE OR  *
004700*                                MIXED-CASE FEED, OR ONE WITH    *
004800*                                EXTRA WORDS AROUND THE KEYWORD, *
004900*                                WAS BEING WRONGLY REJECTED      *
005000*    08/10/09   MWK   CR-0488   FEES PARSE SPLIT OUT OF          *
005100*                                5600-PARSE-PRICE INTO ITS OWN   *
005200*                                5650-PARSE-FEES - AN UNPARSABLE *
005300*                                OR ZERO FEES COLUMN WAS FAILING *
005400*                                THE WHOLE ROW, BUT FEES ARE     *
005500*                                OPTIONAL AND SHOULD ONLY EVER   *
005600*                                DEFAULT TO ZERO                 *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-4381.
006100 OBJECT-COMPUTER. IBM-4381.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT IMPORT-FILE ASSIGN TO IMPFILE
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT STOCK-MASTER ASSIGN TO STKMAST
006900         ORGANIZATION IS SEQUENTIAL.
007000     SELECT STOCK-MASTER-NEW ASSIGN TO STKNEW
007100         ORGANIZATION IS SEQUENTIAL.
007200     SELECT TRANSACTION-DETAIL ASSIGN TO TRNFILE
007300         ORGANIZATION IS SEQUENTIAL.
007400     SELECT PORTFOLIO-POSITION ASSIGN TO POSFILE
007500         ORGANIZATION IS SEQUENTIAL.
007600     SELECT POSITION-NEW ASSIGN TO POSNEW
007700         ORGANIZATION IS SEQUENTIAL.
007800     SELECT IMPORT-REPORT ASSIGN TO PRTOUT
007900         ORGANIZATION IS SEQUENTIAL.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  IMPORT-FILE
008300     LABEL RECORDS ARE OMITTED
008400     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS.
008500 01  IMPORT-LINE                   PIC X(200).
008600 FD  STOCK-MASTER
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS.
008900 01  STOCK-MASTER-RECORD.
009000     05  STK-ID                    PIC 9(6).
009100     05  STK-TICKER                PIC X(10).
009200     05  STK-NAME                  PIC X(40).
009300     05  STK-SECTOR                PIC X(20).
009400     05  STK-ACTIVE                PIC X(1).
009500     05  FILLER                    PIC X(03).
009600 FD  STOCK-MASTER-NEW
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS.
009900 01  STOCK-MASTER-NEW-RECORD      PIC X(80).
010000 FD  TRANSACTION-DETAIL
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 106 CHARACTERS.
010300 01  TRANSACTION-RECORD.
010400     05  TRN-ID                    PIC 9(6).
010500     05  TRN-STOCK-ID              PIC 9(6).
010600     05  TRN-TICKER                PIC X(10).
010700     05  TRN-TYPE                  PIC X(4).
010800     05  TRN-QUANTITY              PIC 9(7).
010900     05  TRN-PRICE                 PIC S9(8)V99.
011000     05  TRN-TOTAL-VALUE           PIC S9(10)V99.
011100     05  TRN-DATE                  PIC 9(8).
011200     05  TRN-FEES                  PIC S9(8)V99.
011300     05  TRN-NOTES                 PIC X(30).
011400     05  FILLER                    PIC X(03).
011500 FD  PORTFOLIO-POSITION
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 72 CHARACTERS.
011800 01  POSITION-RECORD.
011900     05  POS-STOCK-ID              PIC 9(6).
012000     05  POS-TICKER                PIC X(10).
012100     05  POS-QUANTITY              PIC 9(7).
012200         88  POS-IS-EMPTY              VALUE ZERO.
012300     05  POS-AVG-PRICE             PIC S9(8)V99.
012400     05  POS-FIRST-BUY-DATE        PIC 9(8).
012500         88  POS-NEVER-BOUGHT          VALUE ZERO.
012600     05  POS-NOTES                 PIC X(30).
012700     05  FILLER                    PIC X(01).
012800 FD  POSITION-NEW
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 72 CHARACTERS.
013100 01  POSITION-NEW-RECORD          PIC X(72).
013200 FD  IMPORT-REPORT
013300     LABEL RECORDS ARE STANDARD
013400     LINAGE IS 60 WITH FOOTING AT 55.
013500 01  PRTLINE                       PIC X(132).
013600 WORKING-STORAGE SECTION.
013700 01  W00-SWITCHES.
013800     05  W00-MORE-LINES            PIC X(3)  VALUE 'YES'.
013900         88  W00-NO-MORE-LINES         VALUE 'NO '.
014000     05  W00-ROW-VALID-CDE         PIC X(1)  VALUE 'Y'.
014100         88  W00-ROW-IS-VALID          VALUE 'Y'.
014200         88  W00-ROW-IS-INVALID        VALUE 'N'.
014300     05  W00-STOCK-FOUND-CDE       PIC X(1)  VALUE 'N'.
014400         88  W00-STOCK-WAS-FOUND       VALUE 'Y'.
014500     05  W00-POS-FOUND-CDE         PIC X(1)  VALUE 'N'.
014600         88  W00-POSITION-WAS-FOUND    VALUE 'Y'.
014700     05  W00-DUP-FOUND-CDE         PIC X(1)  VALUE 'N'.
014800         88  W00-ROW-IS-DUPLICATE      VALUE 'Y'.
014900 01  W01-COUNTERS COMP.
015000     05  W01-LINE-NUMBER           PIC 9(7)  VALUE ZERO.
015100     05  W01-IMPORTED-COUNT        PIC 9(7)  VALUE ZERO.
015200     05  W01-ERROR-COUNT           PIC 9(7)  VALUE ZERO.
015300     05  W01-SKIPPED-COUNT         PIC 9(7)  VALUE ZERO.
015400     05  W01-CREATED-COUNT         PIC 9(7)  VALUE ZERO.
015500     05  W01-NEXT-TRAN-ID          PIC 9(6)  VALUE ZERO.
015600     05  W01-NEXT-STOCK-ID         PIC 9(6)  VALUE ZERO.
015700     05  W01-AVAILABLE-QTY         PIC 9(7)  VALUE ZERO.
015800*    DELIMITER-DETECTION WORK AREA - FIRST FIVE LINES ARE
015900*    PEEKED AND COUNTED BEFORE THE FILE IS REOPENED FOR THE
016000*    REAL PASS (CR-0411).
016100 01  W15-PEEK-CTL.
016200     05  W15-PEEK-COUNT            PIC 9(1)  COMP VALUE ZERO.
016300     05  W15-COMMA-COUNT           PIC 9(3)  COMP VALUE ZERO.
016400     05  W15-SEMI-COUNT            PIC 9(3)  COMP VALUE ZERO.
016500     05  W15-TAB-COUNT             PIC 9(3)  COMP VALUE ZERO.
016600 01  W15-TAB-CHAR                  PIC X(1)  VALUE X'09'.
016700 01  W16-DELIM-CHAR                PIC X(1)  VALUE ','.
016800*    HEADER-COLUMN MAP - ONE ENTRY PER COLUMN FOUND ON THE
016900*    HEADER ROW, PLUS THE RESOLVED POSITION OF EACH KNOWN
017000*    FIELD (ZERO WHEN NOT PRESENT).
017100 01  W17-HEADER-COLUMNS.
017200     05  W17-COL PIC X(20) OCCURS 10 TIMES.
017300*    FLAT VIEW OF THE SPLIT HEADER ROW, KEPT FOR THE HEADER-
017400*    ECHO LINE ON THE IMPORT REPORT (CR-0411).
017500 01  W17-HEADER-LINE-VIEW REDEFINES W17-HEADER-COLUMNS
017600                                    PIC X(200).
017700 01  W18-FIELD-POSITIONS COMP.
017800     05  W18-COL-TICKER            PIC 9(2)  VALUE ZERO.
017900     05  W18-COL-TYPE              PIC 9(2)  VALUE ZERO.
018000     05  W18-COL-QUANTITY          PIC 9(2)  VALUE ZERO.
018100     05  W18-COL-PRICE             PIC 9(2)  VALUE ZERO.
018200     05  W18-COL-DATE              PIC 9(2)  VALUE ZERO.
018300     05  W18-COL-FEES              PIC 9(2)  VALUE ZERO.
018400     05  W18-COL-NOTES             PIC 9(2)  VALUE ZERO.
018500     05  W18-SUB                   PIC 9(2)  VALUE ZERO.
018600*    ONE DATA ROW, SPLIT INTO COLUMNS BY THE DETECTED
018700*    DELIMITER.
018800 01  W19-DATA-COLUMNS.
018900     05  W19-COL PIC X(30) OCCURS 10 TIMES.
019000*    STOCK TABLE - LOADED FROM STOCK-MASTER, SEARCHED BY
019100*    TICKER, AND EXTENDED IN MEMORY AS PLACEHOLDER STOCKS ARE
019200*    CREATED (CR-0435).
019300 01  W20-STOCK-TABLE-CTL.
019400     05  W20-STOCK-COUNT           PIC 9(4)  COMP VALUE ZERO.
019500 01  W21-STOCK-TABLE.
019600     05  W21-STOCK-ENTRY OCCURS 0 TO 2000 TIMES
019700             DEPENDING ON W20-STOCK-COUNT
019800             INDEXED BY W21-IDX.
019900         10  W21-STOCK-ID          PIC 9(6).
020000         10  W21-TICKER            PIC X(10).
020100*    POSITION TABLE - THE ENTIRE OLD MASTER IS LOADED HERE
020200*    AND KEPT IN STOCK-ID ORDER SO EACH ROW POSTS AGAINST THE
020300*    RUNNING BALANCE LEFT BY THE ROWS BEFORE IT.  A FRESH
020400*    OLD-MASTER/NEW-MASTER FILE PASS PER ROW WOULD NOT SEE
020500*    AN EARLIER ROW'S UPDATE, SO THE WHOLE TABLE IS CARRIED
020600*    IN WORKING-STORAGE FOR THE LENGTH OF THE RUN AND WRITTEN
020700*    BACK OUT ONCE AT THE END (CR-0435).
020800 01  W23-POSITION-TABLE-CTL.
020900     05  W23-POSITION-COUNT        PIC 9(4)  COMP VALUE ZERO.
021000 01  W24-POSITION-TABLE.
021100     05  W24-POSITION-ENTRY OCCURS 0 TO 2000 TIMES
021200             DEPENDING ON W23-POSITION-COUNT
021300             INDEXED BY W24-IDX.
021400         10  W24-STOCK-ID          PIC 9(6).
021500         10  W24-TICKER            PIC X(10).
021600         10  W24-QUANTITY          PIC 9(7).
021700         10  W24-AVG-PRICE         PIC S9(8)V99.
021800         10  W24-FIRST-BUY-DATE    PIC 9(8).
021900         10  W24-NOTES             PIC X(30).
022000*    DUPLICATE-ROW TABLE - EVERY GOOD ROW POSTED THIS RUN IS
022100*    REMEMBERED SO A LATER EXACT REPEAT IS SKIPPED (CR-0435).
022200 01  W25-DUP-TABLE-CTL.
022300     05  W25-DUP-COUNT             PIC 9(4)  COMP VALUE ZERO.
022400 01  W26-DUP-TABLE.
022500     05  W26-DUP-ENTRY OCCURS 0 TO 2000 TIMES
022600             DEPENDING ON W25-DUP-COUNT
022700             INDEXED BY W26-IDX.
022800         10  W26-TICKER            PIC X(10).
022900         10  W26-TYPE              PIC X(4).
023000         10  W26-QUANTITY          PIC 9(7).
023100         10  W26-PRICE             PIC S9(8)V99.
023200         10  W26-DATE              PIC 9(8).
023300*    ONE PARSED ROW, READY TO POST.
023400 01  W30-PARSED-ROW.
023500     05  W30-TICKER                PIC X(10).
023600     05  W30-TYPE                  PIC X(4).
023700         88  W30-IS-BUY                VALUE 'BUY '.
023800         88  W30-IS-SELL               VALUE 'SELL'.
023900     05  W30-QUANTITY              PIC 9(7).
024000     05  W30-PRICE                 PIC S9(8)V99.
024100     05  W30-DATE                  PIC 9(8).
024200     05  W30-FEES                  PIC S9(8)V99.
024300     05  W30-NOTES                 PIC X(30).
024400     05  W30-STOCK-ID              PIC 9(6).
024500 01  W31-ERROR-MESSAGE             PIC X(60) VALUE SPACES.
024600*    ALTERNATE VIEW OF THE PARSED ROW - TICKER/TYPE/DATE KEY
024700*    ONLY, USED WHEN A NEW ROW IS COMPARED AGAINST THE
024800*    DUPLICATE TABLE (CR-0435).
024900 01  W32-PARSED-ROW-KEY-VIEW REDEFINES W30-PARSED-ROW.
025000     05  W32-TICKER                PIC X(10).
025100     05  W32-TYPE                  PIC X(4).
025200     05  W32-QUANTITY              PIC 9(7).
025300     05  W32-PRICE                 PIC S9(8)V99.
025400     05  W32-DATE                  PIC 9(8).
025500     05  FILLER                    PIC X(37).
025600*    B3 TICKER SHAPE IS 4 LETTERS PLUS A 1-2 DIGIT SERIES
025700*    NUMBER (PETR4, VALE3, ITSA4, BBDC11 ...) - THIS WORK AREA
025800*    SUPPORTS THE PATTERN CHECK ON THE CLEANED TOKEN AND, WHEN
025900*    IT FAILS, THE LEFT-TO-RIGHT SCAN FOR THAT SAME PATTERN
026000*    BURIED SOMEWHERE INSIDE A MESSIER COLUMN VALUE (CR-0479).
026100 01  W33-TICKER-PATTERN-WORK.
026200     05  W33-FOUND-CDE             PIC X(1)  VALUE 'N'.
026300         88  W33-PATTERN-FOUND         VALUE 'Y'.
026400     05  W33-SCAN-POS              PIC 9(2)  COMP VALUE ZERO.
026500     05  W33-SCAN-LIMIT            PIC 9(2)  COMP VALUE ZERO.
026600     05  W33-EXTRACTED             PIC X(10) VALUE SPACES.
026700*    TYPE-COLUMN MATCH WORK AREA - THE NORMALIZED COLUMN IS
026800*    HUNTED AGAINST EACH ENTRY OF W65-TYPE-SYNONYM-TABLE BELOW
026900*    AND THE WINNING ENTRY'S BUY/SELL CODE IS LEFT HERE
027000*    (CR-0485).
027100 01  W34-TYPE-MATCH-WORK.
027200     05  W34-TYPE-FOUND-CDE        PIC X(1)  VALUE 'N'.
027300         88  W34-TYPE-FOUND            VALUE 'Y'.
027400     05  W34-TYPE-CDE              PIC X(1)  VALUE SPACE.
027500     05  W34-OCCUR-CNT             PIC 9(3)  COMP VALUE ZERO.
027600*    GENERIC STRING-SCAN WORK AREA, REUSED BY THE TICKER,
027700*    QUANTITY, PRICE AND DATE PARSERS.
027800 01  W40-SCAN-WORK.
027900     05  W40-RAW                   PIC X(30) VALUE SPACES.
028000     05  W40-CLEAN                 PIC X(30) VALUE SPACES.
028100     05  W40-LEN                   PIC 9(2)  COMP VALUE ZERO.
028200     05  W40-IN-PTR                PIC 9(2)  COMP VALUE ZERO.
028300     05  W40-OUT-PTR               PIC 9(2)  COMP VALUE ZERO.
028400     05  W40-SPLIT-CNT             PIC 9(2)  COMP VALUE ZERO.
028500     05  W40-SPLIT-FOUND           PIC X(1)  VALUE 'N'.
028600         88  W40-HAS-SPLIT             VALUE 'Y'.
028700     05  W40-OTHER-SEP             PIC X(1)  VALUE SPACE.
028800*    ALTERNATE VIEW OF THE SCAN WORK AREA - A 10-DIGIT
028900*    BUILD STRING (8 WHOLE + 2 DECIMAL) DECLARED PIC 9(8)V99
029000*    SO A PLAIN MOVE OF THE WHOLE FIELD LANDS THE IMPLIED
029100*    DECIMAL IN THE RIGHT PLACE WITHOUT AN INTRINSIC
029200*    FUNCTION (CR-0454).
029300 01  W41-DIGIT-BUILD-VIEW REDEFINES W40-SCAN-WORK.
029400     05  FILLER                    PIC X(30).
029500     05  FILLER                    PIC X(19).
029600     05  W41-DIGIT-STRING          PIC 9(8)V99.
029700     05  FILLER                    PIC X(1).
029800 01  W42-WHOLE-PART                PIC 9(8)  VALUE ZERO.
029900 01  W43-FRACTION-PART             PIC X(4)  VALUE SPACES.
030000 01  W44-SEG1                      PIC X(4)  VALUE SPACES.
030100 01  W44-SEG2                      PIC X(4)  VALUE SPACES.
030200 01  W44-SEG3                      PIC X(4)  VALUE SPACES.
030300 01  W45-RJ-2.
030400     05  W45-RJ-IN                 PIC X(4).
030500     05  W45-RJ-OUT                PIC 9(2).
030600 01  W46-YEAR-NUM                  PIC 9(4)  VALUE ZERO.
030700 01  W47-MONTH-NUM                 PIC 9(2)  VALUE ZERO.
030800 01  W48-DAY-NUM                   PIC 9(2)  VALUE ZERO.
030900 01  W49-CENTURY-WINDOW            PIC 9(2)  VALUE ZERO.
031000*    PAGE-HEADING AND REPORT-LINE WORK AREAS.
031100 01  W50-PAGE-CTR                 PIC 9(3) COMP VALUE ZERO.
031200 01  W51-TITLE-LINE.
031300     05  FILLER                    PIC X(40) VALUE
031400         'PORTFOLIO SYSTEMS GROUP'.
031500     05  FILLER                    PIC X(40) VALUE
031600         'TRANSACTION IMPORT REPORT'.
031700 01  W52-INFO-LINE.
031800     05  FILLER                    PIC X(20) VALUE
031900         'DELIMITER USED:'.
032000     05  W52-DELIM-SHOWN           PIC X(4).
032100 01  W52-HEADER-ECHO-LINE.
032200     05  FILLER                    PIC X(20) VALUE
032300         'HEADER ROW MAPPED:'.
032400     05  W52-HEADER-SHOWN          PIC X(100).
032500 01  W53-ERROR-LINE.
032600     05  FILLER                    PIC X(6)  VALUE 'LINE '.
032700     05  W53-LINE-NO               PIC ZZZZZ9.
032800     05  FILLER                    PIC X(2)  VALUE ': '.
032900     05  W53-REASON                PIC X(60).
033000 01  W54-CREATED-LINE.
033100     05  FILLER                    PIC X(20) VALUE
033200         'STOCK CREATED:'.
033300     05  W54-TICKER-SHOWN         PIC X(10).
033400 01  W55-SUMMARY-LINE-1.
033500     05  FILLER                    PIC X(20) VALUE 'IMPORTED:'.
033600     05  W55-IMPORTED             PIC ZZZZZ9.
033700 01  W55-SUMMARY-LINE-2.
033800     05  FILLER                    PIC X(20) VALUE 'ERRORS:'.
033900     05  W55-ERRORS               PIC ZZZZZ9.
034000 01  W55-SUMMARY-LINE-3.
034100     05  FILLER                    PIC X(20) VALUE 'SKIPPED:'.
034200     05  W55-SKIPPED              PIC ZZZZZ9.
034300 01  W55-SUMMARY-LINE-4.
034400     05  FILLER                    PIC X(20) VALUE
034500         'STOCKS CREATED:'.
034600     05  W55-CREATED              PIC ZZZZZ9.
034700*    BUY/SELL SYNONYM TABLE - ONE ENTRY PER WORD OR SIGN A FEED
034800*    HAS BEEN SEEN TO USE FOR A BUY OR A SELL, EACH ENTRY
034900*    CARRYING ITS OWN CODE (B OR S) AND LENGTH SO 5210-MATCH-
035000*    ONE-SYNONYM CAN REFERENCE-MODIFY IT WITHOUT A TRAILING-
035100*    BLANK MISMATCH.  SIXTEEN VALUE CLAUSES REDEFINED AS AN
035200*    OCCURS TABLE, SINCE THIS SHOP DOES NOT INITIALIZE A TABLE
035300*    WITH A LOOP WHEN THE VALUES NEVER CHANGE (CR-0485).
035400 01  W65-TYPE-SYNONYM-VALUES.
035500     05  FILLER                    PIC X(13) VALUE
035600         'B01C         '.
035700     05  FILLER                    PIC X(13) VALUE
035800         'B06COMPRA    '.
035900     05  FILLER                    PIC X(13) VALUE
036000         'B03BUY       '.
036100     05  FILLER                    PIC X(13) VALUE
036200         'B01B         '.
036300     05  FILLER                    PIC X(13) VALUE
036400         'B09AQUISICAO '.
036500     05  FILLER                    PIC X(13) VALUE
036600         'B07ENTRADA   '.
036700     05  FILLER                    PIC X(13) VALUE
036800         'B07CREDITO   '.
036900     05  FILLER                    PIC X(13) VALUE
037000         'B01+         '.
037100     05  FILLER                    PIC X(13) VALUE
037200         'S01V         '.
037300     05  FILLER                    PIC X(13) VALUE
037400         'S05VENDA     '.
037500     05  FILLER                    PIC X(13) VALUE
037600         'S04SELL      '.
037700     05  FILLER                    PIC X(13) VALUE
037800         'S01S         '.
037900     05  FILLER                    PIC X(13) VALUE
038000         'S09ALIENACAO '.
038100     05  FILLER                    PIC X(13) VALUE
038200         'S05SAIDA     '.
038300     05  FILLER                    PIC X(13) VALUE
038400         'S06DEBITO    '.
038500     05  FILLER                    PIC X(13) VALUE
038600         'S01-         '.
038700 01  W65-TYPE-SYNONYM-TABLE REDEFINES W65-TYPE-SYNONYM-VALUES.
038800     05  W65-SYNONYM-ENTRY OCCURS 16 TIMES
038900             INDEXED BY W65-IDX.
039000         10  W65-SYNONYM-CDE       PIC X(1).
039100         10  W65-SYNONYM-LEN       PIC 9(2).
039200         10  W65-SYNONYM-TEXT      PIC X(10).
039300 PROCEDURE DIVISION.
039400 0000-TRANSACTION-IMPORT.
039500     PERFORM 1000-INITIALIZE.
039600     PERFORM 1200-DETECT-DELIMITER THRU 1200-EXIT.
039700     PERFORM 1300-LOAD-STOCK-TABLE THRU 1300-EXIT.
039800     PERFORM 1350-LOAD-POSITION-TABLE THRU 1350-EXIT.
039900     PERFORM 1400-READ-HEADER THRU 1400-EXIT.
040000     IF W00-ROW-IS-VALID
040100         PERFORM 2000-READ-LINE THRU 2000-EXIT
040200         PERFORM 3000-ROW-LOOP THRU 3000-EXIT
040300             UNTIL W00-NO-MORE-LINES
040400     END-IF.
040500     PERFORM 7500-WRITE-POSITIONS THRU 7500-EXIT.
040600     PERFORM 7000-WRITE-SUMMARY THRU 7000-EXIT.
040700     PERFORM 8000-CLOSE-FILES.
040800     STOP RUN.
040900*
041000 1000-INITIALIZE.
041100     OPEN OUTPUT IMPORT-REPORT.
041200     MOVE ',' TO W52-DELIM-SHOWN.
041300     PERFORM 9900-HEADING.
041400*
041500 1200-DETECT-DELIMITER.
041600     OPEN INPUT IMPORT-FILE.
041700 1210-PEEK-ONE.
041800     IF W15-PEEK-COUNT = 5
041900         GO TO 1200-EXIT
042000     END-IF.
042100     READ IMPORT-FILE
042200         AT END
042300             GO TO 1200-EXIT
042400     END-READ.
042500     ADD 1 TO W15-PEEK-COUNT.
042600     INSPECT IMPORT-LINE TALLYING W15-COMMA-COUNT
042700         FOR ALL ','.
042800     INSPECT IMPORT-LINE TALLYING W15-SEMI-COUNT
042900         FOR ALL ';'.
043000     INSPECT IMPORT-LINE TALLYING W15-TAB-COUNT
043100         FOR ALL W15-TAB-CHAR.
043200     GO TO 1210-PEEK-ONE.
043300 1200-EXIT.
043400     CLOSE IMPORT-FILE.
043500     IF W15-SEMI-COUNT > W15-COMMA-COUNT AND
043600             W15-SEMI-COUNT > W15-TAB-COUNT
043700         MOVE ';' TO W16-DELIM-CHAR
043800         MOVE ';   ' TO W52-DELIM-SHOWN
043900     ELSE
044000         IF W15-TAB-COUNT > W15-COMMA-COUNT
044100             MOVE W15-TAB-CHAR TO W16-DELIM-CHAR
044200             MOVE 'TAB ' TO W52-DELIM-SHOWN
044300         ELSE
044400             MOVE ',' TO W16-DELIM-CHAR
044500             MOVE ',   ' TO W52-DELIM-SHOWN
044600         END-IF
044700     END-IF.
044800     OPEN INPUT IMPORT-FILE.
044900     MOVE 'YES' TO W00-MORE-LINES.
045000     EXIT.
045100*
045200 1300-LOAD-STOCK-TABLE.
045300     OPEN INPUT STOCK-MASTER.
045400 1310-LOAD-ONE-STOCK.
045500     READ STOCK-MASTER
045600         AT END
045700             GO TO 1300-EXIT
045800     END-READ.
045900     ADD 1 TO W20-STOCK-COUNT.
046000     MOVE STK-ID     TO W21-STOCK-ID (W20-STOCK-COUNT).
046100     MOVE STK-TICKER TO W21-TICKER (W20-STOCK-COUNT).
046200     IF STK-ID > W01-NEXT-STOCK-ID
046300         MOVE STK-ID TO W01-NEXT-STOCK-ID
046400     END-IF.
046500     GO TO 1310-LOAD-ONE-STOCK.
046600 1300-EXIT.
046700     CLOSE STOCK-MASTER.
046800     OPEN OUTPUT STOCK-MASTER-NEW.
046900     OPEN EXTEND TRANSACTION-DETAIL.
047000     EXIT.
047100*
047200*    THE POSITION MASTER IS LOADED WHOLE INTO W24-POSITION-
047300*    TABLE ONCE, AT THE START OF THE RUN, AND EVERY ROW POSTS
047400*    AGAINST THE TABLE IN MEMORY (CR-0435).  SEE THE COMMENT
047500*    OVER W23-POSITION-TABLE-CTL.
047600 1350-LOAD-POSITION-TABLE.
047700     OPEN INPUT PORTFOLIO-POSITION.
047800 1360-LOAD-ONE-POSITION.
047900     READ PORTFOLIO-POSITION
048000         AT END
048100             GO TO 1350-EXIT
048200     END-READ.
048300     ADD 1 TO W23-POSITION-COUNT.
048400     MOVE POS-STOCK-ID       TO W24-STOCK-ID (W23-POSITION-COUNT).
048500     MOVE POS-TICKER         TO W24-TICKER (W23-POSITION-COUNT).
048600     MOVE POS-QUANTITY       TO W24-QUANTITY (W23-POSITION-COUNT).
048700     MOVE POS-AVG-PRICE      TO W24-AVG-PRICE (W23-POSITION-COUNT).
048800     MOVE POS-FIRST-BUY-DATE TO
048900         W24-FIRST-BUY-DATE (W23-POSITION-COUNT).
049000     MOVE POS-NOTES          TO W24-NOTES (W23-POSITION-COUNT).
049100     GO TO 1360-LOAD-ONE-POSITION.
049200 1350-EXIT.
049300     CLOSE PORTFOLIO-POSITION.
049400     EXIT.
049500*
049600 1400-READ-HEADER.
049700     READ IMPORT-FILE
049800         AT END
049900             SET W00-ROW-IS-INVALID TO TRUE
050000             MOVE 'IMPORT FILE IS EMPTY' TO W31-ERROR-MESSAGE
050100             PERFORM 6100-WRITE-ERROR-LINE THRU 6100-EXIT
050200     END-READ.
050300     IF W00-ROW-IS-VALID
050400         PERFORM 1410-SPLIT-HEADER THRU 1410-EXIT
050500         PERFORM 1420-MAP-COLUMNS THRU 1420-EXIT
050600     END-IF.
050700 1400-EXIT.
050800     EXIT.
050900*
051000 1410-SPLIT-HEADER.
051100     MOVE SPACES TO W17-HEADER-COLUMNS.
051200     UNSTRING IMPORT-LINE DELIMITED BY W16-DELIM-CHAR
051300         INTO W17-COL (1) W17-COL (2) W17-COL (3) W17-COL (4)
051400              W17-COL (5) W17-COL (6) W17-COL (7) W17-COL (8)
051500              W17-COL (9) W17-COL (10).
051600     MOVE 1 TO W18-SUB.
051700     PERFORM 1415-UPPERCASE-COL THRU 1415-EXIT
051800             UNTIL W18-SUB > 10.
051900 1410-EXIT.
052000     EXIT.
052100*
052200 1415-UPPERCASE-COL.
052300     INSPECT W17-COL (W18-SUB)
052400         CONVERTING
052500         'abcdefghijklmnopqrstuvwxyz'
052600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052700     ADD 1 TO W18-SUB.
052800 1415-EXIT.
052900     EXIT.
053000*
053100 1420-MAP-COLUMNS.
053200     MOVE 1 TO W18-SUB.
053300     PERFORM 1425-MAP-ONE-COLUMN THRU 1425-EXIT
053400             UNTIL W18-SUB > 10.
053500     IF W18-COL-TICKER = 0 OR W18-COL-TYPE = 0 OR
053600             W18-COL-QUANTITY = 0 OR W18-COL-PRICE = 0 OR
053700             W18-COL-DATE = 0
053800         SET W00-ROW-IS-INVALID TO TRUE
053900         MOVE 'HEADER DOES NOT MAP ALL REQUIRED FIELDS'
054000             TO W31-ERROR-MESSAGE
054100         PERFORM 6100-WRITE-ERROR-LINE THRU 6100-EXIT
054200     ELSE
054300         MOVE W17-HEADER-LINE-VIEW (1:100) TO W52-HEADER-SHOWN
054400         WRITE PRTLINE
054500             FROM W52-HEADER-ECHO-LINE
054600                 AFTER ADVANCING 1 LINE
054700                     AT EOP
054800                         PERFORM 9900-HEADING
054900     END-IF.
055000 1420-EXIT.
055100     EXIT.
055200*
055300 1425-MAP-ONE-COLUMN.
055400     EVALUATE W17-COL (W18-SUB)
055500         WHEN 'TICKER'
055600         WHEN 'CODIGO'
055700         WHEN 'CODIGO NEGOCIACAO'
055800         WHEN 'ATIVO'
055900         WHEN 'PAPEL'
056000             MOVE W18-SUB TO W18-COL-TICKER
056100         WHEN 'TIPO'
056200         WHEN 'TYPE'
056300         WHEN 'C/V'
056400         WHEN 'OPERACAO'
056500         WHEN 'MOVIMENTACAO'
056600             MOVE W18-SUB TO W18-COL-TYPE
056700         WHEN 'QUANTIDADE'
056800         WHEN 'QTD'
056900         WHEN 'QTDE'
057000         WHEN 'QUANTITY'
057100             MOVE W18-SUB TO W18-COL-QUANTITY
057200         WHEN 'PRECO'
057300         WHEN 'PRECO UNITARIO'
057400         WHEN 'VALOR'
057500         WHEN 'PRECO/AJUSTE'
057600         WHEN 'PRICE'
057700             MOVE W18-SUB TO W18-COL-PRICE
057800         WHEN 'DATA'
057900         WHEN 'DATA DO NEGOCIO'
058000         WHEN 'DATA PREGAO'
058100         WHEN 'DATE'
058200             MOVE W18-SUB TO W18-COL-DATE
058300         WHEN 'TAXAS'
058400         WHEN 'CORRETAGEM'
058500         WHEN 'EMOLUMENTOS'
058600         WHEN 'FEES'
058700             MOVE W18-SUB TO W18-COL-FEES
058800         WHEN 'OBSERVACOES'
058900         WHEN 'NOTAS'
059000         WHEN 'OBS'
059100         WHEN 'NOTES'
059200             MOVE W18-SUB TO W18-COL-NOTES
059300         WHEN OTHER
059400             CONTINUE
059500     END-EVALUATE.
059600     ADD 1 TO W18-SUB.
059700 1425-EXIT.
059800     EXIT.
059900*
060000 2000-READ-LINE.
060100     READ IMPORT-FILE
060200         AT END
060300             MOVE 'NO ' TO W00-MORE-LINES
060400     END-READ.
060500     IF NOT W00-NO-MORE-LINES
060600         ADD 1 TO W01-LINE-NUMBER
060700     END-IF.
060800 2000-EXIT.
060900     EXIT.
061000*
061100 3000-ROW-LOOP.
061200     IF IMPORT-LINE = SPACES
061300         PERFORM 2000-READ-LINE THRU 2000-EXIT
061400         GO TO 3000-EXIT
061500     END-IF.
061600     SET W00-ROW-IS-VALID TO TRUE.
061700     MOVE SPACES TO W31-ERROR-MESSAGE.
061800     PERFORM 3100-SPLIT-DATA-ROW THRU 3100-EXIT.
061900     PERFORM 3200-PARSE-ROW THRU 3200-EXIT.
062000     IF W00-ROW-IS-VALID
062100         PERFORM 3300-CHECK-DUPLICATE THRU 3300-EXIT
062200     END-IF.
062300     IF W00-ROW-IS-VALID AND W00-ROW-IS-DUPLICATE
062400         ADD 1 TO W01-SKIPPED-COUNT
062500     ELSE
062600         IF W00-ROW-IS-VALID
062700             PERFORM 3400-RESOLVE-STOCK THRU 3400-EXIT
062800             PERFORM 3500-POST-ROW THRU 3500-EXIT
062900         ELSE
063000             ADD 1 TO W01-ERROR-COUNT
063100             PERFORM 6100-WRITE-ERROR-LINE THRU 6100-EXIT
063200         END-IF
063300     END-IF.
063400     PERFORM 2000-READ-LINE THRU 2000-EXIT.
063500 3000-EXIT.
063600     EXIT.
063700*
063800 3100-SPLIT-DATA-ROW.
063900     MOVE SPACES TO W19-DATA-COLUMNS.
064000     UNSTRING IMPORT-LINE DELIMITED BY W16-DELIM-CHAR
064100         INTO W19-COL (1) W19-COL (2) W19-COL (3) W19-COL (4)
064200              W19-COL (5) W19-COL (6) W19-COL (7) W19-COL (8)
064300              W19-COL (9) W19-COL (10).
064400 3100-EXIT.
064500     EXIT.
064600*
064700 3200-PARSE-ROW.
064800     MOVE W19-COL (W18-COL-TICKER)   TO W40-RAW.
064900     PERFORM 5100-PARSE-TICKER THRU 5100-EXIT.
065000     IF W00-ROW-IS-VALID
065100         MOVE W19-COL (W18-COL-TYPE) TO W40-RAW
065200         PERFORM 5200-PARSE-TYPE THRU 5200-EXIT
065300     END-IF.
065400     IF W00-ROW-IS-VALID
065500         MOVE W19-COL (W18-COL-QUANTITY) TO W40-RAW
065600         PERFORM 5300-PARSE-QUANTITY THRU 5300-EXIT
065700     END-IF.
065800     IF W00-ROW-IS-VALID
065900         MOVE W19-COL (W18-COL-PRICE) TO W40-RAW
066000         PERFORM 5600-PARSE-PRICE THRU 5600-EXIT
066100         MOVE W41-DIGIT-STRING TO W30-PRICE
066200     END-IF.
066300     IF W00-ROW-IS-VALID
066400         MOVE W19-COL (W18-COL-DATE) TO W40-RAW
066500         PERFORM 5700-PARSE-DATE THRU 5700-EXIT
066600     END-IF.
066700     IF W00-ROW-IS-VALID AND W18-COL-FEES NOT = 0
066800         MOVE W19-COL (W18-COL-FEES) TO W40-RAW
066900         PERFORM 5650-PARSE-FEES THRU 5650-EXIT
067000     ELSE
067100         MOVE ZERO TO W30-FEES
067200     END-IF.
067300     IF W18-COL-NOTES NOT = 0
067400         MOVE W19-COL (W18-COL-NOTES) TO W30-NOTES
067500     ELSE
067600         MOVE SPACES TO W30-NOTES
067700     END-IF.
067800 3200-EXIT.
067900     EXIT.
068000*
068100 3300-CHECK-DUPLICATE.
068200     MOVE 'N' TO W00-DUP-FOUND-CDE.
068300     IF W25-DUP-COUNT = 0
068400         GO TO 3300-EXIT
068500     END-IF.
068600     SET W26-IDX TO 1.
068700     SEARCH W26-DUP-ENTRY
068800         AT END
068900             MOVE 'N' TO W00-DUP-FOUND-CDE
069000         WHEN W26-TICKER (W26-IDX)   = W32-TICKER   AND
069100              W26-TYPE (W26-IDX)     = W32-TYPE     AND
069200              W26-QUANTITY (W26-IDX) = W32-QUANTITY AND
069300              W26-PRICE (W26-IDX)    = W32-PRICE    AND
069400              W26-DATE (W26-IDX)     = W32-DATE
069500             MOVE 'Y' TO W00-DUP-FOUND-CDE
069600     END-SEARCH.
069700 3300-EXIT.
069800     IF NOT W00-ROW-IS-DUPLICATE
069900         ADD 1 TO W25-DUP-COUNT
070000         MOVE W32-TICKER   TO W26-TICKER (W25-DUP-COUNT)
070100         MOVE W32-TYPE     TO W26-TYPE (W25-DUP-COUNT)
070200         MOVE W32-QUANTITY TO W26-QUANTITY (W25-DUP-COUNT)
070300         MOVE W32-PRICE    TO W26-PRICE (W25-DUP-COUNT)
070400         MOVE W32-DATE     TO W26-DATE (W25-DUP-COUNT)
070500     END-IF.
070600     EXIT.
070700*
070800 3400-RESOLVE-STOCK.
070900     MOVE 'N' TO W00-STOCK-FOUND-CDE.
071000     IF W20-STOCK-COUNT = 0
071100         GO TO 3400-NOT-FOUND
071200     END-IF.
071300     SET W21-IDX TO 1.
071400     SEARCH W21-STOCK-ENTRY
071500         AT END
071600             MOVE 'N' TO W00-STOCK-FOUND-CDE
071700         WHEN W21-TICKER (W21-IDX) = W30-TICKER
071800             MOVE 'Y' TO W00-STOCK-FOUND-CDE
071900             MOVE W21-STOCK-ID (W21-IDX) TO W30-STOCK-ID
072000     END-SEARCH.
072100     IF W00-STOCK-WAS-FOUND
072200         GO TO 3400-EXIT
072300     END-IF.
072400 3400-NOT-FOUND.
072500     ADD 1 TO W01-NEXT-STOCK-ID.
072600     MOVE W01-NEXT-STOCK-ID TO W30-STOCK-ID.
072700     ADD 1 TO W20-STOCK-COUNT.
072800     MOVE W30-STOCK-ID TO W21-STOCK-ID (W20-STOCK-COUNT).
072900     MOVE W30-TICKER   TO W21-TICKER (W20-STOCK-COUNT).
073000     MOVE W30-STOCK-ID TO STK-ID.
073100     MOVE W30-TICKER   TO STK-TICKER.
073200     MOVE SPACES       TO STK-NAME.
073300     STRING W30-TICKER DELIMITED BY SPACE
073400         ' (Importado)' DELIMITED BY SIZE
073500         INTO STK-NAME.
073600     MOVE SPACES       TO STK-SECTOR.
073700     MOVE 'Y'          TO STK-ACTIVE.
073800     WRITE STOCK-MASTER-NEW-RECORD FROM STOCK-MASTER-RECORD.
073900     ADD 1 TO W01-CREATED-COUNT.
074000     MOVE W30-TICKER TO W54-TICKER-SHOWN.
074100     WRITE PRTLINE
074200         FROM W54-CREATED-LINE
074300             AFTER ADVANCING 1 LINE
074400                 AT EOP
074500                     PERFORM 9900-HEADING.
074600 3400-EXIT.
074700     EXIT.
074800*
074900*    POSTS THE PARSED ROW AGAINST W24-POSITION-TABLE IN MEMORY
075000*    RATHER THAN AGAINST A FILE - SEE THE NOTE OVER
075100*    W23-POSITION-TABLE-CTL (CR-0435).
075200 3500-POST-ROW.
075300     MOVE 'N' TO W00-POS-FOUND-CDE.
075400     IF W23-POSITION-COUNT = 0
075500         GO TO 3500-NOT-FOUND
075600     END-IF.
075700     SET W24-IDX TO 1.
075800     SEARCH W24-POSITION-ENTRY
075900         AT END
076000             MOVE 'N' TO W00-POS-FOUND-CDE
076100         WHEN W24-STOCK-ID (W24-IDX) = W30-STOCK-ID
076200             MOVE 'Y' TO W00-POS-FOUND-CDE
076300     END-SEARCH.
076400 3500-NOT-FOUND.
076500     IF W00-POSITION-WAS-FOUND
076600         PERFORM 4200-UPDATE-EXISTING-ENTRY THRU 4200-EXIT
076700     ELSE
076800         PERFORM 4300-INSERT-NEW-ENTRY THRU 4300-EXIT
076900     END-IF.
077000     IF W00-ROW-IS-VALID
077100         ADD 1 TO W01-IMPORTED-COUNT
077200         PERFORM 6200-WRITE-TRANSACTION THRU 6200-EXIT
077300     ELSE
077400         ADD 1 TO W01-ERROR-COUNT
077500         PERFORM 6100-WRITE-ERROR-LINE THRU 6100-EXIT
077600     END-IF.
077700 3500-EXIT.
077800     EXIT.
077900*
078000 4200-UPDATE-EXISTING-ENTRY.
078100     IF W30-IS-BUY
078200         COMPUTE W24-AVG-PRICE (W24-IDX) ROUNDED =
078300             ((W24-AVG-PRICE (W24-IDX) *
078400                 W24-QUANTITY (W24-IDX)) +
078500                 (W30-PRICE * W30-QUANTITY)) /
078600                 (W24-QUANTITY (W24-IDX) + W30-QUANTITY)
078700         ADD W30-QUANTITY TO W24-QUANTITY (W24-IDX)
078800         IF W24-FIRST-BUY-DATE (W24-IDX) = ZERO
078900             MOVE W30-DATE TO W24-FIRST-BUY-DATE (W24-IDX)
079000         END-IF
079100     ELSE
079200         IF W24-QUANTITY (W24-IDX) < W30-QUANTITY
079300             SET W00-ROW-IS-INVALID TO TRUE
079400             MOVE W24-QUANTITY (W24-IDX) TO W01-AVAILABLE-QTY
079500             STRING W30-TICKER DELIMITED BY SPACE
079600                 ' - insufficient quantity, available: '
079700                     DELIMITED BY SIZE
079800                 W01-AVAILABLE-QTY DELIMITED BY SIZE
079900                 INTO W31-ERROR-MESSAGE
080000         ELSE
080100             SUBTRACT W30-QUANTITY FROM W24-QUANTITY (W24-IDX)
080200             IF W24-QUANTITY (W24-IDX) = ZERO
080300                 MOVE ZERO TO W24-AVG-PRICE (W24-IDX)
080400             END-IF
080500         END-IF
080600     END-IF.
080700 4200-EXIT.
080800     EXIT.
080900*
081000 4300-INSERT-NEW-ENTRY.
081100     IF W30-IS-BUY
081200         ADD 1 TO W23-POSITION-COUNT
081300         MOVE W30-STOCK-ID TO
081400             W24-STOCK-ID (W23-POSITION-COUNT)
081500         MOVE W30-TICKER   TO
081600             W24-TICKER (W23-POSITION-COUNT)
081700         MOVE W30-QUANTITY TO
081800             W24-QUANTITY (W23-POSITION-COUNT)
081900         MOVE W30-PRICE    TO
082000             W24-AVG-PRICE (W23-POSITION-COUNT)
082100         MOVE W30-DATE     TO
082200             W24-FIRST-BUY-DATE (W23-POSITION-COUNT)
082300         MOVE W30-NOTES    TO
082400             W24-NOTES (W23-POSITION-COUNT)
082500     ELSE
082600         SET W00-ROW-IS-INVALID TO TRUE
082700         STRING W30-TICKER DELIMITED BY SPACE
082800             ' - insufficient quantity, available: 0'
082900                 DELIMITED BY SIZE
083000             INTO W31-ERROR-MESSAGE
083100     END-IF.
083200 4300-EXIT.
083300     EXIT.
083400*
083500 5100-PARSE-TICKER.
083600*    UPPERCASE THE WHOLE RAW COLUMN, THEN KEEP ONLY ITS FIRST
083700*    BLANK-DELIMITED WORD - A FEED THAT CARRIES THE EXCHANGE
083800*    NAME AFTER THE TICKER ("PETR4 BOVESPA") IS NOT UNCOMMON
083900*    (CR-0479).
084000     INSPECT W40-RAW CONVERTING
084100         'abcdefghijklmnopqrstuvwxyz'
084200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
084300     MOVE SPACES TO W40-CLEAN.
084400     UNSTRING W40-RAW DELIMITED BY SPACE INTO W40-CLEAN.
084500     MOVE 30 TO W40-LEN.
084600     PERFORM 5110-TRIM-TICKER THRU 5110-EXIT
084700             UNTIL W40-LEN = 0 OR W40-CLEAN (W40-LEN:1) NOT = SPACE.
084800     IF W40-LEN = 0
084900         SET W00-ROW-IS-INVALID TO TRUE
085000         MOVE 'TICKER IS BLANK' TO W31-ERROR-MESSAGE
085100         GO TO 5100-EXIT
085200     END-IF.
085300     IF W40-LEN > 5 AND W40-CLEAN (W40-LEN:1) = 'F'
085400         MOVE SPACE TO W40-CLEAN (W40-LEN:1)
085500         SUBTRACT 1 FROM W40-LEN
085600     END-IF.
085700*    A CLEAN B3 TICKER IS 4 LETTERS AND A 1-2 DIGIT SERIES
085800*    NUMBER.  WHEN THE WHOLE TOKEN DOES NOT FIT THAT SHAPE,
085900*    THE PATTERN IS HUNTED FOR ANYWHERE INSIDE IT BEFORE THE
086000*    IMPORT FALLS BACK TO THE TOKEN AS CLEANED (CR-0479).
086100     MOVE 'N' TO W33-FOUND-CDE.
086200     IF (W40-LEN = 5 OR W40-LEN = 6)
086300             AND W40-CLEAN (1:4) IS ALPHABETIC
086400             AND W40-CLEAN (5:W40-LEN - 4) IS NUMERIC
086500         MOVE W40-CLEAN (1:W40-LEN) TO W30-TICKER
086600     ELSE
086700         PERFORM 5120-SCAN-TICKER-PATTERN THRU 5120-EXIT
086800         IF W33-PATTERN-FOUND
086900             MOVE W33-EXTRACTED TO W30-TICKER
087000         ELSE
087100             MOVE W40-CLEAN (1:W40-LEN) TO W30-TICKER
087200         END-IF
087300     END-IF.
087400 5100-EXIT.
087500     EXIT.
087600*
087700 5110-TRIM-TICKER.
087800     SUBTRACT 1 FROM W40-LEN.
087900 5110-EXIT.
088000     EXIT.
088100*
088200 5120-SCAN-TICKER-PATTERN.
088300     IF W40-LEN < 5
088400         GO TO 5120-EXIT
088500     END-IF.
088600     MOVE 1 TO W33-SCAN-POS.
088700     COMPUTE W33-SCAN-LIMIT = W40-LEN - 4.
088800     PERFORM 5125-SCAN-ONE-POSITION THRU 5125-EXIT
088900             UNTIL W33-SCAN-POS > W33-SCAN-LIMIT
089000                 OR W33-PATTERN-FOUND.
089100 5120-EXIT.
089200     EXIT.
089300*
089400 5125-SCAN-ONE-POSITION.
089500     IF W40-CLEAN (W33-SCAN-POS:4) IS ALPHABETIC
089600             AND W40-CLEAN (W33-SCAN-POS + 4:1) IS NUMERIC
089700         MOVE 'Y' TO W33-FOUND-CDE
089800         IF W33-SCAN-POS + 5 NOT > W40-LEN
089900                 AND W40-CLEAN (W33-SCAN-POS + 5:1) IS NUMERIC
090000             MOVE W40-CLEAN (W33-SCAN-POS:6) TO W33-EXTRACTED
090100         ELSE
090200             MOVE W40-CLEAN (W33-SCAN-POS:5) TO W33-EXTRACTED
090300         END-IF
090400     END-IF.
090500     ADD 1 TO W33-SCAN-POS.
090600 5125-EXIT.
090700     EXIT.
090800*
090900 5200-PARSE-TYPE.
091000*    UPPERCASE THE WHOLE RAW COLUMN AND STRIP ITS TRAILING
091100*    BLANKS THE SAME WAY THE TICKER PARSE ALREADY DOES, THEN
091200*    HUNT THE SYNONYM TABLE FOR A MATCH EITHER DIRECTION - THE
091300*    NORMALIZED COLUMN INSIDE THE SYNONYM (A FEED WORD LONGER
091400*    THAN THE SYNONYM, E.G. "COMPRA A VISTA") OR THE SYNONYM
091500*    INSIDE THE NORMALIZED COLUMN (A SINGLE-CHARACTER SYNONYM,
091600*    E.G. "C") - RATHER THAN AN EXACT COMPARE, SO A LOWERCASE,
091700*    MIXED-CASE OR WORDIER FEED VALUE IS NO LONGER WRONGLY
091800*    REJECTED (CR-0485).
091900     INSPECT W40-RAW CONVERTING
092000         'abcdefghijklmnopqrstuvwxyz'
092100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
092200     MOVE SPACES TO W40-CLEAN.
092300     UNSTRING W40-RAW DELIMITED BY SPACE INTO W40-CLEAN.
092400     MOVE 30 TO W40-LEN.
092500     PERFORM 5205-TRIM-TYPE THRU 5205-EXIT
092600             UNTIL W40-LEN = 0 OR W40-CLEAN (W40-LEN:1) NOT = SPACE.
092700     IF W40-LEN = 0
092800         SET W00-ROW-IS-INVALID TO TRUE
092900         MOVE 'OPERATION TYPE IS BLANK' TO W31-ERROR-MESSAGE
093000         GO TO 5200-EXIT
093100     END-IF.
093200     MOVE 'N' TO W34-TYPE-FOUND-CDE.
093300     SET W65-IDX TO 1.
093400     PERFORM 5210-MATCH-ONE-SYNONYM THRU 5210-EXIT
093500             UNTIL W65-IDX > 16 OR W34-TYPE-FOUND.
093600     IF W34-TYPE-FOUND AND W34-TYPE-CDE = 'B'
093700         MOVE 'BUY ' TO W30-TYPE
093800     ELSE
093900         IF W34-TYPE-FOUND AND W34-TYPE-CDE = 'S'
094000             MOVE 'SELL' TO W30-TYPE
094100         ELSE
094200             SET W00-ROW-IS-INVALID TO TRUE
094300             MOVE 'OPERATION TYPE NOT RECOGNIZED'
094400                 TO W31-ERROR-MESSAGE
094500         END-IF
094600     END-IF.
094700 5200-EXIT.
094800     EXIT.
094900*
095000 5205-TRIM-TYPE.
095100     SUBTRACT 1 FROM W40-LEN.
095200 5205-EXIT.
095300     EXIT.
095400*
095500*    ONE SYNONYM-TABLE ENTRY IS TESTED AGAINST THE NORMALIZED
095600*    COLUMN BOTH WAYS - IS THE SYNONYM TEXT FOUND SOMEWHERE
095700*    INSIDE THE COLUMN (A MESSIER FEED CARRYING EXTRA WORDS
095800*    AROUND A KNOWN KEYWORD), OR - ONLY WHEN THE COLUMN IS
095900*    SHORTER THAN THE SYNONYM AND NOT JUST A BARE ONE- OR TWO-
096000*    CHARACTER CODE - IS THE COLUMN FOUND SOMEWHERE INSIDE THE
096100*    SYNONYM TEXT (A FEED TRUNCATED PARTWAY THROUGH THE WORD).
096200*    THE LENGTH GUARD ON THE SECOND TEST KEEPS A BARE CODE LIKE
096300*    "S" FROM COINCIDENTALLY MATCHING INSIDE AN UNRELATED BUY
096400*    WORD SUCH AS "AQUISICAO" (CR-0485).
096500 5210-MATCH-ONE-SYNONYM.
096600     MOVE ZERO TO W34-OCCUR-CNT.
096700     INSPECT W40-CLEAN (1:W40-LEN) TALLYING W34-OCCUR-CNT
096800         FOR ALL W65-SYNONYM-TEXT (W65-IDX)
096900             (1:W65-SYNONYM-LEN (W65-IDX)).
097000     IF W34-OCCUR-CNT = ZERO
097100             AND W40-LEN > 2
097200             AND W40-LEN < W65-SYNONYM-LEN (W65-IDX)
097300         MOVE ZERO TO W34-OCCUR-CNT
097400         INSPECT W65-SYNONYM-TEXT (W65-IDX)
097500                 (1:W65-SYNONYM-LEN (W65-IDX))
097600             TALLYING W34-OCCUR-CNT
097700             FOR ALL W40-CLEAN (1:W40-LEN)
097800     END-IF.
097900     IF W34-OCCUR-CNT NOT = ZERO
098000         MOVE 'Y' TO W34-TYPE-FOUND-CDE
098100         MOVE W65-SYNONYM-CDE (W65-IDX) TO W34-TYPE-CDE
098200     ELSE
098300         SET W65-IDX UP BY 1
098400     END-IF.
098500 5210-EXIT.
098600     EXIT.
098700*
098800 5300-PARSE-QUANTITY.
098900*    PULLS OUT DIGIT CHARACTERS ONLY, IGNORING ANY THOUSANDS
099000*    SEPARATOR, SIGN OR STRAY BLANK THE FEED MAY CARRY.
099100     PERFORM 5900-COMPACT-DIGITS THRU 5900-EXIT.
099200     IF W40-OUT-PTR = 0
099300         SET W00-ROW-IS-INVALID TO TRUE
099400         MOVE 'QUANTITY IS UNPARSABLE' TO W31-ERROR-MESSAGE
099500         GO TO 5300-EXIT
099600     END-IF.
099700     MOVE W40-CLEAN (1:W40-OUT-PTR) TO W30-QUANTITY.
099800     IF W30-QUANTITY = 0
099900         SET W00-ROW-IS-INVALID TO TRUE
100000         MOVE 'QUANTITY IS ZERO' TO W31-ERROR-MESSAGE
100100     END-IF.
100200 5300-EXIT.
100300     EXIT.
100400*
100500 5600-PARSE-PRICE.
100600*    SCANS THE RAW COLUMN ONCE, KEEPING ONLY THE DIGIT
100700*    CHARACTERS AND NOTING WHERE THE LAST COMMA OR PERIOD
100800*    FELL AMONG THEM - THAT LAST ONE IS THE DECIMAL MARKER,
100900*    WHICHEVER OF THE TWO STYLES THE FEED USED.  ANY EARLIER
101000*    COMMA/PERIOD IS A THOUSANDS SEPARATOR AND IS DROPPED
101100*    WITHOUT LEAVING A GAP (CR-0454).
101200     PERFORM 5610-EXTRACT-PRICE-DIGITS THRU 5610-EXIT.
101300     IF W40-OUT-PTR = 0
101400         SET W00-ROW-IS-INVALID TO TRUE
101500         MOVE 'AMOUNT IS UNPARSABLE' TO W31-ERROR-MESSAGE
101600         GO TO 5600-EXIT
101700     END-IF.
101800     MOVE SPACES TO W43-FRACTION-PART.
101900     IF NOT W40-HAS-SPLIT
102000         MOVE W40-CLEAN (1:W40-OUT-PTR) TO W42-WHOLE-PART
102100         MOVE '00' TO W43-FRACTION-PART
102200     ELSE
102300         IF W40-SPLIT-CNT = 0
102400             MOVE ZERO TO W42-WHOLE-PART
102500         ELSE
102600             MOVE W40-CLEAN (1:W40-SPLIT-CNT) TO W42-WHOLE-PART
102700         END-IF
102800         IF W40-OUT-PTR > W40-SPLIT-CNT
102900             MOVE W40-CLEAN (W40-SPLIT-CNT + 1:
103000                 W40-OUT-PTR - W40-SPLIT-CNT)
103100                 TO W43-FRACTION-PART
103200         END-IF
103300         IF W43-FRACTION-PART (1:1) = SPACE
103400             MOVE '00' TO W43-FRACTION-PART
103500         END-IF
103600         IF W43-FRACTION-PART (2:1) = SPACE
103700             MOVE '0' TO W43-FRACTION-PART (2:1)
103800         END-IF
103900     END-IF.
104000     MOVE ZERO TO W41-DIGIT-STRING.
104100     MOVE W42-WHOLE-PART TO W41-DIGIT-STRING (1:8).
104200     MOVE W43-FRACTION-PART (1:2) TO W41-DIGIT-STRING (9:2).
104300     IF W41-DIGIT-STRING = 0
104400         SET W00-ROW-IS-INVALID TO TRUE
104500         MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
104600             TO W31-ERROR-MESSAGE
104700     END-IF.
104800 5600-EXIT.
104900     EXIT.
105000*
105100*    FEES ARE OPTIONAL, UNLIKE THE PRICE COLUMN THIS ROUTINE
105200*    NORMALLY SERVES - AN UNPARSABLE OR LITERALLY ZERO FEES
105300*    VALUE ONLY DEFAULTS W30-FEES TO ZERO, IT NEVER FAILS THE
105400*    ROW THE WAY 5600-PARSE-PRICE DOES FOR THE PRICE COLUMN
105500*    (CR-0488).
105600 5650-PARSE-FEES.
105700     PERFORM 5610-EXTRACT-PRICE-DIGITS THRU 5610-EXIT.
105800     IF W40-OUT-PTR = 0
105900         MOVE ZERO TO W30-FEES
106000         GO TO 5650-EXIT
106100     END-IF.
106200     MOVE SPACES TO W43-FRACTION-PART.
106300     IF NOT W40-HAS-SPLIT
106400         MOVE W40-CLEAN (1:W40-OUT-PTR) TO W42-WHOLE-PART
106500         MOVE '00' TO W43-FRACTION-PART
106600     ELSE
106700         IF W40-SPLIT-CNT = 0
106800             MOVE ZERO TO W42-WHOLE-PART
106900         ELSE
107000             MOVE W40-CLEAN (1:W40-SPLIT-CNT) TO W42-WHOLE-PART
107100         END-IF
107200         IF W40-OUT-PTR > W40-SPLIT-CNT
107300             MOVE W40-CLEAN (W40-SPLIT-CNT + 1:
107400                 W40-OUT-PTR - W40-SPLIT-CNT)
107500                 TO W43-FRACTION-PART
107600         END-IF
107700         IF W43-FRACTION-PART (1:1) = SPACE
107800             MOVE '00' TO W43-FRACTION-PART
107900         END-IF
108000         IF W43-FRACTION-PART (2:1) = SPACE
108100             MOVE '0' TO W43-FRACTION-PART (2:1)
108200         END-IF
108300     END-IF.
108400     MOVE ZERO TO W41-DIGIT-STRING.
108500     MOVE W42-WHOLE-PART TO W41-DIGIT-STRING (1:8).
108600     MOVE W43-FRACTION-PART (1:2) TO W41-DIGIT-STRING (9:2).
108700     MOVE W41-DIGIT-STRING TO W30-FEES.
108800 5650-EXIT.
108900     EXIT.
109000*
109100 5610-EXTRACT-PRICE-DIGITS.
109200     MOVE SPACES TO W40-CLEAN.
109300     MOVE ZERO TO W40-OUT-PTR.
109400     MOVE ZERO TO W40-SPLIT-CNT.
109500     MOVE 'N' TO W40-SPLIT-FOUND.
109600     MOVE 1 TO W40-IN-PTR.
109700     PERFORM 5615-SCAN-PRICE-CHAR THRU 5615-EXIT
109800             UNTIL W40-IN-PTR > 30.
109900 5610-EXIT.
110000     EXIT.
110100*
110200 5615-SCAN-PRICE-CHAR.
110300     IF W40-RAW (W40-IN-PTR:1) IS NUMERIC
110400         ADD 1 TO W40-OUT-PTR
110500         MOVE W40-RAW (W40-IN-PTR:1)
110600             TO W40-CLEAN (W40-OUT-PTR:1)
110700     ELSE
110800         IF W40-RAW (W40-IN-PTR:1) = ',' OR
110900                 W40-RAW (W40-IN-PTR:1) = '.'
111000             MOVE W40-OUT-PTR TO W40-SPLIT-CNT
111100             MOVE 'Y' TO W40-SPLIT-FOUND
111200         END-IF
111300     END-IF.
111400     ADD 1 TO W40-IN-PTR.
111500 5615-EXIT.
111600     EXIT.
111700*
111800 5700-PARSE-DATE.
111900     MOVE SPACES TO W44-SEG1 W44-SEG2 W44-SEG3.
112000     MOVE SPACE TO W40-OTHER-SEP.
112100     MOVE 1 TO W40-IN-PTR.
112200     PERFORM 5705-FIND-DATE-SEP THRU 5705-EXIT
112300             UNTIL W40-IN-PTR > 10.
112400     IF W40-OTHER-SEP = SPACE
112500         SET W00-ROW-IS-INVALID TO TRUE
112600         MOVE 'DATE IS UNPARSABLE' TO W31-ERROR-MESSAGE
112700         GO TO 5700-EXIT
112800     END-IF.
112900     UNSTRING W40-RAW DELIMITED BY W40-OTHER-SEP
113000         INTO W44-SEG1 W44-SEG2 W44-SEG3.
113100     MOVE 4 TO W40-LEN.
113200     PERFORM 5720-TRIM-SEG1 THRU 5720-EXIT
113300             UNTIL W40-LEN = 0 OR W44-SEG1 (W40-LEN:1) NOT = SPACE.
113400     IF W40-LEN = 4
113500         MOVE W44-SEG1 TO W46-YEAR-NUM
113600         MOVE W44-SEG2 TO W45-RJ-IN
113700         PERFORM 5710-RJUST-2 THRU 5710-EXIT
113800         MOVE W45-RJ-OUT TO W47-MONTH-NUM
113900         MOVE W44-SEG3 TO W45-RJ-IN
114000         PERFORM 5710-RJUST-2 THRU 5710-EXIT
114100         MOVE W45-RJ-OUT TO W48-DAY-NUM
114200     ELSE
114300         MOVE 4 TO W40-LEN
114400         PERFORM 5721-TRIM-SEG3 THRU 5721-EXIT
114500             UNTIL W40-LEN = 0 OR
114600                 W44-SEG3 (W40-LEN:1) NOT = SPACE
114700         MOVE W44-SEG1 TO W45-RJ-IN
114800         PERFORM 5710-RJUST-2 THRU 5710-EXIT
114900         MOVE W45-RJ-OUT TO W48-DAY-NUM
115000         MOVE W44-SEG2 TO W45-RJ-IN
115100         PERFORM 5710-RJUST-2 THRU 5710-EXIT
115200         MOVE W45-RJ-OUT TO W47-MONTH-NUM
115300         IF W47-MONTH-NUM > 12 AND W48-DAY-NUM NOT > 12
115400             MOVE W48-DAY-NUM TO W49-CENTURY-WINDOW
115500             MOVE W47-MONTH-NUM TO W48-DAY-NUM
115600             MOVE W49-CENTURY-WINDOW TO W47-MONTH-NUM
115700         END-IF
115800         IF W40-LEN = 4
115900             MOVE W44-SEG3 TO W46-YEAR-NUM
116000         ELSE
116100             MOVE W44-SEG3 TO W45-RJ-IN
116200             PERFORM 5710-RJUST-2 THRU 5710-EXIT
116300             MOVE W45-RJ-OUT TO W49-CENTURY-WINDOW
116400             IF W49-CENTURY-WINDOW < 50
116500                 COMPUTE W46-YEAR-NUM = 2000 + W49-CENTURY-WINDOW
116600             ELSE
116700                 COMPUTE W46-YEAR-NUM = 1900 + W49-CENTURY-WINDOW
116800             END-IF
116900         END-IF
117000     END-IF.
117100     IF W46-YEAR-NUM < 1990 OR W46-YEAR-NUM > 2100 OR
117200             W47-MONTH-NUM < 1 OR W47-MONTH-NUM > 12 OR
117300             W48-DAY-NUM < 1 OR W48-DAY-NUM > 31
117400         SET W00-ROW-IS-INVALID TO TRUE
117500         MOVE 'DATE IS OUT OF RANGE' TO W31-ERROR-MESSAGE
117600         GO TO 5700-EXIT
117700     END-IF.
117800     MOVE ZERO TO W41-DIGIT-STRING.
117900     MOVE W46-YEAR-NUM  TO W41-DIGIT-STRING (1:4).
118000     MOVE W47-MONTH-NUM TO W41-DIGIT-STRING (5:2).
118100     MOVE W48-DAY-NUM   TO W41-DIGIT-STRING (7:2).
118200     MOVE W41-DIGIT-STRING (1:8) TO W30-DATE.
118300 5700-EXIT.
118400     EXIT.
118500*
118600 5705-FIND-DATE-SEP.
118700     IF W40-RAW (W40-IN-PTR:1) = '/' OR
118800             W40-RAW (W40-IN-PTR:1) = '-' OR
118900             W40-RAW (W40-IN-PTR:1) = '.'
119000         MOVE W40-RAW (W40-IN-PTR:1) TO W40-OTHER-SEP
119100     END-IF.
119200     ADD 1 TO W40-IN-PTR.
119300 5705-EXIT.
119400     EXIT.
119500*
119600 5720-TRIM-SEG1.
119700     SUBTRACT 1 FROM W40-LEN.
119800 5720-EXIT.
119900     EXIT.
120000*
120100 5721-TRIM-SEG3.
120200     SUBTRACT 1 FROM W40-LEN.
120300 5721-EXIT.
120400     EXIT.
120500*
120600 5710-RJUST-2.
120700     IF W45-RJ-IN (2:1) = SPACE
120800         MOVE '0' TO W45-RJ-IN (2:1)
120900         MOVE W45-RJ-IN (1:1) TO W45-RJ-IN (2:1)
121000         MOVE '0' TO W45-RJ-IN (1:1)
121100     END-IF.
121200     MOVE W45-RJ-IN (1:2) TO W45-RJ-OUT.
121300 5710-EXIT.
121400     EXIT.
121500*
121600 5900-COMPACT-DIGITS.
121700     MOVE SPACES TO W40-CLEAN.
121800     MOVE ZERO TO W40-OUT-PTR.
121900     MOVE 1 TO W40-IN-PTR.
122000     PERFORM 5905-COMPACT-ONE-CHAR THRU 5905-EXIT
122100             UNTIL W40-IN-PTR > 30.
122200 5900-EXIT.
122300     EXIT.
122400*
122500 5905-COMPACT-ONE-CHAR.
122600     IF W40-RAW (W40-IN-PTR:1) IS NUMERIC
122700         ADD 1 TO W40-OUT-PTR
122800         MOVE W40-RAW (W40-IN-PTR:1)
122900             TO W40-CLEAN (W40-OUT-PTR:1)
123000     END-IF.
123100     ADD 1 TO W40-IN-PTR.
123200 5905-EXIT.
123300     EXIT.
123400*
123500 6100-WRITE-ERROR-LINE.
123600     MOVE W01-LINE-NUMBER TO W53-LINE-NO.
123700     MOVE W31-ERROR-MESSAGE TO W53-REASON.
123800     WRITE PRTLINE
123900         FROM W53-ERROR-LINE
124000             AFTER ADVANCING 1 LINE
124100                 AT EOP
124200                     PERFORM 9900-HEADING.
124300 6100-EXIT.
124400     EXIT.
124500*
124600 6200-WRITE-TRANSACTION.
124700     ADD 1 TO W01-NEXT-TRAN-ID.
124800     MOVE W01-NEXT-TRAN-ID TO TRN-ID.
124900     MOVE W30-STOCK-ID     TO TRN-STOCK-ID.
125000     MOVE W30-TICKER       TO TRN-TICKER.
125100     MOVE W30-TYPE         TO TRN-TYPE.
125200     MOVE W30-QUANTITY     TO TRN-QUANTITY.
125300     MOVE W30-PRICE        TO TRN-PRICE.
125400     COMPUTE TRN-TOTAL-VALUE ROUNDED = W30-PRICE * W30-QUANTITY.
125500     MOVE W30-DATE         TO TRN-DATE.
125600     MOVE W30-FEES         TO TRN-FEES.
125700     MOVE W30-NOTES        TO TRN-NOTES.
125800     WRITE TRANSACTION-RECORD.
125900 6200-EXIT.
126000     EXIT.
126100*
126200*    W24-POSITION-TABLE CARRIED THE RUN'S UPDATES IN MEMORY -
126300*    THIS IS THE ONE PLACE THE WHOLE TABLE IS WRITTEN BACK OUT,
126400*    AT THE END OF THE RUN (CR-0435).
126500 7500-WRITE-POSITIONS.
126600     OPEN OUTPUT POSITION-NEW.
126700     IF W23-POSITION-COUNT > 0
126800         PERFORM 7510-WRITE-ONE-POSITION THRU 7510-EXIT
126900             VARYING W24-IDX FROM 1 BY 1
127000             UNTIL W24-IDX > W23-POSITION-COUNT
127100     END-IF.
127200     CLOSE POSITION-NEW.
127300 7500-EXIT.
127400     EXIT.
127500*
127600 7510-WRITE-ONE-POSITION.
127700     MOVE W24-STOCK-ID (W24-IDX)       TO POS-STOCK-ID.
127800     MOVE W24-TICKER (W24-IDX)         TO POS-TICKER.
127900     MOVE W24-QUANTITY (W24-IDX)       TO POS-QUANTITY.
128000     MOVE W24-AVG-PRICE (W24-IDX)      TO POS-AVG-PRICE.
128100     MOVE W24-FIRST-BUY-DATE (W24-IDX) TO POS-FIRST-BUY-DATE.
128200     MOVE W24-NOTES (W24-IDX)          TO POS-NOTES.
128300     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
128400 7510-EXIT.
128500     EXIT.
128600*
128700 7000-WRITE-SUMMARY.
128800     MOVE W01-IMPORTED-COUNT TO W55-IMPORTED.
128900     WRITE PRTLINE FROM W55-SUMMARY-LINE-1
129000         AFTER ADVANCING 2 LINES.
129100     MOVE W01-ERROR-COUNT TO W55-ERRORS.
129200     WRITE PRTLINE FROM W55-SUMMARY-LINE-2
129300         AFTER ADVANCING 1 LINE.
129400     MOVE W01-SKIPPED-COUNT TO W55-SKIPPED.
129500     WRITE PRTLINE FROM W55-SUMMARY-LINE-3
129600         AFTER ADVANCING 1 LINE.
129700     MOVE W01-CREATED-COUNT TO W55-CREATED.
129800     WRITE PRTLINE FROM W55-SUMMARY-LINE-4
129900         AFTER ADVANCING 1 LINE.
130000 7000-EXIT.
130100     EXIT.
130200*
130300 9900-HEADING.
130400     ADD 1 TO W50-PAGE-CTR.
130500     WRITE PRTLINE
130600         FROM W51-TITLE-LINE
130700             AFTER ADVANCING PAGE.
130800     WRITE PRTLINE
130900         FROM W52-INFO-LINE
131000             AFTER ADVANCING 2 LINES.
131100*
131200 8000-CLOSE-FILES.
131300     CLOSE IMPORT-FILE STOCK-MASTER-NEW TRANSACTION-DETAIL
131400           IMPORT-REPORT.
