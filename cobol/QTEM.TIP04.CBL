000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MARKET-QUOTE.
000300 AUTHOR.        LKW.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/09/1988.
000600 DATE-COMPILED. 04/09/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    MARKET-QUOTE                                              *
001000*    TARGET INTERFACE MEMBER FOR THE DAILY QUOTE FILE.  ONE     *
001100*    RECORD PER TICKER, LOADED FROM THE OVERNIGHT MARKET-DATA   *
001200*    FEED AHEAD OF THE VALUATION, ALERT AND ANALYSIS JOBS.      *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE       PGMR  TKT       DESCRIPTION                      *
001600*    ---------  ----  --------  -------------------------------- *
001700*    04/09/88   LKW   INIT-004  ORIGINAL LAYOUT                  *
001800*    12/12/91   LKW   CR-0218   ADDED P/E AND DIV-YIELD FIELDS   *
001900*    06/03/94   TDN   CR-0271   ADDED 52-WEEK HIGH/LOW           *
002000*    10/21/99   TDN   Y2K-019   QUOTE FEED HEADER RECORD ADOPTS  *
002100*                                4-DIGIT RUN-DATE, VIEW ADDED    *
002200*    03/15/03   PJS   CR-0431   ADDED STALE-PRICE INDICATOR      *
002300*                                REDEFINE FOR THE FEED-QUALITY   *
002400*                                UTILITY                         *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-4381.
002900 OBJECT-COMPUTER. IBM-4381.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT MARKET-QUOTE ASSIGN TO QTEFILE
003500         ORGANIZATION IS SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  MARKET-QUOTE
003900     LABEL RECORDS ARE STANDARD
004000     RECORD CONTAINS 70 CHARACTERS.
004100*    PRIMARY VIEW - ONE QUOTE PER TICKER.  QTE-PRICE OF
004200*    ZERO MEANS THE FEED HAD NO QUOTE FOR THE TICKER TODAY.
004300 01  QUOTE-RECORD.
004400     05  QTE-TICKER                PIC X(10).
004500     05  QTE-PRICE                 PIC S9(8)V99.
004600     05  QTE-PREV-CLOSE            PIC S9(8)V99.
004700     05  QTE-CHANGE-PCT            PIC S9(3)V99.
004800     05  QTE-PE-RATIO              PIC S9(5)V99.
004900     05  QTE-DIV-YIELD             PIC S9(3)V99.
005000     05  QTE-52W-HIGH              PIC S9(8)V99.
005100     05  QTE-52W-LOW               PIC S9(8)V99.
005200     05  FILLER                    PIC X(03).
005300*    ALTERNATE VIEW - RUN-DATE HEADER RECORD WRITTEN ONCE
005400*    AT THE TOP OF THE FEED BY THE MARKET-DATA VENDOR
005500*    (Y2K-019).
005600 01  QUOTE-FEED-HEADER-VIEW REDEFINES QUOTE-RECORD.
005700     05  QFH-RECORD-CODE           PIC X(4).
005800         88  QFH-IS-HEADER             VALUE 'FHDR'.
005900     05  QFH-FEED-RUN-DATE.
006000         10  QFH-RUN-CC-DATE       PIC 9(2).
006100         10  QFH-RUN-YY-DATE       PIC 9(2).
006200         10  QFH-RUN-MM-DATE       PIC 9(2).
006300         10  QFH-RUN-DD-DATE       PIC 9(2).
006400     05  QFH-VENDOR-ID             PIC X(8).
006500     05  FILLER                    PIC X(50).
006600*    ALTERNATE VIEW - 52-WEEK POSITION WORK AREA USED BY
006700*    THE ANALYSIS-SCORING JOB WHEN IT RE-READS A QUOTE
006800*    (CR-0271).
006900 01  QUOTE-52-WEEK-VIEW REDEFINES QUOTE-RECORD.
007000     05  Q52-TICKER                PIC X(10).
007100     05  Q52-PRICE                 PIC S9(8)V99.
007200     05  Q52-PREV-CLOSE            PIC S9(8)V99.
007300     05  Q52-CHANGE-PCT            PIC S9(3)V99.
007400     05  Q52-PE-RATIO              PIC S9(5)V99.
007500     05  Q52-DIV-YIELD             PIC S9(3)V99.
007600     05  Q52-HIGH                  PIC S9(8)V99.
007700     05  Q52-LOW                   PIC S9(8)V99.
007800     05  FILLER                    PIC X(03).
007900*    ALTERNATE VIEW - STALE-PRICE INDICATOR CARRIED BY THE
008000*    FEED-QUALITY UTILITY WHEN A VENDOR PRICE IS CARRIED
008100*    FORWARD FROM THE PRIOR BUSINESS DAY (CR-0431).
008200 01  QUOTE-QUALITY-VIEW REDEFINES QUOTE-RECORD.
008300     05  QQV-TICKER                PIC X(10).
008400     05  QQV-PRICE                 PIC S9(8)V99.
008500     05  QQV-PREV-CLOSE            PIC S9(8)V99.
008600     05  QQV-STALE-CDE             PIC X(1).
008700         88  QQV-PRICE-IS-STALE        VALUE 'S'.
008800         88  QQV-PRICE-IS-FRESH        VALUE ' '.
008900     05  FILLER                    PIC X(39).
009000 WORKING-STORAGE SECTION.
009100 PROCEDURE DIVISION.
009200 0000-MARKET-QUOTE-STUB.
009300     STOP RUN.
