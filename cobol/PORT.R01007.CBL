000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALERT-EVALUATE.
000300 AUTHOR.        TDN.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/02/1996.
000600 DATE-COMPILED. 03/02/1996.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    ALERT-EVALUATE                                              *
001000*    READS THE ACTIVE ROWS OF THE PRICE-ALERT FILE AND, FOR      *
001100*    EACH ONE, FETCHES THE MATCHING QUOTE AND TESTS THE ALERT'S  *
001200*    TARGET AGAINST THE OPERATOR (ABOVE, BELOW, CHANGE-UP,       *
001300*    CHANGE-DOWN) - PRINTS A TRIGGERED/NOT-TRIGGERED LINE PER    *
001400*    ALERT WITH THE TRIGGER MESSAGE WHEN IT FIRES.               *
001500*                                                                *
001600*    MAINTENANCE LOG                                             *
001700*    DATE       PGMR  TKT       DESCRIPTION                      *
001800*    ---------  ----  --------  -------------------------------- *
001900*    03/02/96   TDN   INIT-013  ORIGINAL LAYOUT - PRICE ALERTS   *
002000*                                ONLY                            *
002100*    01/09/96   TDN   CR-0308   CHANGE-PCT ALERT TYPE ADDED -    *
002200*                                SEE PRICE-ALERT COPYBOOK        *
002300*    04/22/98   LKW   CR-0334   PE-RATIO AND DIV-YIELD ALERT     *
002400*                                TYPES ADDED                     *
002500*    09/09/98   LKW   Y2K-016   NO DATE FIELDS ON THIS RUN -     *
002600*                                REVIEWED, NO CHANGE             *
002700*    11/14/03   PJS   CR-0438   INACTIVE ALERTS NOW SKIPPED      *
002800*                                RATHER THAN PRINTED AS NOT      *
002900*                                TRIGGERED                       *
003000*    03/11/09   LKW   CR-0479   TRIGGER MESSAGE NOW SHOWS THE    *
003100*                                ALERT'S OWN THRESHOLD AHEAD OF  *
003200*                                THE CURRENT VALUE - PREVIEW     *
003300*                                LINE WAS SHOWING ONLY WHAT THE  *
003400*                                QUOTE IS NOW, NOT WHAT LINE IT  *
003500*                                CROSSED                         *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PRICE-ALERT ASSIGN TO ALTFILE
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT MARKET-QUOTE ASSIGN TO QTEFILE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT ALERT-REPORT ASSIGN TO PRTOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PRICE-ALERT
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 58 CHARACTERS.
005600 01  ALERT-RECORD.
005700     05  ALT-ID                    PIC 9(6).
005800     05  ALT-TICKER                PIC X(10).
005900     05  ALT-TYPE                  PIC X(15).
006000         88  ALT-TYPE-PRICE            VALUE 'PRICE'.
006100         88  ALT-TYPE-CHANGE-PCT       VALUE 'CHANGE-PCT'.
006200         88  ALT-TYPE-PE-RATIO         VALUE 'PE-RATIO'.
006300         88  ALT-TYPE-DIV-YIELD        VALUE 'DIV-YIELD'.
006400     05  ALT-OPERATOR              PIC X(12).
006500         88  ALT-OP-ABOVE              VALUE 'ABOVE'.
006600         88  ALT-OP-BELOW              VALUE 'BELOW'.
006700         88  ALT-OP-CHANGE-UP          VALUE 'CHANGE-UP'.
006800         88  ALT-OP-CHANGE-DOWN        VALUE 'CHANGE-DOWN'.
006900     05  ALT-VALUE                 PIC S9(8)V99.
007000     05  ALT-ACTIVE                PIC X(1).
007100         88  ALT-IS-ACTIVE             VALUE 'Y'.
007200         88  ALT-IS-INACTIVE           VALUE 'N'.
007300     05  FILLER                    PIC X(04).
007400 FD  MARKET-QUOTE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 70 CHARACTERS.
007700 01  QUOTE-RECORD.
007800     05  QTE-TICKER                PIC X(10).
007900     05  QTE-PRICE                 PIC S9(8)V99.
008000     05  QTE-PREV-CLOSE            PIC S9(8)V99.
008100     05  QTE-CHANGE-PCT            PIC S9(3)V99.
008200     05  QTE-PE-RATIO              PIC S9(5)V99.
008300     05  QTE-DIV-YIELD             PIC S9(3)V99.
008400     05  QTE-52W-HIGH              PIC S9(8)V99.
008500     05  QTE-52W-LOW               PIC S9(8)V99.
008600     05  FILLER                    PIC X(03).
008700 FD  ALERT-REPORT
008800     LABEL RECORDS ARE STANDARD
008900     LINAGE IS 60 WITH FOOTING AT 55.
009000 01  PRTLINE                       PIC X(132).
009100 WORKING-STORAGE SECTION.
009200 01  W00-SWITCHES.
009300     05  W00-ALT-EOF-CDE           PIC X(1) VALUE 'N'.
009400         88  W00-ALT-EOF               VALUE 'Y'.
009500     05  W00-QUOTE-FOUND-CDE       PIC X(1) VALUE 'N'.
009600         88  W00-QUOTE-FOUND           VALUE 'Y'.
009700         88  W00-QUOTE-NOT-FOUND       VALUE 'N'.
009800     05  W00-TRIGGER-CDE           PIC X(1) VALUE 'N'.
009900         88  W00-ALERT-TRIGGERED       VALUE 'Y'.
010000         88  W00-ALERT-NOT-TRIGGERED   VALUE 'N'.
010100*    QUOTES ARE LOADED ONCE INTO A WORKING-STORAGE TABLE AND
010200*    LOOKED UP BY TICKER, THE SAME WAY THE STOCK MASTER IS
010300*    STAGED FOR THE DIVIDEND-REGISTER AND POSITION-REBUILD RUNS -
010400*    THIS SHOP HOLDS ITS SMALLER REFERENCE FILES IN MEMORY
010500*    RATHER THAN RE-READING THEM SEQUENTIALLY.
010600 01  W20-QUOTE-TABLE-CTL.
010700     05  W20-QUOTE-COUNT           PIC 9(4) COMP VALUE ZERO.
010800 01  W20-QUOTE-TABLE.
010900     05  W20-QUOTE-ENTRY OCCURS 0 TO 3000 TIMES
011000             DEPENDING ON W20-QUOTE-COUNT
011100             INDEXED BY W20-IDX.
011200         10  W20-TICKER            PIC X(10).
011300         10  W20-PRICE             PIC S9(8)V99.
011400         10  W20-PREV-CLOSE        PIC S9(8)V99.
011500         10  W20-CHANGE-PCT        PIC S9(3)V99.
011600         10  W20-PE-RATIO          PIC S9(5)V99.
011700         10  W20-DIV-YIELD         PIC S9(3)V99.
011800*    CURRENT ALERT'S MATCHING QUOTE, ONCE FOUND.
011900 01  W30-CURRENT-QUOTE.
012000     05  W30-PRICE                 PIC S9(8)V99.
012100     05  W30-PREV-CLOSE            PIC S9(8)V99.
012200     05  W30-CHANGE-PCT            PIC S9(3)V99.
012300     05  W30-PE-RATIO              PIC S9(5)V99.
012400     05  W30-DIV-YIELD             PIC S9(3)V99.
012500*    THE TRIGGER-TEST VALUE, WHICHEVER FIELD OF THE QUOTE THE
012600*    ALERT TYPE ACTUALLY COMPARES.
012700 01  W35-COMPARE-VALUE             PIC S9(8)V99 VALUE ZERO.
012800*    IN-MEMORY WORK COPY OF THE ALERT RECORD, CARRYING THE
012900*    EVALUATION-RESULT REDEFINE THE MASTER COPYBOOK RESERVES
013000*    FOR THIS JOB (SEE ALTM.TIP06 CR-0421).
013100 01  W25-ALERT-WORK-COPY.
013200     05  W25-ID                    PIC 9(6).
013300     05  W25-TICKER                PIC X(10).
013400     05  W25-TYPE                  PIC X(15).
013500     05  W25-OPERATOR              PIC X(12).
013600     05  W25-VALUE                 PIC S9(8)V99.
013700     05  W25-ACTIVE                PIC X(1).
013800     05  FILLER                    PIC X(04).
013900 01  W25-RESULT-VIEW REDEFINES W25-ALERT-WORK-COPY.
014000     05  W25-RV-ID                 PIC 9(6).
014100     05  W25-RV-TICKER             PIC X(10).
014200     05  W25-RV-TRIGGERED-CDE      PIC X(1).
014300         88  W25-RV-TRIGGERED          VALUE 'Y'.
014400         88  W25-RV-NOT-TRIGGERED      VALUE 'N'.
014500     05  W25-RV-CURRENT-VALUE      PIC S9(8)V99.
014600     05  W25-RV-MESSAGE-PREVIEW    PIC X(31).
014700*    MESSAGE BUILD AREA - SAME LABEL/TEXT SPLIT USED BY THE
014800*    OTHER DRIVERS' REJECT LINES.
014900 01  W40-MESSAGE-AREA.
015000     05  W40-MESSAGE-LINE          PIC X(90) VALUE SPACES.
015100 01  W40-MESSAGE-VIEW REDEFINES W40-MESSAGE-AREA.
015200     05  W40-TICKER-PART           PIC X(10).
015300     05  W40-VERB-PART             PIC X(14).
015400     05  FILLER                    PIC X(66).
015500*    EDITED WORK FIELD FOR THE COMPARE VALUE, USED TO BUILD THE
015600*    MESSAGE ABOVE.
015700 01  W41-EDIT-WORK.
015800     05  W41-COMPARE-EDIT          PIC Z(6)9.99-.
015900     05  W41-THRESHOLD-EDIT        PIC Z(6)9.99-.
016000 01  W42-MESSAGE-TAIL              PIC X(50) VALUE SPACES.
016100*    RUN-DATE BREAKOUT - CARRIED OVER FROM THE OTHER TIP MEMBERS'
016200*    DATE-VIEW HABIT, USED ONLY TO STAMP THE REPORT PERIOD LINE.
016300*    MOVED IN BY THE OPERATOR MENU LIKE THE REST OF THIS RUN'S
016400*    PARAMETERS.
016500 01  W10-RUN-PARMS.
016600     05  W10-RUN-DATE              PIC 9(8).
016700 01  W10-RUN-DATE-VIEW REDEFINES W10-RUN-PARMS.
016800     05  W10-RUN-CC-DATE           PIC 9(2).
016900     05  W10-RUN-YY-DATE           PIC 9(2).
017000     05  W10-RUN-MM-DATE           PIC 9(2).
017100     05  W10-RUN-DD-DATE           PIC 9(2).
017200*    PAGE-HEADING AND REPORT LINE AREAS.
017300 01  W80-PAGE-CTR                  PIC 9(3) COMP VALUE ZERO.
017400 01  W81-REPORT-TITLE.
017500     05  FILLER                    PIC X(40) VALUE
017600         'PORTFOLIO SYSTEMS GROUP'.
017700     05  FILLER                    PIC X(52) VALUE
017800         'ALERT EVALUATION REPORT'.
017900     05  FILLER                    PIC X(35) VALUE 'PAGE'.
018000     05  W81-PAGE-NO               PIC ZZ9.
018100 01  W83-RUN-DATE-LINE.
018200     05  FILLER                    PIC X(10) VALUE 'RUN DATE:'.
018300     05  W83-RUN-MM                PIC 99.
018400     05  FILLER                    PIC X(01) VALUE '/'.
018500     05  W83-RUN-DD                PIC 99.
018600     05  FILLER                    PIC X(01) VALUE '/'.
018700     05  W83-RUN-CC                PIC 99.
018800     05  W83-RUN-YY                PIC 99.
018900 01  W84-COLUMN-TITLES.
019000     05  FILLER                    PIC X(08) VALUE 'ALERT ID'.
019100     05  FILLER                    PIC X(12) VALUE 'TICKER'.
019200     05  FILLER                    PIC X(14) VALUE 'TYPE'.
019300     05  FILLER                    PIC X(14) VALUE 'OPERATOR'.
019400     05  FILLER                    PIC X(12) VALUE 'STATUS'.
019500     05  FILLER                    PIC X(72) VALUE
019600         'MESSAGE'.
019700 01  W85-DETAIL-LINE.
019800     05  W85-ALERT-ID              PIC ZZZZZ9.
019900     05  FILLER                    PIC X(02) VALUE SPACES.
020000     05  W85-TICKER                PIC X(10).
020100     05  FILLER                    PIC X(02) VALUE SPACES.
020200     05  W85-TYPE                  PIC X(12).
020300     05  FILLER                    PIC X(02) VALUE SPACES.
020400     05  W85-OPERATOR              PIC X(12).
020500     05  FILLER                    PIC X(02) VALUE SPACES.
020600     05  W85-STATUS                PIC X(10).
020700     05  FILLER                    PIC X(02) VALUE SPACES.
020800     05  W85-MESSAGE               PIC X(70).
020900 PROCEDURE DIVISION.
021000 0000-ALERT-EVALUATE.
021100     PERFORM 1000-INITIALIZE.
021200     PERFORM 1200-LOAD-QUOTE-TABLE THRU 1200-EXIT.
021300     PERFORM 2000-CHECK-ALERT THRU 2000-EXIT
021400         UNTIL W00-ALT-EOF.
021500     PERFORM 8000-CLOSE-FILES.
021600     STOP RUN.
021700*
021800 1000-INITIALIZE.
021900     OPEN INPUT PRICE-ALERT.
022000     OPEN INPUT MARKET-QUOTE.
022100     OPEN OUTPUT ALERT-REPORT.
022200     PERFORM 9900-HEADING.
022300     MOVE W10-RUN-MM-DATE TO W83-RUN-MM.
022400     MOVE W10-RUN-DD-DATE TO W83-RUN-DD.
022500     MOVE W10-RUN-CC-DATE TO W83-RUN-CC.
022600     MOVE W10-RUN-YY-DATE TO W83-RUN-YY.
022700     WRITE PRTLINE FROM W83-RUN-DATE-LINE
022800         AFTER ADVANCING 2 LINES.
022900     WRITE PRTLINE FROM W84-COLUMN-TITLES
023000         AFTER ADVANCING 2 LINES.
023100     READ PRICE-ALERT
023200         AT END SET W00-ALT-EOF TO TRUE
023300     END-READ.
023400*
023500 1200-LOAD-QUOTE-TABLE.
023600     MOVE ZERO TO W20-QUOTE-COUNT.
023700 1210-LOAD-ONE-QUOTE.
023800     READ MARKET-QUOTE
023900         AT END GO TO 1200-EXIT
024000     END-READ.
024100     ADD 1 TO W20-QUOTE-COUNT.
024200     SET W20-IDX TO W20-QUOTE-COUNT.
024300     MOVE QTE-TICKER     TO W20-TICKER (W20-IDX).
024400     MOVE QTE-PRICE      TO W20-PRICE (W20-IDX).
024500     MOVE QTE-PREV-CLOSE TO W20-PREV-CLOSE (W20-IDX).
024600     MOVE QTE-CHANGE-PCT TO W20-CHANGE-PCT (W20-IDX).
024700     MOVE QTE-PE-RATIO   TO W20-PE-RATIO (W20-IDX).
024800     MOVE QTE-DIV-YIELD  TO W20-DIV-YIELD (W20-IDX).
024900     GO TO 1210-LOAD-ONE-QUOTE.
025000 1200-EXIT.
025100     EXIT.
025200*
025300 2000-CHECK-ALERT.
025400     IF NOT ALT-IS-ACTIVE
025500         GO TO 2900-READ-NEXT-ALERT
025600     END-IF.
025700     PERFORM 2900-LOOKUP-QUOTE THRU 2900-LOOKUP-EXIT.
025800     IF NOT W00-QUOTE-FOUND
025900         MOVE 'NO QUOTE' TO W85-STATUS
026000         MOVE SPACES TO W85-MESSAGE
026100         PERFORM 2800-WRITE-DETAIL THRU 2800-EXIT
026200         GO TO 2900-READ-NEXT-ALERT
026300     END-IF.
026400     SET W00-ALERT-NOT-TRIGGERED TO TRUE.
026500     MOVE SPACES TO W40-MESSAGE-AREA.
026600     EVALUATE TRUE
026700         WHEN ALT-TYPE-PRICE
026800             PERFORM 2100-CHECK-PRICE THRU 2100-EXIT
026900         WHEN ALT-TYPE-CHANGE-PCT
027000             PERFORM 2200-CHECK-CHANGE-PCT THRU 2200-EXIT
027100         WHEN ALT-TYPE-PE-RATIO
027200             PERFORM 2300-CHECK-PE-RATIO THRU 2300-EXIT
027300         WHEN ALT-TYPE-DIV-YIELD
027400             PERFORM 2400-CHECK-DIV-YIELD THRU 2400-EXIT
027500     END-EVALUATE.
027600     MOVE ALERT-RECORD TO W25-ALERT-WORK-COPY.
027700     IF W00-ALERT-TRIGGERED
027800         SET W25-RV-TRIGGERED TO TRUE
027900     ELSE
028000         SET W25-RV-NOT-TRIGGERED TO TRUE
028100     END-IF.
028200     MOVE W35-COMPARE-VALUE TO W25-RV-CURRENT-VALUE.
028300     MOVE W40-MESSAGE-AREA(1:31) TO W25-RV-MESSAGE-PREVIEW.
028400     IF W25-RV-TRIGGERED
028500         MOVE 'TRIGGERED' TO W85-STATUS
028600         MOVE W40-MESSAGE-AREA TO W85-MESSAGE
028700     ELSE
028800         MOVE 'NOT TRIGGERED' TO W85-STATUS
028900         MOVE SPACES TO W85-MESSAGE
029000     END-IF.
029100     PERFORM 2800-WRITE-DETAIL THRU 2800-EXIT.
029200 2900-READ-NEXT-ALERT.
029300     READ PRICE-ALERT
029400         AT END SET W00-ALT-EOF TO TRUE
029500     END-READ.
029600 2000-EXIT.
029700     EXIT.
029800*
029900*    PRICE ALERT - ABOVE TRIGGERS AT PRICE >= TARGET, BELOW AT
030000*    PRICE <= TARGET.
030100 2100-CHECK-PRICE.
030200     MOVE W30-PRICE TO W35-COMPARE-VALUE.
030300     IF ALT-OP-ABOVE AND W30-PRICE >= ALT-VALUE
030400         SET W00-ALERT-TRIGGERED TO TRUE
030500         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
030600     END-IF.
030700     IF ALT-OP-BELOW AND W30-PRICE <= ALT-VALUE
030800         SET W00-ALERT-TRIGGERED TO TRUE
030900         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
031000     END-IF.
031100 2100-EXIT.
031200     EXIT.
031300*
031400*    CHANGE-PCT ALERT - CHANGE-UP TRIGGERS AT CHANGE >= TARGET,
031500*    CHANGE-DOWN AT CHANGE <= NEGATIVE TARGET (CR-0308).
031600 2200-CHECK-CHANGE-PCT.
031700     MOVE W30-CHANGE-PCT TO W35-COMPARE-VALUE.
031800     IF ALT-OP-CHANGE-UP AND W30-CHANGE-PCT >= ALT-VALUE
031900         SET W00-ALERT-TRIGGERED TO TRUE
032000         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
032100     END-IF.
032200     IF ALT-OP-CHANGE-DOWN AND W30-CHANGE-PCT <= (0 - ALT-VALUE)
032300         SET W00-ALERT-TRIGGERED TO TRUE
032400         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
032500     END-IF.
032600 2200-EXIT.
032700     EXIT.
032800*
032900*    PE-RATIO ALERT - ONLY WHEN THE QUOTE CARRIES A P/E AT ALL
033000*    (CR-0334).
033100 2300-CHECK-PE-RATIO.
033200     IF W30-PE-RATIO = ZERO
033300         GO TO 2300-EXIT
033400     END-IF.
033500     MOVE W30-PE-RATIO TO W35-COMPARE-VALUE.
033600     IF ALT-OP-ABOVE AND W30-PE-RATIO >= ALT-VALUE
033700         SET W00-ALERT-TRIGGERED TO TRUE
033800         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
033900     END-IF.
034000     IF ALT-OP-BELOW AND W30-PE-RATIO <= ALT-VALUE
034100         SET W00-ALERT-TRIGGERED TO TRUE
034200         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
034300     END-IF.
034400 2300-EXIT.
034500     EXIT.
034600*
034700*    DIV-YIELD ALERT - ONLY WHEN THE QUOTE CARRIES A YIELD AT
034800*    ALL (CR-0334).
034900 2400-CHECK-DIV-YIELD.
035000     IF W30-DIV-YIELD = ZERO
035100         GO TO 2400-EXIT
035200     END-IF.
035300     MOVE W30-DIV-YIELD TO W35-COMPARE-VALUE.
035400     IF ALT-OP-ABOVE AND W30-DIV-YIELD >= ALT-VALUE
035500         SET W00-ALERT-TRIGGERED TO TRUE
035600         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
035700     END-IF.
035800     IF ALT-OP-BELOW AND W30-DIV-YIELD <= ALT-VALUE
035900         SET W00-ALERT-TRIGGERED TO TRUE
036000         PERFORM 2500-FORMAT-MESSAGE THRU 2500-EXIT
036100     END-IF.
036200 2400-EXIT.
036300     EXIT.
036400*
036500*    BUILDS THE TRIGGER MESSAGE - WORDING VARIES BY ALERT TYPE
036600*    AND BY WHICH SIDE (ROSE ABOVE/FELL BELOW) FIRED.
036700 2500-FORMAT-MESSAGE.
036800     MOVE ALT-TICKER TO W40-TICKER-PART.
036900     IF ALT-OP-ABOVE OR ALT-OP-CHANGE-UP
037000         MOVE ' ROSE ABOVE  ' TO W40-VERB-PART
037100     ELSE
037200         MOVE ' FELL BELOW  ' TO W40-VERB-PART
037300     END-IF.
037400     MOVE W35-COMPARE-VALUE TO W41-COMPARE-EDIT.
037500     MOVE ALT-VALUE TO W41-THRESHOLD-EDIT.
037600     MOVE SPACES TO W42-MESSAGE-TAIL.
037700*    THE TAIL NOW CARRIES THE ALERT'S OWN THRESHOLD (ALT-VALUE)
037800*    AHEAD OF THE "!" AS WELL AS THE QUOTE'S CURRENT VALUE, SO
037900*    THE PREVIEW LINE SHOWS WHAT WAS CROSSED, NOT JUST WHAT IT
038000*    IS NOW (CR-0479).
038100     EVALUATE TRUE
038200         WHEN ALT-TYPE-PRICE
038300             STRING 'R$ ' DELIMITED BY SIZE
038400                 W41-THRESHOLD-EDIT DELIMITED BY SIZE
038500                 '! CURRENT PRICE: R$ ' DELIMITED BY SIZE
038600                 W41-COMPARE-EDIT DELIMITED BY SIZE
038700                 INTO W42-MESSAGE-TAIL
038800         WHEN ALT-TYPE-CHANGE-PCT
038900             STRING W41-THRESHOLD-EDIT DELIMITED BY SIZE
039000                 '! DAY CHANGE PCT: ' DELIMITED BY SIZE
039100                 W41-COMPARE-EDIT DELIMITED BY SIZE
039200                 INTO W42-MESSAGE-TAIL
039300         WHEN ALT-TYPE-PE-RATIO
039400             STRING W41-THRESHOLD-EDIT DELIMITED BY SIZE
039500                 '! P/E RATIO: ' DELIMITED BY SIZE
039600                 W41-COMPARE-EDIT DELIMITED BY SIZE
039700                 INTO W42-MESSAGE-TAIL
039800         WHEN ALT-TYPE-DIV-YIELD
039900             STRING W41-THRESHOLD-EDIT DELIMITED BY SIZE
040000                 '! DIV YIELD PCT: ' DELIMITED BY SIZE
040100                 W41-COMPARE-EDIT DELIMITED BY SIZE
040200                 INTO W42-MESSAGE-TAIL
040300     END-EVALUATE.
040400     STRING W40-TICKER-PART DELIMITED BY SPACE
040500         W40-VERB-PART DELIMITED BY SIZE
040600         W42-MESSAGE-TAIL DELIMITED BY SIZE
040700         INTO W40-MESSAGE-AREA.
040800 2500-EXIT.
040900     EXIT.
041000*
041100 2800-WRITE-DETAIL.
041200     MOVE ALT-ID       TO W85-ALERT-ID.
041300     MOVE ALT-TICKER   TO W85-TICKER.
041400     MOVE ALT-TYPE     TO W85-TYPE.
041500     MOVE ALT-OPERATOR TO W85-OPERATOR.
041600     WRITE PRTLINE FROM W85-DETAIL-LINE
041700         AFTER ADVANCING 1 LINE
041800         AT EOP PERFORM 9900-HEADING.
041900 2800-EXIT.
042000     EXIT.
042100*
042200*    LOOKS UP THE CURRENT ALERT'S TICKER IN THE QUOTE TABLE -
042300*    LEAVES THE MATCHING ROW IN W30-CURRENT-QUOTE.
042400 2900-LOOKUP-QUOTE.
042500     SET W00-QUOTE-NOT-FOUND TO TRUE.
042600     SET W20-IDX TO 1.
042700     SEARCH W20-QUOTE-ENTRY
042800         AT END
042900             SET W00-QUOTE-NOT-FOUND TO TRUE
043000         WHEN W20-TICKER (W20-IDX) = ALT-TICKER
043100             SET W00-QUOTE-FOUND TO TRUE
043200             MOVE W20-PRICE (W20-IDX)      TO W30-PRICE
043300             MOVE W20-PREV-CLOSE (W20-IDX) TO W30-PREV-CLOSE
043400             MOVE W20-CHANGE-PCT (W20-IDX) TO W30-CHANGE-PCT
043500             MOVE W20-PE-RATIO (W20-IDX)   TO W30-PE-RATIO
043600             MOVE W20-DIV-YIELD (W20-IDX)  TO W30-DIV-YIELD
043700     END-SEARCH.
043800 2900-LOOKUP-EXIT.
043900     EXIT.
044000*
044100 9900-HEADING.
044200     ADD 1 TO W80-PAGE-CTR.
044300     MOVE W80-PAGE-CTR TO W81-PAGE-NO.
044400     WRITE PRTLINE FROM W81-REPORT-TITLE
044500         AFTER ADVANCING PAGE.
044600*
044700 8000-CLOSE-FILES.
044800     CLOSE PRICE-ALERT.
044900     CLOSE MARKET-QUOTE.
045000     CLOSE ALERT-REPORT.
