000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANSACTION-DETAIL.
000300 AUTHOR.        R HARMON.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/21/1988.
000600 DATE-COMPILED. 03/21/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    TRANSACTION-DETAIL                                        *
001000*    TARGET INTERFACE MEMBER FOR THE BUY/SELL TRANSACTION       *
001100*    FILE.  APPENDED TO IN DATE/ID SEQUENCE BY THE POSTING      *
001200*    AND IMPORT JOBS; READ BACK IN THE SAME SEQUENCE BY THE     *
001300*    RECALCULATION JOB WHEN A TRANSACTION IS BACKED OUT.        *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    DATE       PGMR  TKT       DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------- *
001800*    03/21/88   RH    INIT-002  ORIGINAL LAYOUT                  *
001900*    07/11/90   RH    CR-0163   ADDED TRN-FEES                   *
002000*    01/29/93   LKW   CR-0247   ADDED TRN-NOTES FREE TEXT         *
002100*    06/14/95   LKW   CR-0299   DATE GROUP REDEFINE FOR CC/YY/MM/DD*
002200*    03/03/97   TDN   CR-0341   ADDED IMPORT-SOURCE REDEFINE      *
002300*    09/09/98   TDN   Y2K-011   TRN-DATE CONFIRMED 4-DIGIT YEAR,  *
002400*                                NO CENTURY WINDOW NEEDED         *
002500*    05/06/02   PJS   CR-0417   ADDED TOTALS REDEFINE FOR THE     *
002600*                                END-OF-FILE CONTROL RECORD       *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRANSACTION-DETAIL ASSIGN TO TRNFILE
003700         ORGANIZATION IS SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  TRANSACTION-DETAIL
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 106 CHARACTERS.
004300*    PRIMARY VIEW - ONE BUY OR SELL PER RECORD, IN
004400*    TRN-DATE/TRN-ID SEQUENCE.
004500 01  TRANSACTION-RECORD.
004600     05  TRN-ID                    PIC 9(6).
004700     05  TRN-STOCK-ID              PIC 9(6).
004800     05  TRN-TICKER                PIC X(10).
004900     05  TRN-TYPE                  PIC X(4).
005000         88  TRN-IS-BUY                VALUE 'BUY '.
005100         88  TRN-IS-SELL               VALUE 'SELL'.
005200     05  TRN-QUANTITY              PIC 9(7).
005300     05  TRN-PRICE                 PIC S9(8)V99.
005400     05  TRN-TOTAL-VALUE           PIC S9(10)V99.
005500     05  TRN-DATE                  PIC 9(8).
005600     05  TRN-FEES                  PIC S9(8)V99.
005700     05  TRN-NOTES                 PIC X(30).
005800     05  FILLER                    PIC X(03).
005900*    ALTERNATE VIEW - TRN-DATE BROKEN OUT CC/YY/MM/DD FOR
006000*    THE AGE-OF-POSITION UTILITY (CR-0299).
006100 01  TRANSACTION-DATE-VIEW REDEFINES TRANSACTION-RECORD.
006200     05  TDV-ID                    PIC 9(6).
006300     05  TDV-STOCK-ID              PIC 9(6).
006400     05  TDV-TICKER                PIC X(10).
006500     05  TDV-TYPE                  PIC X(4).
006600     05  TDV-QUANTITY              PIC 9(7).
006700     05  TDV-PRICE                 PIC S9(8)V99.
006800     05  TDV-TOTAL-VALUE           PIC S9(10)V99.
006900     05  TDV-TRADE-DATE.
007000         10  TDV-TRADE-CC-DATE     PIC 9(2).
007100         10  TDV-TRADE-YY-DATE     PIC 9(2).
007200         10  TDV-TRADE-MM-DATE     PIC 9(2).
007300         10  TDV-TRADE-DD-DATE     PIC 9(2).
007400     05  FILLER                    PIC X(43).
007500*    ALTERNATE VIEW - MARKS ROWS POSTED BY THE BULK IMPORT
007600*    JOB SO THE AUDIT UTILITY CAN TRACE THEM BACK TO A
007700*    BROKER FILE LINE NUMBER (CR-0341).
007800 01  TRANSACTION-IMPORT-VIEW REDEFINES TRANSACTION-RECORD.
007900     05  TIV-ID                    PIC 9(6).
008000     05  TIV-STOCK-ID              PIC 9(6).
008100     05  TIV-TICKER                PIC X(10).
008200     05  TIV-TYPE                  PIC X(4).
008300     05  TIV-QUANTITY              PIC 9(7).
008400     05  TIV-PRICE                 PIC S9(8)V99.
008500     05  TIV-TOTAL-VALUE           PIC S9(10)V99.
008600     05  TIV-DATE                  PIC 9(8).
008700     05  TIV-FEES                  PIC S9(8)V99.
008800     05  TIV-IMPORT-LINE-NBR       PIC 9(6).
008900     05  TIV-IMPORT-FLAG           PIC X(1).
009000         88  TIV-FROM-IMPORT           VALUE 'I'.
009100         88  TIV-FROM-ENTRY            VALUE ' '.
009200     05  FILLER                    PIC X(26).
009300*    ALTERNATE VIEW - END-OF-FILE CONTROL TOTALS, WRITTEN
009400*    BY THE POSTING JOB AS THE LAST RECORD OF A RUN
009500*    (CR-0417).
009600 01  TRANSACTION-TOTALS-VIEW REDEFINES TRANSACTION-RECORD.
009700     05  TTV-RECORD-CODE           PIC X(6).
009800     05  TTV-RECORD-COUNT          PIC 9(6).
009900     05  TTV-BUY-COUNT             PIC 9(6).
010000     05  TTV-SELL-COUNT            PIC 9(6).
010100     05  TTV-REJECT-COUNT          PIC 9(6).
010200     05  FILLER                    PIC X(76).
010300 WORKING-STORAGE SECTION.
010400 PROCEDURE DIVISION.
010500 0000-TRANSACTION-DETAIL-STUB.
010600     STOP RUN.
