000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTFOLIO-VALUATION.
000300 AUTHOR.        PJS.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/2000.
000600 DATE-COMPILED. 02/11/2000.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PORTFOLIO-VALUATION                                       *
001000*    VALUES EVERY OPEN HOLDING (QUANTITY GREATER THAN ZERO)     *
001100*    AGAINST THE CURRENT QUOTE FILE, WRITES THE HOLDING-        *
001200*    VALUATION WORK FILE (HEADER/DETAIL/TRAILER) AND THE 132-   *
001300*    COLUMN PORTFOLIO VALUATION REPORT.  THE QUOTE FILE IS      *
001400*    LOADED INTO A WORKING-STORAGE TABLE AND SEARCHED BY        *
001500*    TICKER SINCE IT IS NOT MAINTAINED IN STOCK-ID SEQUENCE.    *
001600*                                                                *
001700*    MAINTENANCE LOG                                             *
001800*    DATE       PGMR  TKT       DESCRIPTION                      *
001900*    ---------  ----  --------  -------------------------------- *
002000*    02/11/00   PJS   INIT-018  ORIGINAL LAYOUT - DETAIL FILE    *
002100*                                ONLY                            *
002200*    07/06/01   PJS   CR-0403   ADDED THE 132-COLUMN REPORT      *
002300*    03/19/03   TDN   CR-0429   BEST/WORST PERFORMER ADDED TO    *
002400*                                THE TRAILER LINES               *
002500*    11/02/04   TDN   CR-0448   QUOTE TABLE SEARCH REPLACES THE  *
002600*                                OLD MATCH-BY-POSITION-ORDER     *
002700*                                LOGIC, WHICH ASSUMED QUOTES     *
002800*                                WERE IN STOCK-ID ORDER          *
002900*    08/10/09   MWK   CR-0487   QTE-CHANGE-PCT WAS COMING IN OFF *
003000*                                THE VENDOR FEED BLANK/ZERO ON   *
003100*                                EVERY QUOTE - THE FEED NEVER    *
003200*                                CARRIED A DAY-CHANGE PERCENT OF *
003300*                                ITS OWN.  1500-LOAD-QUOTE-TABLE *
003400*                                NOW WORKS IT OUT FROM QTE-PRICE *
003500*                                AND QTE-PREV-CLOSE AND REWRITES *
003600*                                THE QUOTE RECORD SO THE ALERT   *
003700*                                AND ANALYSIS RUNS BEHIND THIS   *
003800*                                ONE PICK UP THE REAL FIGURE     *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-4381.
004300 OBJECT-COMPUTER. IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PORTFOLIO-POSITION ASSIGN TO POSFILE
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT MARKET-QUOTE ASSIGN TO QTEFILE
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT HOLDING-VALUATION ASSIGN TO HVALWRK
005300         ORGANIZATION IS SEQUENTIAL.
005400     SELECT VALUATION-REPORT ASSIGN TO PRTOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PORTFOLIO-POSITION
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 72 CHARACTERS.
006100 01  POSITION-RECORD.
006200     05  POS-STOCK-ID              PIC 9(6).
006300     05  POS-TICKER                PIC X(10).
006400     05  POS-QUANTITY              PIC 9(7).
006500         88  POS-IS-EMPTY              VALUE ZERO.
006600     05  POS-AVG-PRICE             PIC S9(8)V99.
006700     05  POS-FIRST-BUY-DATE        PIC 9(8).
006800     05  POS-NOTES                 PIC X(30).
006900     05  FILLER                    PIC X(01).
007000 FD  MARKET-QUOTE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 70 CHARACTERS.
007300 01  QUOTE-RECORD.
007400     05  QTE-TICKER                PIC X(10).
007500     05  QTE-PRICE                 PIC S9(8)V99.
007600     05  QTE-PREV-CLOSE            PIC S9(8)V99.
007700     05  QTE-CHANGE-PCT            PIC S9(3)V99.
007800     05  QTE-PE-RATIO              PIC S9(5)V99.
007900     05  QTE-DIV-YIELD             PIC S9(3)V99.
008000     05  QTE-52W-HIGH              PIC S9(8)V99.
008100     05  QTE-52W-LOW               PIC S9(8)V99.
008200     05  FILLER                    PIC X(03).
008300 FD  HOLDING-VALUATION
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 90 CHARACTERS.
008600 01  HOLDING-VALUATION-RECORD.
008700     05  HV-RECORD-TYPE-CDE        PIC X(1).
008800         88  HV-RECORD-IS-HEADER       VALUE 'H'.
008900         88  HV-RECORD-IS-DETAIL       VALUE 'D'.
009000         88  HV-RECORD-IS-TRAILER      VALUE 'T'.
009100     05  HV-DETAIL-AREA.
009200         10  HV-TICKER             PIC X(10).
009300         10  HV-QUANTITY           PIC 9(7).
009400         10  HV-AVG-PRICE          PIC S9(8)V99.
009500         10  HV-CURRENT-PRICE      PIC S9(8)V99.
009600         10  HV-TOTAL-INVESTED     PIC S9(10)V99.
009700         10  HV-CURRENT-VALUE      PIC S9(10)V99.
009800         10  HV-GAIN-LOSS          PIC S9(10)V99.
009900         10  HV-GAIN-LOSS-PCT      PIC S9(5)V99.
010000         10  HV-CHANGE-TODAY       PIC S9(3)V99.
010100         10  FILLER                PIC X(04).
010200     05  HV-HEADER-AREA REDEFINES HV-DETAIL-AREA.
010300         10  HV-RUN-DATE           PIC 9(8).
010400         10  HV-HOLDINGS-EXPECTED  PIC 9(5).
010500         10  FILLER                PIC X(76).
010600     05  HV-TRAILER-AREA REDEFINES HV-DETAIL-AREA.
010700         10  HV-TOTAL-INVESTED-CTL PIC S9(10)V99.
010800         10  HV-TOTAL-VALUE-CTL    PIC S9(10)V99.
010900         10  HV-TOTAL-GAIN-LOSS    PIC S9(10)V99.
011000         10  HV-TOTAL-GAIN-PCT     PIC S9(5)V99.
011100         10  HV-HOLDINGS-COUNT     PIC 9(5).
011200         10  HV-BEST-TICKER        PIC X(10).
011300         10  HV-BEST-PCT           PIC S9(5)V99.
011400         10  HV-WORST-TICKER       PIC X(10).
011500         10  HV-WORST-PCT          PIC S9(5)V99.
011600         10  FILLER                PIC X(07).
011700 FD  VALUATION-REPORT
011800     LABEL RECORDS ARE STANDARD
011900     LINAGE IS 60 WITH FOOTING AT 55.
012000 01  PRTLINE                       PIC X(132).
012100 WORKING-STORAGE SECTION.
012200 01  W00-SWITCHES.
012300     05  W00-MORE-POSITIONS        PIC X(3)  VALUE 'YES'.
012400         88  W00-NO-MORE-POSITIONS     VALUE 'NO '.
012500     05  W00-QUOTE-FOUND-CDE       PIC X(1)  VALUE 'N'.
012600         88  W00-QUOTE-WAS-FOUND       VALUE 'Y'.
012700*    QUOTE TABLE - LOADED ONCE FROM MARKET-QUOTE AND SEARCHED
012800*    BY TICKER FOR EACH HOLDING (CR-0448).
012900 01  W30-QUOTE-TABLE-CTL.
013000     05  W30-QUOTE-COUNT           PIC 9(5)  COMP VALUE ZERO.
013100 01  W31-QUOTE-TABLE.
013200     05  W31-QUOTE-ENTRY OCCURS 0 TO 2000 TIMES
013300             DEPENDING ON W30-QUOTE-COUNT
013400             INDEXED BY W31-IDX.
013500         10  W31-TICKER            PIC X(10).
013600         10  W31-PRICE             PIC S9(8)V99.
013700         10  W31-PREV-CLOSE        PIC S9(8)V99.
013800         10  W31-CHANGE-PCT        PIC S9(3)V99.
013900 01  W01-COUNTERS COMP.
014000     05  W01-HOLDINGS-EXPECTED     PIC 9(5)  VALUE ZERO.
014100     05  W01-HOLDINGS-COUNT        PIC 9(5)  VALUE ZERO.
014200*    RUN-DATE BREAKOUT - CARRIED OVER FROM THE OTHER TIP
014300*    MEMBERS' DATE-VIEW HABIT, USED ONLY TO STAMP THE HEADER
014400*    RECORD AND THE REPORT TITLE LINE.
014500 01  W02-RUN-DATE-AREA.
014600     05  W02-RUN-DATE              PIC 9(8).
014700 01  W02-RUN-DATE-VIEW REDEFINES W02-RUN-DATE-AREA.
014800     05  W02-RUN-CC-DATE           PIC 9(2).
014900     05  W02-RUN-YY-DATE           PIC 9(2).
015000     05  W02-RUN-MM-DATE           PIC 9(2).
015100     05  W02-RUN-DD-DATE           PIC 9(2).
015200 01  W03-AMOUNTS.
015300     05  W03-INVESTED              PIC S9(10)V99 VALUE ZERO.
015400     05  W03-VALUE                 PIC S9(10)V99 VALUE ZERO.
015500     05  W03-GAIN-LOSS             PIC S9(10)V99 VALUE ZERO.
015600     05  W03-GAIN-LOSS-PCT         PIC S9(5)V99  VALUE ZERO.
015700     05  W03-CHANGE-TODAY          PIC S9(3)V99  VALUE ZERO.
015800     05  W03-TOTAL-INVESTED        PIC S9(12)V99 VALUE ZERO.
015900     05  W03-TOTAL-VALUE           PIC S9(12)V99 VALUE ZERO.
016000     05  W03-TOTAL-GAIN-LOSS       PIC S9(12)V99 VALUE ZERO.
016100     05  W03-TOTAL-GAIN-PCT        PIC S9(5)V99  VALUE ZERO.
016200 01  W32-BEST-WORST.
016300     05  W32-BEST-TICKER           PIC X(10)     VALUE SPACES.
016400     05  W32-BEST-PCT              PIC S9(5)V99  VALUE ZERO.
016500     05  W32-BEST-SET-CDE          PIC X(1)      VALUE 'N'.
016600         88  W32-BEST-IS-SET           VALUE 'Y'.
016700     05  W32-WORST-TICKER          PIC X(10)     VALUE SPACES.
016800     05  W32-WORST-PCT             PIC S9(5)V99  VALUE ZERO.
016900     05  W32-WORST-SET-CDE         PIC X(1)      VALUE 'N'.
017000         88  W32-WORST-IS-SET          VALUE 'Y'.
017100*    PAGE-HEADING WORK AREAS, SAME SHAPE AS THE PRINT TITLE
017200*    LINES USED ON THE OLDER TEAM-DEPOSIT REPORT.
017300 01  W40-PAGE-CTR                 PIC 9(3) COMP VALUE ZERO.
017400 01  W41-REPORT-TITLE.
017500     05  FILLER                    PIC X(40) VALUE
017600         'PORTFOLIO SYSTEMS GROUP'.
017700     05  FILLER                    PIC X(52) VALUE
017800         'PORTFOLIO VALUATION REPORT'.
017900     05  FILLER                    PIC X(35) VALUE 'PAGE'.
018000     05  W41-PAGE-NO               PIC ZZ9.
018100 01  W42-COLUMN-TITLE.
018200     05  FILLER                    PIC X(10) VALUE 'TICKER'.
018300     05  FILLER                    PIC X(10) VALUE 'QTY'.
018400     05  FILLER                    PIC X(12) VALUE 'AVG PRICE'.
018500     05  FILLER                    PIC X(12) VALUE 'CUR PRICE'.
018600     05  FILLER                    PIC X(14) VALUE 'INVESTED'.
018700     05  FILLER                    PIC X(14) VALUE 'CUR VALUE'.
018800     05  FILLER                    PIC X(14) VALUE 'GAIN/LOSS'.
018900     05  FILLER                    PIC X(10) VALUE 'G/L %'.
019000     05  FILLER                    PIC X(10) VALUE 'DAY %'.
019100     05  FILLER                    PIC X(26) VALUE SPACES.
019200 01  W43-DETAIL-LINE.
019300     05  W43-TICKER                PIC X(10).
019400     05  FILLER                    PIC X(02) VALUE SPACES.
019500     05  W43-QUANTITY              PIC ZZZ,ZZ9.
019600     05  FILLER                    PIC X(03) VALUE SPACES.
019700     05  W43-AVG-PRICE             PIC Z,ZZZ,ZZ9.99-.
019800     05  FILLER                    PIC X(01) VALUE SPACES.
019900     05  W43-CUR-PRICE             PIC Z,ZZZ,ZZ9.99-.
020000     05  FILLER                    PIC X(01) VALUE SPACES.
020100     05  W43-INVESTED              PIC Z,ZZZ,ZZ9.99-.
020200     05  FILLER                    PIC X(01) VALUE SPACES.
020300     05  W43-VALUE                 PIC Z,ZZZ,ZZ9.99-.
020400     05  FILLER                    PIC X(01) VALUE SPACES.
020500     05  W43-GAIN-LOSS             PIC Z,ZZZ,ZZ9.99-.
020600     05  FILLER                    PIC X(01) VALUE SPACES.
020700     05  W43-GAIN-LOSS-PCT         PIC ZZ9.99-.
020800     05  FILLER                    PIC X(01) VALUE SPACES.
020900     05  W43-CHANGE-TODAY          PIC ZZ9.99-.
021000 01  W44-TOTAL-LINE.
021100     05  FILLER                    PIC X(12) VALUE
021200         'TOTAL'.
021300     05  W44-INVESTED              PIC Z,ZZZ,ZZZ,ZZ9.99-.
021400     05  FILLER                    PIC X(02) VALUE SPACES.
021500     05  W44-VALUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
021600     05  FILLER                    PIC X(02) VALUE SPACES.
021700     05  W44-GAIN-LOSS             PIC Z,ZZZ,ZZZ,ZZ9.99-.
021800     05  FILLER                    PIC X(02) VALUE SPACES.
021900     05  W44-GAIN-LOSS-PCT         PIC ZZ9.99-.
022000 01  W45-TRAILER-LINE.
022100     05  FILLER                    PIC X(20) VALUE
022200         'HOLDINGS'.
022300     05  W45-HOLDINGS-COUNT        PIC ZZ,ZZ9.
022400 01  W46-BEST-LINE.
022500     05  FILLER                    PIC X(20) VALUE
022600         'BEST PERFORMER'.
022700     05  W46-BEST-TICKER           PIC X(10).
022800     05  W46-BEST-PCT              PIC ZZ9.99-.
022900 01  W47-WORST-LINE.
023000     05  FILLER                    PIC X(20) VALUE
023100         'WORST PERFORMER'.
023200     05  W47-WORST-TICKER          PIC X(10).
023300     05  W47-WORST-PCT             PIC ZZ9.99-.
023400 PROCEDURE DIVISION.
023500 0000-PORTFOLIO-VALUATION.
023600     PERFORM 1000-INITIALIZE.
023700     PERFORM 1500-LOAD-QUOTE-TABLE THRU 1500-EXIT.
023800     PERFORM 1600-COUNT-HOLDINGS THRU 1600-EXIT.
023900     PERFORM 1700-WRITE-HEADER THRU 1700-EXIT.
024000     PERFORM 9900-HEADING.
024100     PERFORM 2000-READ-POSITION THRU 2000-EXIT.
024200     PERFORM 3000-VALUE-LOOP THRU 3000-EXIT
024300         UNTIL W00-NO-MORE-POSITIONS.
024400     PERFORM 4000-WRITE-TOTALS THRU 4000-EXIT.
024500     PERFORM 8000-CLOSE-FILES.
024600     STOP RUN.
024700*
024800 1000-INITIALIZE.
024900     OPEN I-O MARKET-QUOTE.
025000     OPEN OUTPUT HOLDING-VALUATION.
025100     OPEN OUTPUT VALUATION-REPORT.
025200*
025300 1500-LOAD-QUOTE-TABLE.
025400     READ MARKET-QUOTE
025500         AT END
025600             GO TO 1500-EXIT
025700     END-READ.
025800     PERFORM 1550-COMPUTE-CHANGE-PCT THRU 1550-EXIT.
025900     ADD 1 TO W30-QUOTE-COUNT.
026000     MOVE QTE-TICKER     TO W31-TICKER (W30-QUOTE-COUNT).
026100     MOVE QTE-PRICE      TO W31-PRICE (W30-QUOTE-COUNT).
026200     MOVE QTE-PREV-CLOSE TO W31-PREV-CLOSE (W30-QUOTE-COUNT).
026300     MOVE QTE-CHANGE-PCT TO W31-CHANGE-PCT (W30-QUOTE-COUNT).
026400     GO TO 1500-LOAD-QUOTE-TABLE.
026500 1500-EXIT.
026600     CLOSE MARKET-QUOTE.
026700     EXIT.
026800*
026900*    WORKS OUT THE DAY CHANGE PERCENT THE VENDOR FEED DOES NOT
027000*    SUPPLY AND REWRITES IT INTO THE QUOTE RECORD - ONLY WHEN
027100*    BOTH THE CURRENT PRICE AND THE PREVIOUS CLOSE ARE PRESENT
027200*    (NOT ZERO) IS THE PERCENT COMPUTED, OTHERWISE IT IS FORCED
027300*    TO ZERO (CR-0487).
027400 1550-COMPUTE-CHANGE-PCT.
027500     IF QTE-PRICE NOT = ZERO AND QTE-PREV-CLOSE NOT = ZERO
027600         COMPUTE QTE-CHANGE-PCT ROUNDED =
027700             ((QTE-PRICE - QTE-PREV-CLOSE) / QTE-PREV-CLOSE) * 100
027800     ELSE
027900         MOVE ZERO TO QTE-CHANGE-PCT
028000     END-IF.
028100     REWRITE QUOTE-RECORD.
028200 1550-EXIT.
028300     EXIT.
028400*
028500 1600-COUNT-HOLDINGS.
028600     OPEN INPUT PORTFOLIO-POSITION.
028700     MOVE 'YES' TO W00-MORE-POSITIONS.
028800 1610-COUNT-ONE.
028900     READ PORTFOLIO-POSITION
029000         AT END
029100             GO TO 1600-EXIT
029200     END-READ.
029300     IF POS-QUANTITY > 0
029400         ADD 1 TO W01-HOLDINGS-EXPECTED
029500     END-IF.
029600     GO TO 1610-COUNT-ONE.
029700 1600-EXIT.
029800     CLOSE PORTFOLIO-POSITION.
029900     OPEN INPUT PORTFOLIO-POSITION.
030000     MOVE 'YES' TO W00-MORE-POSITIONS.
030100     EXIT.
030200*
030300 1700-WRITE-HEADER.
030400     SET HV-RECORD-IS-HEADER TO TRUE.
030500     MOVE W02-RUN-DATE          TO HV-RUN-DATE.
030600     MOVE W01-HOLDINGS-EXPECTED TO HV-HOLDINGS-EXPECTED.
030700     WRITE HOLDING-VALUATION-RECORD.
030800 1700-EXIT.
030900     EXIT.
031000*
031100 2000-READ-POSITION.
031200     READ PORTFOLIO-POSITION
031300         AT END
031400             MOVE 'NO ' TO W00-MORE-POSITIONS
031500     END-READ.
031600 2000-EXIT.
031700     EXIT.
031800*
031900 3000-VALUE-LOOP.
032000     IF POS-QUANTITY > 0
032100         PERFORM 3100-VALUE-ONE-HOLDING THRU 3100-EXIT
032200     END-IF.
032300     PERFORM 2000-READ-POSITION THRU 2000-EXIT.
032400 3000-EXIT.
032500     EXIT.
032600*
032700 3100-VALUE-ONE-HOLDING.
032800     PERFORM 3200-FIND-QUOTE THRU 3200-EXIT.
032900     COMPUTE W03-INVESTED ROUNDED =
033000         POS-AVG-PRICE * POS-QUANTITY.
033100     IF W00-QUOTE-WAS-FOUND AND W31-PRICE (W31-IDX) > 0
033200         COMPUTE W03-VALUE ROUNDED =
033300             W31-PRICE (W31-IDX) * POS-QUANTITY
033400         COMPUTE W03-GAIN-LOSS ROUNDED =
033500             W03-VALUE - W03-INVESTED
033600         IF W03-INVESTED > 0
033700             COMPUTE W03-GAIN-LOSS-PCT ROUNDED =
033800                 ((W03-VALUE / W03-INVESTED) - 1) * 100
033900         ELSE
034000             MOVE ZERO TO W03-GAIN-LOSS-PCT
034100         END-IF
034200         MOVE W31-CHANGE-PCT (W31-IDX) TO W03-CHANGE-TODAY
034300         PERFORM 3300-TRACK-BEST-WORST THRU 3300-EXIT
034400     ELSE
034500         MOVE ZERO TO W03-VALUE
034600         MOVE ZERO TO W03-GAIN-LOSS
034700         MOVE ZERO TO W03-GAIN-LOSS-PCT
034800         MOVE ZERO TO W03-CHANGE-TODAY
034900     END-IF.
035000     ADD 1 TO W01-HOLDINGS-COUNT.
035100     ADD W03-INVESTED   TO W03-TOTAL-INVESTED.
035200     ADD W03-VALUE      TO W03-TOTAL-VALUE.
035300     PERFORM 3400-WRITE-DETAIL THRU 3400-EXIT.
035400 3100-EXIT.
035500     EXIT.
035600*
035700 3200-FIND-QUOTE.
035800     MOVE 'N' TO W00-QUOTE-FOUND-CDE.
035900     IF W30-QUOTE-COUNT = 0
036000         GO TO 3200-EXIT
036100     END-IF.
036200     SET W31-IDX TO 1.
036300     SEARCH W31-QUOTE-ENTRY
036400         AT END
036500             MOVE 'N' TO W00-QUOTE-FOUND-CDE
036600         WHEN W31-TICKER (W31-IDX) = POS-TICKER
036700             MOVE 'Y' TO W00-QUOTE-FOUND-CDE
036800     END-SEARCH.
036900 3200-EXIT.
037000     EXIT.
037100*
037200 3300-TRACK-BEST-WORST.
037300     IF NOT W32-BEST-IS-SET OR
037400             W03-GAIN-LOSS-PCT > W32-BEST-PCT
037500         MOVE POS-TICKER       TO W32-BEST-TICKER
037600         MOVE W03-GAIN-LOSS-PCT TO W32-BEST-PCT
037700         SET W32-BEST-IS-SET  TO TRUE
037800     END-IF.
037900     IF NOT W32-WORST-IS-SET OR
038000             W03-GAIN-LOSS-PCT < W32-WORST-PCT
038100         MOVE POS-TICKER       TO W32-WORST-TICKER
038200         MOVE W03-GAIN-LOSS-PCT TO W32-WORST-PCT
038300         SET W32-WORST-IS-SET TO TRUE
038400     END-IF.
038500 3300-EXIT.
038600     EXIT.
038700*
038800 3400-WRITE-DETAIL.
038900     SET HV-RECORD-IS-DETAIL TO TRUE.
039000     MOVE POS-TICKER      TO HV-TICKER.
039100     MOVE POS-QUANTITY    TO HV-QUANTITY.
039200     MOVE POS-AVG-PRICE   TO HV-AVG-PRICE.
039300     IF W00-QUOTE-WAS-FOUND
039400         MOVE W31-PRICE (W31-IDX) TO HV-CURRENT-PRICE
039500     ELSE
039600         MOVE ZERO TO HV-CURRENT-PRICE
039700     END-IF.
039800     MOVE W03-INVESTED    TO HV-TOTAL-INVESTED.
039900     MOVE W03-VALUE       TO HV-CURRENT-VALUE.
040000     MOVE W03-GAIN-LOSS   TO HV-GAIN-LOSS.
040100     MOVE W03-GAIN-LOSS-PCT TO HV-GAIN-LOSS-PCT.
040200     MOVE W03-CHANGE-TODAY  TO HV-CHANGE-TODAY.
040300     WRITE HOLDING-VALUATION-RECORD.
040400     MOVE POS-TICKER        TO W43-TICKER.
040500     MOVE POS-QUANTITY      TO W43-QUANTITY.
040600     MOVE POS-AVG-PRICE     TO W43-AVG-PRICE.
040700     MOVE HV-CURRENT-PRICE  TO W43-CUR-PRICE.
040800     MOVE W03-INVESTED      TO W43-INVESTED.
040900     MOVE W03-VALUE         TO W43-VALUE.
041000     MOVE W03-GAIN-LOSS     TO W43-GAIN-LOSS.
041100     MOVE W03-GAIN-LOSS-PCT TO W43-GAIN-LOSS-PCT.
041200     MOVE W03-CHANGE-TODAY  TO W43-CHANGE-TODAY.
041300     WRITE PRTLINE
041400         FROM W43-DETAIL-LINE
041500             AFTER ADVANCING 1 LINE
041600                 AT EOP
041700                     PERFORM 9900-HEADING.
041800 3400-EXIT.
041900     EXIT.
042000*
042100 4000-WRITE-TOTALS.
042200     COMPUTE W03-TOTAL-GAIN-LOSS =
042300         W03-TOTAL-VALUE - W03-TOTAL-INVESTED.
042400     IF W03-TOTAL-INVESTED > 0
042500         COMPUTE W03-TOTAL-GAIN-PCT ROUNDED =
042600             ((W03-TOTAL-VALUE / W03-TOTAL-INVESTED) - 1) * 100
042700     ELSE
042800         MOVE ZERO TO W03-TOTAL-GAIN-PCT
042900     END-IF.
043000     SET HV-RECORD-IS-TRAILER TO TRUE.
043100     MOVE W03-TOTAL-INVESTED  TO HV-TOTAL-INVESTED-CTL.
043200     MOVE W03-TOTAL-VALUE     TO HV-TOTAL-VALUE-CTL.
043300     MOVE W03-TOTAL-GAIN-LOSS TO HV-TOTAL-GAIN-LOSS.
043400     MOVE W03-TOTAL-GAIN-PCT  TO HV-TOTAL-GAIN-PCT.
043500     MOVE W01-HOLDINGS-COUNT  TO HV-HOLDINGS-COUNT.
043600     MOVE W32-BEST-TICKER     TO HV-BEST-TICKER.
043700     MOVE W32-BEST-PCT        TO HV-BEST-PCT.
043800     MOVE W32-WORST-TICKER    TO HV-WORST-TICKER.
043900     MOVE W32-WORST-PCT       TO HV-WORST-PCT.
044000     WRITE HOLDING-VALUATION-RECORD.
044100     MOVE W03-TOTAL-INVESTED  TO W44-INVESTED.
044200     MOVE W03-TOTAL-VALUE     TO W44-VALUE.
044300     MOVE W03-TOTAL-GAIN-LOSS TO W44-GAIN-LOSS.
044400     MOVE W03-TOTAL-GAIN-PCT  TO W44-GAIN-LOSS-PCT.
044500     WRITE PRTLINE
044600         FROM W44-TOTAL-LINE
044700             AFTER ADVANCING 2 LINES.
044800     MOVE W01-HOLDINGS-COUNT  TO W45-HOLDINGS-COUNT.
044900     WRITE PRTLINE
045000         FROM W45-TRAILER-LINE
045100             AFTER ADVANCING 2 LINES.
045200     MOVE W32-BEST-TICKER     TO W46-BEST-TICKER.
045300     MOVE W32-BEST-PCT        TO W46-BEST-PCT.
045400     WRITE PRTLINE
045500         FROM W46-BEST-LINE
045600             AFTER ADVANCING 1 LINE.
045700     MOVE W32-WORST-TICKER    TO W47-WORST-TICKER.
045800     MOVE W32-WORST-PCT       TO W47-WORST-PCT.
045900     WRITE PRTLINE
046000         FROM W47-WORST-LINE
046100             AFTER ADVANCING 1 LINE.
046200 4000-EXIT.
046300     EXIT.
046400*
046500 9900-HEADING.
046600     ADD 1 TO W40-PAGE-CTR.
046700     MOVE W40-PAGE-CTR TO W41-PAGE-NO.
046800     WRITE PRTLINE
046900         FROM W41-REPORT-TITLE
047000             AFTER ADVANCING PAGE.
047100     WRITE PRTLINE
047200         FROM W42-COLUMN-TITLE
047300             AFTER ADVANCING 2 LINES.
047400*
047500 8000-CLOSE-FILES.
047600     CLOSE PORTFOLIO-POSITION HOLDING-VALUATION VALUATION-REPORT.
