000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECEIVED-DIVIDEND.
000300 AUTHOR.        R HARMON.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/02/1988.
000600 DATE-COMPILED. 05/02/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    RECEIVED-DIVIDEND                                         *
001000*    TARGET INTERFACE MEMBER FOR THE DIVIDEND/JCP RECEIPT       *
001100*    FILE.  APPENDED TO BY THE DIVIDEND-REGISTER JOB AS EACH    *
001200*    PAYMENT IS KEYED; READ IN FULL BY THE DIVIDEND-SUMMARY     *
001300*    PASS OF THE SAME JOB.                                     *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    DATE       PGMR  TKT       DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------- *
001800*    05/02/88   RH    INIT-005  ORIGINAL LAYOUT - DIVIDEND ONLY  *
001900*    02/14/91   RH    CR-0188   ADDED DIV-TYPE FOR JCP RECEIPTS  *
002000*    10/07/93   LKW   CR-0252   ADDED DIV-EX-DATE                *
002100*    03/18/96   LKW   CR-0311   PAYMENT/EX DATE CC/YY/MM/DD VIEW *
002200*    09/09/98   TDN   Y2K-014   BOTH DATE FIELDS CONFIRMED       *
002300*                                4-DIGIT YEAR, NO CHANGE         *
002400*    12/01/01   PJS   CR-0408   ADDED PER-STOCK ROLLUP REDEFINE  *
002500*                                FOR THE SUMMARY PASS            *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RECEIVED-DIVIDEND ASSIGN TO DIVFILE
003600         ORGANIZATION IS SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  RECEIVED-DIVIDEND
004000     LABEL RECORDS ARE STANDARD
004100     RECORD CONTAINS 118 CHARACTERS.
004200*    PRIMARY VIEW - ONE PAYMENT PER RECORD, IN THE ORDER
004300*    KEYED BY THE DIVIDEND-REGISTER JOB.
004400 01  DIVIDEND-RECORD.
004500     05  DIV-ID                    PIC 9(6).
004600     05  DIV-STOCK-ID              PIC 9(6).
004700     05  DIV-TICKER                PIC X(10).
004800     05  DIV-TYPE                  PIC X(20).
004900         88  DIV-TYPE-DIVIDEND         VALUE 'DIVIDEND'.
005000         88  DIV-TYPE-JCP              VALUE 'JCP'.
005100     05  DIV-AMOUNT                PIC S9(10)V99.
005200     05  DIV-SHARES                PIC 9(7).
005300     05  DIV-PER-SHARE             PIC S9(6)V9999.
005400     05  DIV-PAYMENT-DATE          PIC 9(8).
005500     05  DIV-EX-DATE               PIC 9(8).
005600         88  DIV-EX-DATE-UNKNOWN       VALUE ZERO.
005700     05  DIV-NOTES                 PIC X(30).
005800     05  FILLER                    PIC X(01).
005900*    ALTERNATE VIEW - PAYMENT/EX DATES BROKEN OUT
006000*    CC/YY/MM/DD FOR THE WITHHOLDING-CALENDAR UTILITY
006100*    (CR-0311).
006200 01  DIVIDEND-DATE-VIEW REDEFINES DIVIDEND-RECORD.
006300     05  DDV-ID                    PIC 9(6).
006400     05  DDV-STOCK-ID              PIC 9(6).
006500     05  DDV-TICKER                PIC X(10).
006600     05  DDV-TYPE                  PIC X(20).
006700     05  DDV-AMOUNT                PIC S9(10)V99.
006800     05  DDV-SHARES                PIC 9(7).
006900     05  DDV-PAYMENT-DATE.
007000         10  DDV-PAY-CC-DATE       PIC 9(2).
007100         10  DDV-PAY-YY-DATE       PIC 9(2).
007200         10  DDV-PAY-MM-DATE       PIC 9(2).
007300         10  DDV-PAY-DD-DATE       PIC 9(2).
007400     05  DDV-EX-DATE.
007500         10  DDV-EX-CC-DATE        PIC 9(2).
007600         10  DDV-EX-YY-DATE        PIC 9(2).
007700         10  DDV-EX-MM-DATE        PIC 9(2).
007800         10  DDV-EX-DD-DATE        PIC 9(2).
007900     05  FILLER                    PIC X(41).
008000*    ALTERNATE VIEW - PER-STOCK ROLLUP LINE BUILT IN
008100*    MEMORY BY THE SUMMARY PASS BEFORE IT IS MOVED TO THE
008200*    REPORT LINE (CR-0408); NOT WRITTEN BACK TO THE FILE.
008300 01  DIVIDEND-STOCK-ROLLUP-VIEW REDEFINES DIVIDEND-RECORD.
008400     05  DSR-TICKER                PIC X(10).
008500     05  DSR-STOCK-NAME            PIC X(40).
008600     05  DSR-TOTAL-AMOUNT          PIC S9(10)V99.
008700     05  DSR-PAYMENT-COUNT         PIC 9(6).
008800     05  FILLER                    PIC X(50).
008900*    ALTERNATE VIEW - PER-YEAR/PER-TYPE ROLLUP LINE BUILT
009000*    IN MEMORY BY THE SUMMARY PASS (CR-0408).
009100 01  DIVIDEND-YEAR-TYPE-ROLLUP-VIEW REDEFINES
009200                                    DIVIDEND-RECORD.
009300     05  DYT-YEAR                  PIC 9(4).
009400     05  DYT-TYPE                  PIC X(20).
009500     05  DYT-TOTAL-AMOUNT          PIC S9(10)V99.
009600     05  DYT-PAYMENT-COUNT         PIC 9(6).
009700     05  FILLER                    PIC X(76).
009800 WORKING-STORAGE SECTION.
009900 PROCEDURE DIVISION.
010000 0000-RECEIVED-DIVIDEND-STUB.
010100     STOP RUN.
