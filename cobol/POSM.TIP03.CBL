000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTFOLIO-POSITION.
000300 AUTHOR.        LKW.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED. 04/02/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PORTFOLIO-POSITION                                        *
001000*    TARGET INTERFACE MEMBER FOR THE PER-STOCK HOLDING FILE.    *
001100*    ONE RECORD PER STOCK ID; REWRITTEN IN FULL EACH RUN BY     *
001200*    THE POSTING, RECALCULATION AND IMPORT JOBS.                *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE       PGMR  TKT       DESCRIPTION                      *
001600*    ---------  ----  --------  -------------------------------- *
001700*    04/02/88   LKW   INIT-003  ORIGINAL LAYOUT                  *
001800*    08/19/90   LKW   CR-0171   ADDED POS-FIRST-BUY-DATE         *
001900*    02/25/94   TDN   CR-0256   FIRST-BUY-DATE CC/YY/MM/DD VIEW  *
002000*    07/30/97   TDN   CR-0327   ADDED COST-BASIS REDEFINE FOR    *
002100*                                THE TAX-LOT UTILITY              *
002200*    09/09/98   TDN   Y2K-012   FIRST-BUY-DATE 4-DIGIT YEAR      *
002300*                                CONFIRMED, NO CHANGE NEEDED     *
002400*    11/14/00   PJS   CR-0389   ADDED EMPTY-POSITION 88 ON THE   *
002500*                                QUANTITY FIELD                  *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PORTFOLIO-POSITION ASSIGN TO POSFILE
003600         ORGANIZATION IS SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  PORTFOLIO-POSITION
004000     LABEL RECORDS ARE STANDARD
004100     RECORD CONTAINS 72 CHARACTERS.
004200*    PRIMARY VIEW - ONE HOLDING PER RECORD, SORTED BY
004300*    POS-STOCK-ID.
004400 01  POSITION-RECORD.
004500     05  POS-STOCK-ID              PIC 9(6).
004600     05  POS-TICKER                PIC X(10).
004700     05  POS-QUANTITY              PIC 9(7).
004800         88  POS-IS-EMPTY              VALUE ZERO.
004900     05  POS-AVG-PRICE             PIC S9(8)V99.
005000     05  POS-FIRST-BUY-DATE        PIC 9(8).
005100         88  POS-NEVER-BOUGHT          VALUE ZERO.
005200     05  POS-NOTES                 PIC X(30).
005300     05  FILLER                    PIC X(01).
005400*    ALTERNATE VIEW - FIRST-BUY-DATE BROKEN OUT CC/YY/MM/DD
005500*    FOR THE HOLDING-PERIOD (SHORT/LONG TERM) UTILITY
005600*    (CR-0256).
005700 01  POSITION-DATE-VIEW REDEFINES POSITION-RECORD.
005800     05  PDV-STOCK-ID              PIC 9(6).
005900     05  PDV-TICKER                PIC X(10).
006000     05  PDV-QUANTITY              PIC 9(7).
006100     05  PDV-AVG-PRICE             PIC S9(8)V99.
006200     05  PDV-FIRST-BUY-DATE.
006300         10  PDV-BUY-CC-DATE       PIC 9(2).
006400         10  PDV-BUY-YY-DATE       PIC 9(2).
006500         10  PDV-BUY-MM-DATE       PIC 9(2).
006600         10  PDV-BUY-DD-DATE       PIC 9(2).
006700     05  FILLER                    PIC X(31).
006800*    ALTERNATE VIEW - COST-BASIS BREAKOUT FOR THE TAX-LOT
006900*    UTILITY (CR-0327); TOTAL COST DERIVED AS
007000*    POS-AVG-PRICE TIMES POS-QUANTITY WHEN THIS UTILITY
007100*    RUNS, NOT CARRIED ON THE FILE ITSELF.
007200 01  POSITION-COST-VIEW REDEFINES POSITION-RECORD.
007300     05  PCV-STOCK-ID              PIC 9(6).
007400     05  PCV-TICKER                PIC X(10).
007500     05  PCV-QUANTITY              PIC 9(7).
007600     05  PCV-AVG-PRICE             PIC S9(8)V99.
007700     05  PCV-FIRST-BUY-DATE        PIC 9(8).
007800     05  PCV-LOT-METHOD-CDE        PIC X(1).
007900         88  PCV-LOT-METHOD-AVERAGE    VALUE 'A'.
008000         88  PCV-LOT-METHOD-FIFO       VALUE 'F'.
008100     05  FILLER                    PIC X(30).
008200*    ALTERNATE VIEW - TICKER/NOTES BREAKOUT FOR THE HOLDING-
008300*    NOTES REVIEW UTILITY, WHICH LISTS ONLY POSITIONS CARRYING
008400*    A NON-BLANK NOTES FIELD.
008500 01  POSITION-NOTE-VIEW REDEFINES POSITION-RECORD.
008600     05  PNV-STOCK-ID              PIC 9(6).
008700     05  PNV-TICKER                PIC X(10).
008800     05  FILLER                    PIC X(25).
008900     05  PNV-NOTES                 PIC X(30).
009000     05  FILLER                    PIC X(01).
009100 WORKING-STORAGE SECTION.
009200 PROCEDURE DIVISION.
009300 0000-PORTFOLIO-POSITION-STUB.
009400     STOP RUN.
