000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HOLDING-VALUATION.
000300 AUTHOR.        LKW.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/16/1988.
000600 DATE-COMPILED. 05/16/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    HOLDING-VALUATION                                         *
001000*    TARGET INTERFACE MEMBER FOR THE VALUATION WORK FILE BUILT  *
001100*    BY THE PORTFOLIO-VALUATION JOB - ONE DETAIL RECORD PER     *
001200*    HOLDING PLUS A SINGLE TRAILER CARRYING THE RUN'S CONTROL   *
001300*    TOTALS.  THIS IS THE SAME SHAPE AS THE OLD SDCM BALANCING  *
001400*    TRANSMIT FILE - HEADER/DETAIL/TRAILER SHARING ONE AREA.    *
001500*                                                                *
001600*    MAINTENANCE LOG                                             *
001700*    DATE       PGMR  TKT       DESCRIPTION                      *
001800*    ---------  ----  --------  -------------------------------- *
001900*    05/16/88   LKW   INIT-007  ORIGINAL LAYOUT - DETAIL ONLY    *
002000*    02/02/92   LKW   CR-0224   ADDED RUN-HEADER RECORD          *
002100*    08/28/95   TDN   CR-0288   ADDED CONTROL-TOTAL TRAILER      *
002200*    09/09/98   TDN   Y2K-013   RUN-DATE ON HEADER CONFIRMED     *
002300*                                4-DIGIT YEAR, NO CHANGE         *
002400*    02/06/00   PJS   CR-0378   ADDED BEST/WORST TICKER TO THE   *
002500*                                TRAILER RECORD                  *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT HOLDING-VALUATION ASSIGN TO HVALWRK
003600         ORGANIZATION IS SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  HOLDING-VALUATION
004000     LABEL RECORDS ARE STANDARD
004100     RECORD CONTAINS 90 CHARACTERS.
004200 01  HOLDING-VALUATION-RECORD.
004300     05  HV-RECORD-TYPE-CDE        PIC X(1).
004400         88  HV-RECORD-IS-HEADER       VALUE 'H'.
004500         88  HV-RECORD-IS-DETAIL       VALUE 'D'.
004600         88  HV-RECORD-IS-TRAILER      VALUE 'T'.
004700     05  HV-DETAIL-AREA.
004800         10  HV-TICKER             PIC X(10).
004900         10  HV-QUANTITY           PIC 9(7).
005000         10  HV-AVG-PRICE          PIC S9(8)V99.
005100         10  HV-CURRENT-PRICE      PIC S9(8)V99.
005200         10  HV-TOTAL-INVESTED     PIC S9(10)V99.
005300         10  HV-CURRENT-VALUE      PIC S9(10)V99.
005400         10  HV-GAIN-LOSS          PIC S9(10)V99.
005500         10  HV-GAIN-LOSS-PCT      PIC S9(5)V99.
005600         10  HV-CHANGE-TODAY       PIC S9(3)V99.
005700         10  FILLER                PIC X(04).
005800*    RUN-HEADER, WRITTEN ONCE AT OPEN TIME (CR-0224).
005900     05  HV-HEADER-AREA REDEFINES HV-DETAIL-AREA.
006000         10  HV-RUN-DATE           PIC 9(8).
006100         10  HV-HOLDINGS-EXPECTED  PIC 9(5).
006200         10  FILLER                PIC X(76).
006300*    CONTROL-TOTAL TRAILER, WRITTEN ONCE AT CLOSE TIME
006400*    (CR-0288, CR-0378).
006500     05  HV-TRAILER-AREA REDEFINES HV-DETAIL-AREA.
006600         10  HV-TOTAL-INVESTED-CTL PIC S9(10)V99.
006700         10  HV-TOTAL-VALUE-CTL    PIC S9(10)V99.
006800         10  HV-TOTAL-GAIN-LOSS    PIC S9(10)V99.
006900         10  HV-TOTAL-GAIN-PCT     PIC S9(5)V99.
007000         10  HV-HOLDINGS-COUNT     PIC 9(5).
007100         10  HV-BEST-TICKER        PIC X(10).
007200         10  HV-BEST-PCT           PIC S9(5)V99.
007300         10  HV-WORST-TICKER       PIC X(10).
007400         10  HV-WORST-PCT          PIC S9(5)V99.
007500         10  FILLER                PIC X(07).
007600*    ALTERNATE VIEW - TICKER/PERCENT BREAKOUT FOR A LEADER-BOARD
007700*    LISTING JOB THAT READS THIS FILE FOR DETAIL LINES ONLY AND
007800*    HAS NO INTEREST IN THE DOLLAR FIELDS (CR-0378).
007900     05  HV-RANK-VIEW REDEFINES HV-DETAIL-AREA.
008000         10  HV-RV-TICKER          PIC X(10).
008100         10  FILLER                PIC X(63).
008200         10  HV-RV-GAIN-LOSS-PCT   PIC S9(5)V99.
008300         10  HV-RV-CHANGE-TODAY    PIC S9(3)V99.
008400         10  FILLER                PIC X(04).
008500 WORKING-STORAGE SECTION.
008600 PROCEDURE DIVISION.
008700 0000-HOLDING-VALUATION-STUB.
008800     STOP RUN.
