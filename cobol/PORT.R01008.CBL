000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-ANALYZE.
000300 AUTHOR.        PJS.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/19/2002.
000600 DATE-COMPILED. 07/19/2002.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    STOCK-ANALYZE                                               *
001000*    READS THE DAILY QUOTE FILE AND SCORES EACH TICKER AGAINST   *
001100*    THE 52-WEEK POSITION, P/E, DIVIDEND YIELD AND DAY-CHANGE    *
001200*    RULES, THEN MAPS THE ACCUMULATED SCORE TO A BUY/HOLD/       *
001300*    NEUTRAL RECOMMENDATION AND PRINTS ONE LINE PER TICKER.      *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    DATE       PGMR  TKT       DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------- *
001800*    07/19/02   PJS   CR-0271   ORIGINAL LAYOUT - 52-WEEK        *
001900*                                POSITION AND P/E SCORING ONLY,  *
002000*                                RE-READS QUOTE-52-WEEK-VIEW     *
002100*                                FROM THE MASTER COPYBOOK        *
002200*    11/03/02   PJS   CR-0296   DIVIDEND YIELD SCORING ADDED     *
002300*    04/18/03   TDN   CR-0322   DAY-CHANGE INFORMATIONAL SIGNAL  *
002400*                                ADDED - NO SCORE IMPACT         *
002500*    09/09/03   LKW   CR-0401   SIGNAL TEXT NOW ACCUMULATED ON   *
002600*                                ONE LINE INSTEAD OF ONE LINE    *
002700*                                PER SIGNAL FIRED                *
002800*    03/11/05   TDN   CR-0459   RECOMMENDATION THRESHOLDS MADE   *
002900*                                SYMMETRICAL WITH THE ALERT JOB  *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MARKET-QUOTE ASSIGN TO QTEFILE
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT ANALYSIS-REPORT ASSIGN TO PRTOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  MARKET-QUOTE
004600     LABEL RECORDS ARE STANDARD
004700     RECORD CONTAINS 70 CHARACTERS.
004800 01  QUOTE-RECORD.
004900     05  QTE-TICKER                PIC X(10).
005000     05  QTE-PRICE                 PIC S9(8)V99.
005100     05  QTE-PREV-CLOSE            PIC S9(8)V99.
005200     05  QTE-CHANGE-PCT            PIC S9(3)V99.
005300     05  QTE-PE-RATIO              PIC S9(5)V99.
005400     05  QTE-DIV-YIELD             PIC S9(3)V99.
005500     05  QTE-52W-HIGH              PIC S9(8)V99.
005600     05  QTE-52W-LOW               PIC S9(8)V99.
005700     05  FILLER                    PIC X(03).
005800*    ALTERNATE VIEW - 52-WEEK POSITION WORK AREA CARRIED OVER
005900*    FROM THE MASTER COPYBOOK (CR-0271) - THIS IS THE JOB THAT
006000*    RE-READS THE QUOTE UNDER IT.
006100 01  QUOTE-52-WEEK-VIEW REDEFINES QUOTE-RECORD.
006200     05  Q52-TICKER                PIC X(10).
006300     05  Q52-PRICE                 PIC S9(8)V99.
006400     05  Q52-PREV-CLOSE            PIC S9(8)V99.
006500     05  Q52-CHANGE-PCT            PIC S9(3)V99.
006600     05  Q52-PE-RATIO              PIC S9(5)V99.
006700     05  Q52-DIV-YIELD             PIC S9(3)V99.
006800     05  Q52-HIGH                  PIC S9(8)V99.
006900     05  Q52-LOW                   PIC S9(8)V99.
007000     05  FILLER                    PIC X(03).
007100 FD  ANALYSIS-REPORT
007200     LABEL RECORDS ARE STANDARD
007300     LINAGE IS 60 WITH FOOTING AT 55.
007400 01  PRTLINE                       PIC X(132).
007500 WORKING-STORAGE SECTION.
007600 01  W00-SWITCHES.
007700     05  W00-QTE-EOF-CDE           PIC X(1) VALUE 'N'.
007800         88  W00-QTE-EOF               VALUE 'Y'.
007900*    RUNNING SCORE FOR THE TICKER CURRENTLY BEING ANALYZED.
008000 01  W20-SCORE-AREA.
008100     05  W20-SCORE                 PIC S9(3) VALUE ZERO.
008200*    52-WEEK POSITION RATIO - 0 AT THE 52-WEEK LOW, 1 AT THE
008300*    52-WEEK HIGH.
008400 01  W21-POSITION-WORK.
008500     05  W21-POSITION              PIC S9(1)V9(4) VALUE ZERO.
008600*    SIGNAL-TEXT ACCUMULATOR - EACH RULE THAT FIRES APPENDS ITS
008700*    OWN PHRASE, SLASH-SEPARATED, VIA 2600-APPEND-SIGNAL.
008800 01  W25-SIGNAL-CTL.
008900     05  W25-SIGNAL-COUNT          PIC 9(1) COMP VALUE ZERO.
009000 01  W27-SIGNAL-TEXT-IN            PIC X(20) VALUE SPACES.
009100*    RECOMMENDATION CODE AND NARRATIVE, MAPPED FROM THE FINAL
009200*    SCORE.
009300 01  W28-RECOMMEND-AREA.
009400     05  W28-RECOMMEND-CDE         PIC X(7).
009500*    SIGNALS PRINT AREA - LABEL/TEXT SPLIT, SAME HABIT AS THE
009600*    OTHER DRIVERS' BUILD AREAS.
009700 01  W86-SIGNALS-AREA.
009800     05  W86-SIGNALS-LINE          PIC X(50) VALUE SPACES.
009900 01  W86-SIGNALS-VIEW REDEFINES W86-SIGNALS-AREA.
010000     05  W86-SIGNALS-LABEL         PIC X(09).
010100     05  W86-SIGNALS-TEXT          PIC X(41).
010200*    RUN-DATE BREAKOUT - CARRIED OVER FROM THE OTHER TIP MEMBERS'
010300*    DATE-VIEW HABIT, USED ONLY TO STAMP THE REPORT PERIOD LINE.
010400*    MOVED IN BY THE OPERATOR MENU LIKE THE REST OF THIS RUN'S
010500*    PARAMETERS.
010600 01  W10-RUN-PARMS.
010700     05  W10-RUN-DATE              PIC 9(8).
010800 01  W10-RUN-DATE-VIEW REDEFINES W10-RUN-PARMS.
010900     05  W10-RUN-CC-DATE           PIC 9(2).
011000     05  W10-RUN-YY-DATE           PIC 9(2).
011100     05  W10-RUN-MM-DATE           PIC 9(2).
011200     05  W10-RUN-DD-DATE           PIC 9(2).
011300*    PAGE-HEADING AND REPORT LINE AREAS.
011400 01  W80-PAGE-CTR                  PIC 9(3) COMP VALUE ZERO.
011500 01  W81-REPORT-TITLE.
011600     05  FILLER                    PIC X(40) VALUE
011700         'PORTFOLIO SYSTEMS GROUP'.
011800     05  FILLER                    PIC X(52) VALUE
011900         'STOCK ANALYSIS SCORING REPORT'.
012000     05  FILLER                    PIC X(35) VALUE 'PAGE'.
012100     05  W81-PAGE-NO               PIC ZZ9.
012200 01  W83-RUN-DATE-LINE.
012300     05  FILLER                    PIC X(10) VALUE 'RUN DATE:'.
012400     05  W83-RUN-MM                PIC 99.
012500     05  FILLER                    PIC X(01) VALUE '/'.
012600     05  W83-RUN-DD                PIC 99.
012700     05  FILLER                    PIC X(01) VALUE '/'.
012800     05  W83-RUN-CC                PIC 99.
012900     05  W83-RUN-YY                PIC 99.
013000 01  W84-COLUMN-TITLES.
013100     05  FILLER                    PIC X(12) VALUE 'TICKER'.
013200     05  FILLER                    PIC X(14) VALUE 'PRICE'.
013300     05  FILLER                    PIC X(08) VALUE 'SCORE'.
013400     05  FILLER                    PIC X(15) VALUE 'RECOMMENDATION'.
013500     05  FILLER                    PIC X(51) VALUE
013600         'SIGNALS'.
013700 01  W85-DETAIL-LINE.
013800     05  W85-TICKER                PIC X(10).
013900     05  FILLER                    PIC X(02) VALUE SPACES.
014000     05  W85-PRICE                 PIC Z(6)9.99-.
014100     05  FILLER                    PIC X(02) VALUE SPACES.
014200     05  W85-SCORE                 PIC ---9.
014300     05  FILLER                    PIC X(04) VALUE SPACES.
014400     05  W85-RECOMMEND             PIC X(15).
014500     05  W85-SIGNALS               PIC X(50).
014600 PROCEDURE DIVISION.
014700 0000-STOCK-ANALYZE.
014800     PERFORM 1000-INITIALIZE.
014900     PERFORM 2000-SCORE-QUOTE THRU 2000-EXIT
015000         UNTIL W00-QTE-EOF.
015100     PERFORM 8000-CLOSE-FILES.
015200     STOP RUN.
015300*
015400 1000-INITIALIZE.
015500     OPEN INPUT MARKET-QUOTE.
015600     OPEN OUTPUT ANALYSIS-REPORT.
015700     PERFORM 9900-HEADING.
015800     MOVE W10-RUN-MM-DATE TO W83-RUN-MM.
015900     MOVE W10-RUN-DD-DATE TO W83-RUN-DD.
016000     MOVE W10-RUN-CC-DATE TO W83-RUN-CC.
016100     MOVE W10-RUN-YY-DATE TO W83-RUN-YY.
016200     WRITE PRTLINE FROM W83-RUN-DATE-LINE
016300         AFTER ADVANCING 2 LINES.
016400     WRITE PRTLINE FROM W84-COLUMN-TITLES
016500         AFTER ADVANCING 2 LINES.
016600     READ MARKET-QUOTE
016700         AT END SET W00-QTE-EOF TO TRUE
016800     END-READ.
016900*
017000 2000-SCORE-QUOTE.
017100     MOVE ZERO TO W20-SCORE.
017200     MOVE ZERO TO W25-SIGNAL-COUNT.
017300     MOVE SPACES TO W86-SIGNALS-AREA.
017400     MOVE 'SIGNALS: ' TO W86-SIGNALS-LABEL.
017500     MOVE 'NONE' TO W86-SIGNALS-TEXT.
017600     PERFORM 2100-SCORE-52-WEEK THRU 2100-EXIT.
017700     PERFORM 2200-SCORE-PE THRU 2200-EXIT.
017800     PERFORM 2300-SCORE-DIV-YIELD THRU 2300-EXIT.
017900     PERFORM 2400-SCORE-DAY-CHANGE THRU 2400-EXIT.
018000     PERFORM 2500-DERIVE-RECOMMENDATION THRU 2500-EXIT.
018100     PERFORM 2800-WRITE-DETAIL THRU 2800-EXIT.
018200     READ MARKET-QUOTE
018300         AT END SET W00-QTE-EOF TO TRUE
018400     END-READ.
018500 2000-EXIT.
018600     EXIT.
018700*
018800*    52-WEEK POSITION - ONLY WHEN BOTH THE HIGH AND THE LOW ARE
018900*    ON THE QUOTE (CR-0271).  UNDER 30 PERCENT OF THE RANGE IS
019000*    NEAR THE LOW; OVER 80 PERCENT IS NEAR THE HIGH.
019100 2100-SCORE-52-WEEK.
019200     IF Q52-HIGH = ZERO OR Q52-LOW = ZERO
019300         GO TO 2100-EXIT
019400     END-IF.
019500     IF Q52-HIGH = Q52-LOW
019600         MOVE .5 TO W21-POSITION
019700     ELSE
019800         COMPUTE W21-POSITION ROUNDED =
019900             (Q52-PRICE - Q52-LOW) / (Q52-HIGH - Q52-LOW)
020000     END-IF.
020100     IF W21-POSITION < .3
020200         ADD 20 TO W20-SCORE
020300         MOVE 'NEAR 52-WK LOW' TO W27-SIGNAL-TEXT-IN
020400         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
020500     END-IF.
020600     IF W21-POSITION > .8
020700         SUBTRACT 10 FROM W20-SCORE
020800         MOVE 'NEAR 52-WK HIGH' TO W27-SIGNAL-TEXT-IN
020900         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
021000     END-IF.
021100 2100-EXIT.
021200     EXIT.
021300*
021400*    P/E SCORING - ONLY WHEN THE QUOTE CARRIES A P/E AT ALL.
021500*    UNDER 8 IS CHEAP, 8 UP TO 15 IS REASONABLE, OVER 25 IS
021600*    EXPENSIVE - 15 THROUGH 25 DOES NOT MOVE THE SCORE.
021700 2200-SCORE-PE.
021800     IF QTE-PE-RATIO = ZERO
021900         GO TO 2200-EXIT
022000     END-IF.
022100     IF QTE-PE-RATIO < 8
022200         ADD 25 TO W20-SCORE
022300         MOVE 'PE CHEAP' TO W27-SIGNAL-TEXT-IN
022400         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
022500     END-IF.
022600     IF QTE-PE-RATIO NOT < 8 AND QTE-PE-RATIO < 15
022700         ADD 10 TO W20-SCORE
022800         MOVE 'PE REASONABLE' TO W27-SIGNAL-TEXT-IN
022900         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
023000     END-IF.
023100     IF QTE-PE-RATIO > 25
023200         SUBTRACT 15 FROM W20-SCORE
023300         MOVE 'PE EXPENSIVE' TO W27-SIGNAL-TEXT-IN
023400         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
023500     END-IF.
023600 2200-EXIT.
023700     EXIT.
023800*
023900*    DIVIDEND YIELD SCORING - ONLY WHEN THE QUOTE CARRIES A
024000*    YIELD AT ALL (CR-0296).  OVER 6 PERCENT IS ATTRACTIVE, OVER
024100*    3 UP TO 6 IS REASONABLE.
024200 2300-SCORE-DIV-YIELD.
024300     IF QTE-DIV-YIELD = ZERO
024400         GO TO 2300-EXIT
024500     END-IF.
024600     IF QTE-DIV-YIELD > 6
024700         ADD 20 TO W20-SCORE
024800         MOVE 'YIELD ATTRACTIVE' TO W27-SIGNAL-TEXT-IN
024900         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
025000     END-IF.
025100     IF QTE-DIV-YIELD > 3 AND QTE-DIV-YIELD NOT > 6
025200         ADD 5 TO W20-SCORE
025300         MOVE 'YIELD REASONABLE' TO W27-SIGNAL-TEXT-IN
025400         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
025500     END-IF.
025600 2300-EXIT.
025700     EXIT.
025800*
025900*    DAY-CHANGE SIGNAL ONLY - A BIG MOVE EITHER WAY IS NOTED BUT
026000*    DOES NOT AFFECT THE SCORE (CR-0322).
026100 2400-SCORE-DAY-CHANGE.
026200     IF QTE-CHANGE-PCT < -3.00 OR QTE-CHANGE-PCT > 3.00
026300         MOVE 'BIG DAY MOVE' TO W27-SIGNAL-TEXT-IN
026400         PERFORM 2600-APPEND-SIGNAL THRU 2600-EXIT
026500     END-IF.
026600 2400-EXIT.
026700     EXIT.
026800*
026900*    SCORE-TO-RECOMMENDATION MAP - 30 OR ABOVE IS A BUY, -20 OR
027000*    BELOW IS A HOLD, EVERYTHING BETWEEN IS NEUTRAL (CR-0459).
027100 2500-DERIVE-RECOMMENDATION.
027200     IF W20-SCORE >= 30
027300         MOVE 'BUY' TO W28-RECOMMEND-CDE
027400     ELSE
027500         IF W20-SCORE <= -20
027600             MOVE 'HOLD' TO W28-RECOMMEND-CDE
027700         ELSE
027800             MOVE 'NEUTRAL' TO W28-RECOMMEND-CDE
027900         END-IF
028000     END-IF.
028100 2500-EXIT.
028200     EXIT.
028300*
028400*    APPENDS ONE SIGNAL PHRASE (LEFT IN W27-SIGNAL-TEXT-IN) TO
028500*    THE RUNNING SIGNALS TEXT, SLASH-SEPARATED (CR-0401).
028600 2600-APPEND-SIGNAL.
028700     IF W25-SIGNAL-COUNT = ZERO
028800         MOVE W27-SIGNAL-TEXT-IN TO W86-SIGNALS-TEXT
028900     ELSE
029000         STRING W86-SIGNALS-TEXT DELIMITED BY SPACE
029100             '/' DELIMITED BY SIZE
029200             W27-SIGNAL-TEXT-IN DELIMITED BY SPACE
029300             INTO W86-SIGNALS-TEXT
029400     END-IF.
029500     ADD 1 TO W25-SIGNAL-COUNT.
029600 2600-EXIT.
029700     EXIT.
029800*
029900 2800-WRITE-DETAIL.
030000     MOVE QTE-TICKER       TO W85-TICKER.
030100     MOVE QTE-PRICE        TO W85-PRICE.
030200     MOVE W20-SCORE        TO W85-SCORE.
030300     MOVE W28-RECOMMEND-CDE TO W85-RECOMMEND.
030400     MOVE W86-SIGNALS-AREA TO W85-SIGNALS.
030500     WRITE PRTLINE FROM W85-DETAIL-LINE
030600         AFTER ADVANCING 1 LINE
030700         AT EOP PERFORM 9900-HEADING.
030800 2800-EXIT.
030900     EXIT.
031000*
031100 9900-HEADING.
031200     ADD 1 TO W80-PAGE-CTR.
031300     MOVE W80-PAGE-CTR TO W81-PAGE-NO.
031400     WRITE PRTLINE FROM W81-REPORT-TITLE
031500         AFTER ADVANCING PAGE.
031600*
031700 8000-CLOSE-FILES.
031800     CLOSE MARKET-QUOTE.
031900     CLOSE ANALYSIS-REPORT.
