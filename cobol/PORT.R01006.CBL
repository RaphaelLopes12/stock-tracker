000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BENCHMARK-COMPARE.
000300 AUTHOR.        LKW.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/22/1993.
000600 DATE-COMPILED. 04/22/1993.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    BENCHMARK-COMPARE                                          *
001000*    COMPARES THE PORTFOLIO'S RETURN OVER A PERIOD AGAINST THE   *
001100*    IBOVESPA INDEX (WHEN SUPPLIED) AND AGAINST THE COMPOUNDED   *
001200*    CDI FIXED-INCOME RATE FOR THE SAME PERIOD - PRINTS THE      *
001300*    DELTAS, THE BEATS-IT FLAGS AND THE BEST-PERFORMING CHOICE.  *
001400*    RUN ONCE PER REQUEST - THE OPERATOR MENU STAGES THE RETURN  *
001500*    FIGURES TO THE BENCHMARK-ENTRY PARAMETER FILE BEFORE THIS   *
001600*    JOB STEP IS RUN, THE SAME WAY THE OTHER SINGLE-ENTRY JOBS   *
001700*    IN THIS SYSTEM DO (SEE TRANSACTION-POST, PORT.R01001)       *
001800*    (CR-0484).                                                  *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    DATE       PGMR  TKT       DESCRIPTION                      *
002200*    ---------  ----  --------  -------------------------------- *
002300*    04/22/93   LKW   INIT-019  ORIGINAL LAYOUT - CDI VS          *
002400*                                PORTFOLIO ONLY, NO INDEX LEG     *
002500*    01/11/95   LKW   CR-0261   ADDED THE IBOVESPA INDEX LEG -    *
002600*                                INDEX RETURN NOW OPTIONAL INPUT  *
002700*    09/21/98   TDN   Y2K-017   PERIOD START/END DATE FIELDS      *
002800*                                REVIEWED - BOTH ALREADY 4-DIGIT  *
002900*                                YEAR, NO CHANGE                  *
003000*    07/08/02   PJS   CR-0421   BEST-INVESTMENT SELECTION ADDED   *
003100*    03/30/05   TDN   CR-0455   CDI DAILY RATE NOW HELD TO EIGHT  *
003200*                                DECIMAL PLACES THROUGH THE       *
003300*                                BISECTION PASS INSTEAD OF FOUR - *
003400*                                ROUNDING DRIFT ON LONG PERIODS   *
003500*                                WAS THROWING THE 2-PLACE PERIOD  *
003600*                                RETURN OFF BY A PENNY            *
003700*    07/22/09   MWK   CR-0484   THE RETURN/PERIOD PASS AREA IS    *
003800*                                NOW LOADED FROM A REAL PARAMETER *
003900*                                FILE (BENCHMARK-ENTRY) READ IN   *
004000*                                1000-INITIALIZE INSTEAD OF       *
004100*                                RELYING ON A CALLING PROGRAM     *
004200*                                THAT DOES NOT EXIST - SEE THE    *
004300*                                NOTE OVER W10-INPUT-BENCHMARK    *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-4381.
004800 OBJECT-COMPUTER. IBM-4381.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BENCHMARK-ENTRY ASSIGN TO BENCHPARM
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT BENCH-REPORT ASSIGN TO PRTOUT
005600         ORGANIZATION IS SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*    ONE-ROW PARAMETER FILE - THE OPERATOR MENU WRITES THE
006000*    PORTFOLIO RETURN, THE COMPARISON PERIOD AND THE OPTIONAL
006100*    INDEX RETURN HERE BEFORE THIS JOB STEP IS RUN (CR-0484).
006200 FD  BENCHMARK-ENTRY
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 30 CHARACTERS.
006500 01  BENCHMARK-ENTRY-RECORD.
006600     05  BE-PORT-RETURN-PCT        PIC S9(3)V99.
006700     05  BE-PERIOD-START-DATE      PIC 9(8).
006800     05  BE-PERIOD-END-DATE        PIC 9(8).
006900     05  BE-INDEX-RETURN-PCT       PIC S9(3)V99.
007000     05  BE-INDEX-PRESENT-CDE      PIC X(1).
007100     05  FILLER                    PIC X(03).
007200 FD  BENCH-REPORT
007300     LABEL RECORDS ARE STANDARD
007400     LINAGE IS 60 WITH FOOTING AT 55.
007500 01  PRTLINE                       PIC X(132).
007600 WORKING-STORAGE SECTION.
007700*    RETURN/PERIOD WORK AREA - LOADED FROM THE BENCHMARK-ENTRY
007800*    PARAMETER FILE ABOVE BY 1000-INITIALIZE (CR-0484).  THE CDI
007900*    ANNUAL RATE IS NOT AN INPUT - IT IS A FIXED CONSTANT HELD
008000*    BELOW IN W20-CDI-ANNUAL-PCT.
008100 01  W10-INPUT-BENCHMARK.
008200     05  W10-PORT-RETURN-PCT       PIC S9(3)V99.
008300     05  W10-PERIOD-START-DATE     PIC 9(8).
008400     05  W10-PERIOD-END-DATE       PIC 9(8).
008500     05  W10-INDEX-RETURN-PCT      PIC S9(3)V99.
008600     05  W10-INDEX-PRESENT-CDE     PIC X(1).
008700         88  W10-INDEX-PRESENT         VALUE 'Y'.
008800         88  W10-INDEX-ABSENT          VALUE 'N'.
008900*    SAME PERIOD, VIEWED AS FOUR CC/YY/MM/DD BREAKOUTS - USED TO
009000*    FEED THE DAY-NUMBER SUBROUTINE BELOW AND TO PRINT THE
009100*    PERIOD LINE ON THE REPORT.
009200 01  W10-PERIOD-DATE-VIEW REDEFINES W10-INPUT-BENCHMARK.
009300     05  FILLER                    PIC X(05).
009400     05  W10V-START-CC             PIC 9(2).
009500     05  W10V-START-YY             PIC 9(2).
009600     05  W10V-START-MM             PIC 9(2).
009700     05  W10V-START-DD             PIC 9(2).
009800     05  W10V-END-CC               PIC 9(2).
009900     05  W10V-END-YY               PIC 9(2).
010000     05  W10V-END-MM               PIC 9(2).
010100     05  W10V-END-DD               PIC 9(2).
010200     05  FILLER                    PIC X(06).
010300*    CDI ANNUAL RATE - FIXED AT 13.25 PERCENT PER ANNUM.
010400 01  W20-CDI-ANNUAL-PCT            PIC S9(3)V99 VALUE 13.25.
010500*    CALENDAR-DAYS AND BUSINESS-DAYS WORK AREA.
010600 01  W30-DAYS-WORK.
010700     05  W30-DAYS                  PIC S9(5) COMP VALUE ZERO.
010800     05  W31-BUSINESS-RAW          PIC S9(5)V99 VALUE ZERO.
010900     05  W32-BUSINESS-DAYS         PIC 9(5)  COMP VALUE ZERO.
011000     05  W34-START-DAYNO           PIC 9(7)  COMP VALUE ZERO.
011100     05  W34-END-DAYNO             PIC 9(7)  COMP VALUE ZERO.
011200*    CDI PERIOD RETURN AND THE DAILY COMPOUNDING RATE FOUND BY
011300*    THE BISECTION PASS BELOW.
011400 01  W33-CDI-PERIOD-RETURN         PIC S9(3)V99 VALUE ZERO.
011500 01  W36-ONE-PLUS-DAILY            PIC S9(3)V9(8) VALUE ZERO.
011600*    BISECTION WORK AREA - FINDS THE 252ND ROOT OF (1 + ANNUAL
011700*    RATE / 100) SINCE THIS COMPILER HAS NO INTRINSIC FUNCTION
011800*    AND ** DOES NOT TAKE A FRACTIONAL EXPONENT - THE INTERVAL
011900*    IS HALVED FORTY TIMES, WHICH IS AMPLY CLOSE FOR A RATE HELD
012000*    TO EIGHT DECIMAL PLACES (CR-0455).
012100 01  W35-BISECTION-WORK.
012200     05  W35-ROOT-TARGET           PIC S9(3)V9(8) VALUE ZERO.
012300     05  W35-ROOT-LO               PIC S9(3)V9(8) VALUE ZERO.
012400     05  W35-ROOT-HI               PIC S9(3)V9(8) VALUE ZERO.
012500     05  W35-ROOT-MID              PIC S9(3)V9(8) VALUE ZERO.
012600     05  W35-ITERATION             PIC 9(3)  COMP VALUE ZERO.
012700*    GENERIC DATE-TO-DAY-NUMBER PASS AREA - SEE 2050-DATE-TO-
012800*    DAYNO.  A PERPETUAL-CALENDAR FORMULA, NOT A CALL TO ANY
012900*    RUN-TIME DATE SERVICE - THIS SHOP DOES NOT CALL SUBPROGRAMS.
013000 01  W40-DATE-WORK-AREA.
013100     05  W40-DATE-CC               PIC 9(2).
013200     05  W40-DATE-YY               PIC 9(2).
013300     05  W40-DATE-MM               PIC 9(2).
013400     05  W40-DATE-DD               PIC 9(2).
013500     05  W40-FULL-YEAR             PIC 9(4)  COMP.
013600     05  W40-PRIOR-YEAR            PIC 9(4)  COMP.
013700     05  W40-LEAP-4                PIC 9(4)  COMP.
013800     05  W40-LEAP-100              PIC 9(4)  COMP.
013900     05  W40-LEAP-400              PIC 9(4)  COMP.
014000     05  W40-DUMMY-QUOTIENT        PIC 9(4)  COMP.
014100     05  W40-YEAR-REM4             PIC 9(2)  COMP.
014200         88  W40-YEAR-DIV-BY-4         VALUE ZERO.
014300     05  W40-YEAR-REM100           PIC 9(2)  COMP.
014400         88  W40-YEAR-DIV-BY-100       VALUE ZERO.
014500     05  W40-YEAR-REM400           PIC 9(3)  COMP.
014600         88  W40-YEAR-DIV-BY-400       VALUE ZERO.
014700     05  W40-LEAP-CDE              PIC X(1)  VALUE 'N'.
014800         88  W40-IS-LEAP-YEAR          VALUE 'Y'.
014900         88  W40-IS-NOT-LEAP-YEAR      VALUE 'N'.
015000 01  W41-DAY-NUMBER-AREA.
015100     05  W41-DAY-NUMBER            PIC 9(7)  COMP VALUE ZERO.
015200*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR), BUILT
015300*    THE OLD WAY - TWELVE VALUE CLAUSES REDEFINED AS AN OCCURS
015400*    TABLE, SINCE THIS SHOP DOES NOT INITIALIZE A TABLE WITH A
015500*    LOOP WHEN THE VALUES NEVER CHANGE.
015600 01  W45-CUM-DAYS-VALUES.
015700     05  FILLER                    PIC 9(3)  VALUE 000.
015800     05  FILLER                    PIC 9(3)  VALUE 031.
015900     05  FILLER                    PIC 9(3)  VALUE 059.
016000     05  FILLER                    PIC 9(3)  VALUE 090.
016100     05  FILLER                    PIC 9(3)  VALUE 120.
016200     05  FILLER                    PIC 9(3)  VALUE 151.
016300     05  FILLER                    PIC 9(3)  VALUE 181.
016400     05  FILLER                    PIC 9(3)  VALUE 212.
016500     05  FILLER                    PIC 9(3)  VALUE 243.
016600     05  FILLER                    PIC 9(3)  VALUE 273.
016700     05  FILLER                    PIC 9(3)  VALUE 304.
016800     05  FILLER                    PIC 9(3)  VALUE 334.
016900 01  W45-CUM-DAYS-TABLE REDEFINES W45-CUM-DAYS-VALUES.
017000     05  W45-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
017100*    GENERIC RAISE-TO-AN-INTEGER-POWER PASS AREA - USED BOTH BY
017200*    THE BISECTION PASS (RAISES A TRIAL ROOT TO THE 252ND POWER)
017300*    AND BY THE COMPOUNDING STEP (RAISES ONE PLUS THE DAILY RATE
017400*    TO THE BUSINESS-DAYS POWER).
017500 01  W70-POWER-WORK-AREA.
017600     05  W70-POWER-BASE            PIC S9(3)V9(8).
017700     05  W70-POWER-EXPONENT        PIC 9(5)  COMP.
017800     05  W70-POWER-RESULT          PIC S9(3)V9(8).
017900     05  W70-POWER-CTR             PIC 9(5)  COMP.
018000*    INDEX AND CDI COMPARISON WORK AREAS - BUILT BY
018100*    2100-COMPUTE-DELTAS, PRINTED BY 4200/4300 BELOW.
018200 01  W56-INDEX-COMPARE.
018300     05  W56-LABEL                 PIC X(20) VALUE SPACES.
018400     05  W56-INDEX-RETURN          PIC S9(3)V99 VALUE ZERO.
018500     05  W56-VS-INDEX-DELTA        PIC S9(3)V99 VALUE ZERO.
018600     05  W56-BEATS-INDEX-CDE       PIC X(3)  VALUE SPACES.
018700 01  W57-CDI-COMPARE.
018800     05  W57-LABEL                 PIC X(20) VALUE SPACES.
018900     05  W57-CDI-RETURN            PIC S9(3)V99 VALUE ZERO.
019000     05  W57-VS-CDI-DELTA          PIC S9(3)V99 VALUE ZERO.
019100     05  W57-BEATS-CDI-CDE         PIC X(3)  VALUE SPACES.
019200*    BEST-INVESTMENT WORK AREA - BUILT BY 2200-SELECT-BEST.
019300 01  W37-BEST-INVESTMENT.
019400     05  W37-BEST-LABEL            PIC X(12) VALUE SPACES.
019500     05  W37-BEST-RETURN           PIC S9(3)V99 VALUE ZERO.
019600*    PAGE-HEADING WORK AREAS, SAME SHAPE AS THE OTHER REPORT
019700*    PROGRAMS' PRINT TITLE LINES.
019800 01  W80-PAGE-CTR                  PIC 9(3) COMP VALUE ZERO.
019900 01  W81-REPORT-TITLE.
020000     05  FILLER                    PIC X(40) VALUE
020100         'PORTFOLIO SYSTEMS GROUP'.
020200     05  FILLER                    PIC X(52) VALUE
020300         'BENCHMARK COMPARISON REPORT'.
020400     05  FILLER                    PIC X(35) VALUE 'PAGE'.
020500     05  W81-PAGE-NO               PIC ZZ9.
020600 01  W83-PERIOD-LINE.
020700     05  FILLER                    PIC X(10) VALUE 'PERIOD:'.
020800     05  W83-START-MM              PIC 99.
020900     05  FILLER                    PIC X(01) VALUE '/'.
021000     05  W83-START-DD              PIC 99.
021100     05  FILLER                    PIC X(01) VALUE '/'.
021200     05  W83-START-CC              PIC 99.
021300     05  W83-START-YY              PIC 99.
021400     05  FILLER                    PIC X(06) VALUE ' TO  '.
021500     05  W83-END-MM                PIC 99.
021600     05  FILLER                    PIC X(01) VALUE '/'.
021700     05  W83-END-DD                PIC 99.
021800     05  FILLER                    PIC X(01) VALUE '/'.
021900     05  W83-END-CC                PIC 99.
022000     05  W83-END-YY                PIC 99.
022100 01  W84-COLUMN-TITLES.
022200     05  FILLER                    PIC X(22) VALUE
022300         'RETURN COMPARED'.
022400     05  FILLER                    PIC X(12) VALUE 'RETURN PCT'.
022500     05  FILLER                    PIC X(10) VALUE 'DELTA PCT'.
022600     05  FILLER                    PIC X(88) VALUE
022700         'RESULT'.
022800 01  W81-DETAIL-LINE.
022900     05  W81-LABEL                 PIC X(22).
023000     05  W81-RETURN-PCT            PIC ZZ9.99-.
023100     05  FILLER                    PIC X(04) VALUE SPACES.
023200     05  W81-DELTA-PCT             PIC ZZ9.99-.
023300     05  FILLER                    PIC X(04) VALUE SPACES.
023400     05  W81-BEATS-TEXT            PIC X(12).
023500*    BEST-INVESTMENT BANNER - SAME LABEL/TEXT SPLIT R01001 USES
023600*    FOR ITS REJECT MESSAGE.
023700 01  W82-BEST-LINE-AREA.
023800     05  W82-BEST-LINE             PIC X(60) VALUE SPACES.
023900 01  W82-BEST-LINE-VIEW REDEFINES W82-BEST-LINE-AREA.
024000     05  W82-BEST-LABEL-PART       PIC X(20).
024100     05  W82-BEST-TEXT-PART        PIC X(40).
024200 PROCEDURE DIVISION.
024300 0000-BENCHMARK-COMPARE.
024400     PERFORM 1000-INITIALIZE.
024500     PERFORM 2000-COMPUTE-CDI-RETURN THRU 2000-EXIT.
024600     PERFORM 2100-COMPUTE-DELTAS THRU 2100-EXIT.
024700     PERFORM 2200-SELECT-BEST THRU 2200-EXIT.
024800     PERFORM 4000-WRITE-REPORT THRU 4000-EXIT.
024900     PERFORM 8000-CLOSE-FILES.
025000     STOP RUN.
025100*
025200 1000-INITIALIZE.
025300     OPEN INPUT BENCHMARK-ENTRY.
025400     READ BENCHMARK-ENTRY
025500         AT END
025600             STOP RUN
025700     END-READ.
025800     MOVE BE-PORT-RETURN-PCT   TO W10-PORT-RETURN-PCT.
025900     MOVE BE-PERIOD-START-DATE TO W10-PERIOD-START-DATE.
026000     MOVE BE-PERIOD-END-DATE   TO W10-PERIOD-END-DATE.
026100     MOVE BE-INDEX-RETURN-PCT  TO W10-INDEX-RETURN-PCT.
026200     MOVE BE-INDEX-PRESENT-CDE TO W10-INDEX-PRESENT-CDE.
026300     CLOSE BENCHMARK-ENTRY.
026400     OPEN OUTPUT BENCH-REPORT.
026500     PERFORM 9900-HEADING.
026600*
026700 2000-COMPUTE-CDI-RETURN.
026800     PERFORM 2010-COMPUTE-CALENDAR-DAYS THRU 2010-EXIT.
026900     IF W30-DAYS NOT > 0
027000         MOVE ZERO TO W33-CDI-PERIOD-RETURN
027100         GO TO 2000-EXIT
027200     END-IF.
027300     COMPUTE W31-BUSINESS-RAW = W30-DAYS * 0.7.
027400     MOVE W31-BUSINESS-RAW TO W32-BUSINESS-DAYS.
027500     PERFORM 2040-COMPUTE-DAILY-RATE THRU 2040-EXIT.
027600     MOVE W36-ONE-PLUS-DAILY TO W70-POWER-BASE.
027700     MOVE W32-BUSINESS-DAYS TO W70-POWER-EXPONENT.
027800     PERFORM 2900-RAISE-TO-POWER THRU 2900-EXIT.
027900     COMPUTE W33-CDI-PERIOD-RETURN ROUNDED =
028000         (W70-POWER-RESULT - 1) * 100.
028100 2000-EXIT.
028200     EXIT.
028300*
028400 2010-COMPUTE-CALENDAR-DAYS.
028500     MOVE W10V-START-CC TO W40-DATE-CC.
028600     MOVE W10V-START-YY TO W40-DATE-YY.
028700     MOVE W10V-START-MM TO W40-DATE-MM.
028800     MOVE W10V-START-DD TO W40-DATE-DD.
028900     PERFORM 2050-DATE-TO-DAYNO THRU 2050-EXIT.
029000     MOVE W41-DAY-NUMBER TO W34-START-DAYNO.
029100     MOVE W10V-END-CC TO W40-DATE-CC.
029200     MOVE W10V-END-YY TO W40-DATE-YY.
029300     MOVE W10V-END-MM TO W40-DATE-MM.
029400     MOVE W10V-END-DD TO W40-DATE-DD.
029500     PERFORM 2050-DATE-TO-DAYNO THRU 2050-EXIT.
029600     MOVE W41-DAY-NUMBER TO W34-END-DAYNO.
029700     COMPUTE W30-DAYS = W34-END-DAYNO - W34-START-DAYNO.
029800 2010-EXIT.
029900     EXIT.
030000*
030100*    FINDS THE DAILY CDI RATE BY HALVING THE INTERVAL BETWEEN 1
030200*    AND (1 + ANNUAL RATE / 100) UNTIL THE MIDPOINT RAISED TO
030300*    THE 252ND POWER IS AS CLOSE AS AN EIGHT-DECIMAL FIELD CAN
030400*    HOLD TO THE TARGET (CR-0455).
030500 2040-COMPUTE-DAILY-RATE.
030600     COMPUTE W35-ROOT-TARGET = 1 + (W20-CDI-ANNUAL-PCT / 100).
030700     MOVE 1.0 TO W35-ROOT-LO.
030800     MOVE W35-ROOT-TARGET TO W35-ROOT-HI.
030900     MOVE ZERO TO W35-ITERATION.
031000 2041-BISECT-STEP.
031100     ADD 1 TO W35-ITERATION.
031200     COMPUTE W35-ROOT-MID ROUNDED =
031300         (W35-ROOT-LO + W35-ROOT-HI) / 2.
031400     MOVE W35-ROOT-MID TO W70-POWER-BASE.
031500     MOVE 252 TO W70-POWER-EXPONENT.
031600     PERFORM 2900-RAISE-TO-POWER THRU 2900-EXIT.
031700     IF W70-POWER-RESULT > W35-ROOT-TARGET
031800         MOVE W35-ROOT-MID TO W35-ROOT-HI
031900     ELSE
032000         MOVE W35-ROOT-MID TO W35-ROOT-LO
032100     END-IF.
032200     IF W35-ITERATION < 40
032300         GO TO 2041-BISECT-STEP
032400     END-IF.
032500     COMPUTE W36-ONE-PLUS-DAILY = (W35-ROOT-LO + W35-ROOT-HI) / 2.
032600 2040-EXIT.
032700     EXIT.
032800*
032900*    GENERIC DATE-TO-DAY-NUMBER SUBROUTINE - ENTERED WITH THE
033000*    DATE ALREADY BROKEN OUT INTO W40-DATE-CC/YY/MM/DD BY THE
033100*    CALLING PARAGRAPH, LEAVES THE RESULT IN W41-DAY-NUMBER.
033200 2050-DATE-TO-DAYNO.
033300     COMPUTE W40-FULL-YEAR = W40-DATE-CC * 100 + W40-DATE-YY.
033400     COMPUTE W40-PRIOR-YEAR = W40-FULL-YEAR - 1.
033500     COMPUTE W40-LEAP-4 = W40-PRIOR-YEAR / 4.
033600     COMPUTE W40-LEAP-100 = W40-PRIOR-YEAR / 100.
033700     COMPUTE W40-LEAP-400 = W40-PRIOR-YEAR / 400.
033800     DIVIDE W40-FULL-YEAR BY 4 GIVING W40-DUMMY-QUOTIENT
033900         REMAINDER W40-YEAR-REM4.
034000     DIVIDE W40-FULL-YEAR BY 100 GIVING W40-DUMMY-QUOTIENT
034100         REMAINDER W40-YEAR-REM100.
034200     DIVIDE W40-FULL-YEAR BY 400 GIVING W40-DUMMY-QUOTIENT
034300         REMAINDER W40-YEAR-REM400.
034400     IF W40-YEAR-DIV-BY-4 AND
034500             (NOT W40-YEAR-DIV-BY-100 OR W40-YEAR-DIV-BY-400)
034600         SET W40-IS-LEAP-YEAR TO TRUE
034700     ELSE
034800         SET W40-IS-NOT-LEAP-YEAR TO TRUE
034900     END-IF.
035000     COMPUTE W41-DAY-NUMBER =
035100         W40-FULL-YEAR * 365 + W40-LEAP-4 - W40-LEAP-100 +
035200             W40-LEAP-400 + W45-CUM-DAYS (W40-DATE-MM) +
035300             W40-DATE-DD.
035400     IF W40-IS-LEAP-YEAR AND W40-DATE-MM > 2
035500         ADD 1 TO W41-DAY-NUMBER
035600     END-IF.
035700 2050-EXIT.
035800     EXIT.
035900*
036000*    THIS SHOP'S COMPILER HAS NO ** WITH A FRACTIONAL EXPONENT
036100*    AND NO INTRINSIC FUNCTION - AN INTEGER POWER IS JUST A
036200*    REPEATED-MULTIPLICATION LOOP.
036300 2900-RAISE-TO-POWER.
036400     MOVE 1 TO W70-POWER-RESULT.
036500     IF W70-POWER-EXPONENT = 0
036600         GO TO 2900-EXIT
036700     END-IF.
036800     PERFORM 2910-MULTIPLY-ONE THRU 2910-EXIT
036900         VARYING W70-POWER-CTR FROM 1 BY 1
037000             UNTIL W70-POWER-CTR > W70-POWER-EXPONENT.
037100 2900-EXIT.
037200     EXIT.
037300*
037400 2910-MULTIPLY-ONE.
037500     COMPUTE W70-POWER-RESULT ROUNDED =
037600         W70-POWER-RESULT * W70-POWER-BASE.
037700 2910-EXIT.
037800     EXIT.
037900*
038000 2100-COMPUTE-DELTAS.
038100     MOVE 'VS IBOVESPA' TO W56-LABEL.
038200     MOVE W10-INDEX-RETURN-PCT TO W56-INDEX-RETURN.
038300     IF W10-INDEX-PRESENT
038400         COMPUTE W56-VS-INDEX-DELTA ROUNDED =
038500             W10-PORT-RETURN-PCT - W10-INDEX-RETURN-PCT
038600         IF W10-PORT-RETURN-PCT > W10-INDEX-RETURN-PCT
038700             MOVE 'YES' TO W56-BEATS-INDEX-CDE
038800         ELSE
038900             MOVE 'NO ' TO W56-BEATS-INDEX-CDE
039000         END-IF
039100     ELSE
039200         MOVE ZERO TO W56-VS-INDEX-DELTA
039300         MOVE 'N/A' TO W56-BEATS-INDEX-CDE
039400     END-IF.
039500     MOVE 'VS FIXED-INCOME CDI' TO W57-LABEL.
039600     MOVE W33-CDI-PERIOD-RETURN TO W57-CDI-RETURN.
039700     COMPUTE W57-VS-CDI-DELTA ROUNDED =
039800         W10-PORT-RETURN-PCT - W33-CDI-PERIOD-RETURN.
039900     IF W10-PORT-RETURN-PCT > W33-CDI-PERIOD-RETURN
040000         MOVE 'YES' TO W57-BEATS-CDI-CDE
040100     ELSE
040200         MOVE 'NO ' TO W57-BEATS-CDI-CDE
040300     END-IF.
040400 2100-EXIT.
040500     EXIT.
040600*
040700 2200-SELECT-BEST.
040800     MOVE 'PORTFOLIO' TO W37-BEST-LABEL.
040900     MOVE W10-PORT-RETURN-PCT TO W37-BEST-RETURN.
041000     IF W10-INDEX-PRESENT AND
041100             W10-INDEX-RETURN-PCT > W37-BEST-RETURN
041200         MOVE 'IBOVESPA' TO W37-BEST-LABEL
041300         MOVE W10-INDEX-RETURN-PCT TO W37-BEST-RETURN
041400     END-IF.
041500     IF W33-CDI-PERIOD-RETURN > W37-BEST-RETURN
041600         MOVE 'CDI' TO W37-BEST-LABEL
041700         MOVE W33-CDI-PERIOD-RETURN TO W37-BEST-RETURN
041800     END-IF.
041900 2200-EXIT.
042000     EXIT.
042100*
042200 4000-WRITE-REPORT.
042300     MOVE W10V-START-MM TO W83-START-MM.
042400     MOVE W10V-START-DD TO W83-START-DD.
042500     MOVE W10V-START-CC TO W83-START-CC.
042600     MOVE W10V-START-YY TO W83-START-YY.
042700     MOVE W10V-END-MM   TO W83-END-MM.
042800     MOVE W10V-END-DD   TO W83-END-DD.
042900     MOVE W10V-END-CC   TO W83-END-CC.
043000     MOVE W10V-END-YY   TO W83-END-YY.
043100     WRITE PRTLINE FROM W83-PERIOD-LINE AFTER ADVANCING 2 LINES.
043200     WRITE PRTLINE FROM W84-COLUMN-TITLES
043300         AFTER ADVANCING 2 LINES.
043400     PERFORM 4100-WRITE-PORTFOLIO-LINE THRU 4100-EXIT.
043500     PERFORM 4200-WRITE-INDEX-LINE THRU 4200-EXIT.
043600     PERFORM 4300-WRITE-CDI-LINE THRU 4300-EXIT.
043700     PERFORM 4400-WRITE-BEST-LINE THRU 4400-EXIT.
043800 4000-EXIT.
043900     EXIT.
044000*
044100 4100-WRITE-PORTFOLIO-LINE.
044200     MOVE 'PORTFOLIO RETURN' TO W81-LABEL.
044300     MOVE W10-PORT-RETURN-PCT TO W81-RETURN-PCT.
044400     MOVE ZERO TO W81-DELTA-PCT.
044500     MOVE SPACES TO W81-BEATS-TEXT.
044600     WRITE PRTLINE FROM W81-DETAIL-LINE AFTER ADVANCING 1 LINE.
044700 4100-EXIT.
044800     EXIT.
044900*
045000 4200-WRITE-INDEX-LINE.
045100     MOVE W56-LABEL          TO W81-LABEL.
045200     MOVE W56-INDEX-RETURN   TO W81-RETURN-PCT.
045300     MOVE W56-VS-INDEX-DELTA TO W81-DELTA-PCT.
045400     IF W56-BEATS-INDEX-CDE = 'YES'
045500         MOVE 'BEATS IT' TO W81-BEATS-TEXT
045600     ELSE
045700         IF W56-BEATS-INDEX-CDE = 'N/A'
045800             MOVE 'NOT SUPPLIED' TO W81-BEATS-TEXT
045900         ELSE
046000             MOVE 'DOES NOT' TO W81-BEATS-TEXT
046100         END-IF
046200     END-IF.
046300     WRITE PRTLINE FROM W81-DETAIL-LINE AFTER ADVANCING 1 LINE.
046400 4200-EXIT.
046500     EXIT.
046600*
046700 4300-WRITE-CDI-LINE.
046800     MOVE W57-LABEL        TO W81-LABEL.
046900     MOVE W57-CDI-RETURN   TO W81-RETURN-PCT.
047000     MOVE W57-VS-CDI-DELTA TO W81-DELTA-PCT.
047100     IF W57-BEATS-CDI-CDE = 'YES'
047200         MOVE 'BEATS IT' TO W81-BEATS-TEXT
047300     ELSE
047400         MOVE 'DOES NOT' TO W81-BEATS-TEXT
047500     END-IF.
047600     WRITE PRTLINE FROM W81-DETAIL-LINE AFTER ADVANCING 1 LINE.
047700 4300-EXIT.
047800     EXIT.
047900*
048000 4400-WRITE-BEST-LINE.
048100     MOVE 'BEST INVESTMENT:' TO W82-BEST-LABEL-PART.
048200     MOVE W37-BEST-LABEL TO W82-BEST-TEXT-PART.
048300     WRITE PRTLINE FROM W82-BEST-LINE-AREA
048400         AFTER ADVANCING 2 LINES.
048500 4400-EXIT.
048600     EXIT.
048700*
048800 9900-HEADING.
048900     ADD 1 TO W80-PAGE-CTR.
049000     MOVE W80-PAGE-CTR TO W81-PAGE-NO.
049100     WRITE PRTLINE FROM W81-REPORT-TITLE
049200         AFTER ADVANCING PAGE.
049300*
049400 8000-CLOSE-FILES.
049500     CLOSE BENCH-REPORT.
