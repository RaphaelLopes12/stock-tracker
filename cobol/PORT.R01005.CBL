000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DIVIDEND-REGISTER.
000300 AUTHOR.        R HARMON.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/15/1990.
000600 DATE-COMPILED. 08/15/1990.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    DIVIDEND-REGISTER                                         *
001000*    REGISTERS ONE DIVIDEND OR JCP PAYMENT AGAINST THE          *
001100*    RECEIVED-DIVIDEND FILE - THE TICKER MUST BE ON THE STOCK   *
001200*    MASTER OR THE PAYMENT IS REJECTED - THEN REBUILDS THE      *
001300*    DIVIDEND SUMMARY REPORT FROM THE WHOLE FILE, SO THE        *
001400*    OPERATOR SEES AN UP-TO-DATE ROLLUP EVERY TIME A PAYMENT    *
001500*    IS KEYED.  RUN ONCE PER KEYED ENTRY - THE OPERATOR MENU    *
001600*    STAGES THE ONE PAYMENT TO THE DIVIDEND-ENTRY PARAMETER     *
001700*    FILE BEFORE THIS JOB STEP IS RUN, THE SAME WAY IT STAGES   *
001800*    ONE TRANSACTION FOR TRANSACTION-POST (PORT.R01001)         *
001900*    (CR-0483).                                                 *
002000*                                                                *
002100*    MAINTENANCE LOG                                             *
002200*    DATE       PGMR  TKT       DESCRIPTION                      *
002300*    ---------  ----  --------  -------------------------------- *
002400*    08/15/90   RH    INIT-011  ORIGINAL LAYOUT - DIVIDEND ONLY  *
002500*                                REGISTER, NO SUMMARY            *
002600*    03/02/92   RH    CR-0201   ADDED JCP TYPE ALONGSIDE         *
002700*                                DIVIDEND ON THE ENTRY SCREEN    *
002800*    11/10/94   LKW   CR-0277   REJECT ADDED WHEN THE TICKER IS  *
002900*                                NOT ON THE STOCK MASTER         *
003000*    09/14/98   TDN   Y2K-021   PAYMENT/EX DATE FIELDS REVIEWED  *
003100*                                - BOTH ALREADY 4-DIGIT YEAR,    *
003200*                                NO CHANGE                       *
003300*    06/03/00   PJS   CR-0398   ADDED THE SUMMARY PASS - PER-    *
003400*                                STOCK, PER-YEAR AND PER-TYPE    *
003500*                                DIVIDEND SUMMARY REPORT         *
003600*    02/27/02   PJS   CR-0415   PER-STOCK SECTION NOW RANKED BY  *
003700*                                TOTAL AMOUNT DESCENDING         *
003800*    10/19/04   TDN   CR-0447   PER-YEAR SECTION NOW RANKED BY   *
003900*                                PAYMENT YEAR DESCENDING         *
004000*    05/06/06   TDN   CR-0463   DIVIDEND FILE NOW LOADED WHOLE   *
004100*                                INTO A WORKING-STORAGE TABLE SO *
004200*                                A PAYMENT REGISTERED THIS RUN   *
004300*                                SHOWS UP IN THE SAME RUN'S      *
004400*                                SUMMARY WITHOUT A SECOND PASS   *
004500*                                OF THE FILE                     *
004600*    07/22/09   MWK   CR-0483   THE ONE-PAYMENT PASS AREA AND    *
004700*                                THE SUMMARY YEAR FILTER ARE NOW *
004800*                                LOADED FROM A REAL PARAMETER    *
004900*                                FILE (DIVIDEND-ENTRY) READ IN   *
005000*                                1000-INITIALIZE INSTEAD OF      *
005100*                                RELYING ON A CALLING PROGRAM    *
005200*                                THAT DOES NOT EXIST - SEE THE   *
005300*                                NOTE OVER W10-INPUT-DIVIDEND    *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-4381.
005800 OBJECT-COMPUTER. IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT DIVIDEND-ENTRY ASSIGN TO DIVPARM
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT STOCK-MASTER ASSIGN TO STKMAST
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT RECEIVED-DIVIDEND ASSIGN TO DIVFILE
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT DIVIDEND-REPORT ASSIGN TO PRTOUT
007000         ORGANIZATION IS SEQUENTIAL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*    ONE-ROW PARAMETER FILE - THE OPERATOR MENU WRITES ONE
007400*    PAYMENT AND THE OPTIONAL SUMMARY YEAR FILTER HERE BEFORE
007500*    THIS JOB STEP IS RUN (CR-0483).
007600 FD  DIVIDEND-ENTRY
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 100 CHARACTERS.
007900 01  DIVIDEND-ENTRY-RECORD.
008000     05  DE-TICKER                 PIC X(10).
008100     05  DE-TYPE                   PIC X(20).
008200     05  DE-AMOUNT                 PIC S9(10)V99.
008300     05  DE-SHARES                 PIC 9(7).
008400     05  DE-PAYMENT-DATE           PIC 9(8).
008500     05  DE-EX-DATE                PIC 9(8).
008600     05  DE-NOTES                  PIC X(30).
008700     05  DE-YEAR-FILTER            PIC 9(4).
008800     05  FILLER                    PIC X(01).
008900 FD  STOCK-MASTER
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  STOCK-MASTER-RECORD.
009300     05  STK-ID                    PIC 9(6).
009400     05  STK-TICKER                PIC X(10).
009500     05  STK-NAME                  PIC X(40).
009600     05  STK-SECTOR                PIC X(20).
009700     05  STK-ACTIVE                PIC X(1).
009800         88  STK-IS-ACTIVE             VALUE 'Y'.
009900         88  STK-IS-INACTIVE           VALUE 'N'.
010000     05  FILLER                    PIC X(03).
010100 FD  RECEIVED-DIVIDEND
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 118 CHARACTERS.
010400 01  DIVIDEND-RECORD.
010500     05  DIV-ID                    PIC 9(6).
010600     05  DIV-STOCK-ID              PIC 9(6).
010700     05  DIV-TICKER                PIC X(10).
010800     05  DIV-TYPE                  PIC X(20).
010900         88  DIV-TYPE-DIVIDEND         VALUE 'DIVIDEND'.
011000         88  DIV-TYPE-JCP              VALUE 'JCP'.
011100     05  DIV-AMOUNT                PIC S9(10)V99.
011200     05  DIV-SHARES                PIC 9(7).
011300     05  DIV-PER-SHARE             PIC S9(6)V9999.
011400     05  DIV-PAYMENT-DATE          PIC 9(8).
011500     05  DIV-EX-DATE               PIC 9(8).
011600         88  DIV-EX-DATE-UNKNOWN       VALUE ZERO.
011700     05  DIV-NOTES                 PIC X(30).
011800     05  FILLER                    PIC X(01).
011900 FD  DIVIDEND-REPORT
012000     LABEL RECORDS ARE STANDARD
012100     LINAGE IS 60 WITH FOOTING AT 55.
012200 01  PRTLINE                       PIC X(132).
012300 WORKING-STORAGE SECTION.
012400 01  W00-SWITCHES.
012500     05  W00-STOCK-FOUND-CDE       PIC X(1)  VALUE 'N'.
012600         88  W00-STOCK-WAS-FOUND       VALUE 'Y'.
012700     05  W00-ROLLUP-FOUND-CDE      PIC X(1)  VALUE 'N'.
012800         88  W00-ROLLUP-STOCK-FOUND    VALUE 'Y'.
012900         88  W00-ROLLUP-YEAR-FOUND     VALUE 'Y'.
013000         88  W00-ROLLUP-TYPE-FOUND     VALUE 'Y'.
013100     05  W00-REG-STATUS-CDE        PIC X(1)  VALUE 'A'.
013200         88  W00-REG-ACCEPTED          VALUE 'A'.
013300         88  W00-REG-REJECTED          VALUE 'R'.
013400 01  W01-COUNTERS COMP.
013500     05  W01-NEXT-DIV-ID           PIC 9(6)  VALUE ZERO.
013600 01  W02-GRAND-TOTALS.
013700     05  W02-GRAND-TOTAL-AMOUNT    PIC S9(12)V99 VALUE ZERO.
013800     05  W02-GRAND-TOTAL-COUNT     PIC 9(6)  COMP VALUE ZERO.
013900*    PAYMENT/EX-DATE BREAKOUT - SAME SHAPE AS THE OTHER TIP
014000*    MEMBERS' DATE-VIEW HABIT, USED HERE TO PULL THE 4-DIGIT
014100*    PAYMENT YEAR OUT OF THE CCYYMMDD DATE FOR THE PER-YEAR
014200*    ROLLUP (CR-0398).
014300 01  W12-PAY-DATE-AREA.
014400     05  W12-PAY-DATE              PIC 9(8).
014500 01  W12-PAY-DATE-VIEW REDEFINES W12-PAY-DATE-AREA.
014600     05  W12-PAY-CC-DATE           PIC 9(2).
014700     05  W12-PAY-YY-DATE           PIC 9(2).
014800     05  W12-PAY-MM-DATE           PIC 9(2).
014900     05  W12-PAY-DD-DATE           PIC 9(2).
015000*    ONE-PAYMENT WORK AREA - LOADED FROM THE DIVIDEND-ENTRY
015100*    PARAMETER FILE ABOVE BY 1000-INITIALIZE (CR-0483).
015200 01  W10-INPUT-DIVIDEND.
015300     05  W10-TICKER                PIC X(10).
015400     05  W10-TYPE                  PIC X(20).
015500     05  W10-AMOUNT                PIC S9(10)V99.
015600     05  W10-SHARES                PIC 9(7).
015700     05  W10-PAYMENT-DATE          PIC 9(8).
015800     05  W10-EX-DATE               PIC 9(8).
015900     05  W10-NOTES                 PIC X(30).
016000*    STOCK-LOOKUP WORK AREAS - W06 IS THE SEARCH KEY, W05 IS
016100*    WHAT 1320-LOOKUP-STOCK-BY-TICKER HANDS BACK.
016200 01  W05-FOUND-STOCK.
016300     05  W05-STOCK-ID              PIC 9(6)  VALUE ZERO.
016400     05  W05-STOCK-NAME            PIC X(40) VALUE SPACES.
016500 01  W06-LOOKUP-TICKER             PIC X(10) VALUE SPACES.
016600*    REJECT-MESSAGE AREA - SAME TICKER/TEXT SPLIT R01001 USES
016700*    FOR ITS OWN REJECT MESSAGE, SO THE OPERATOR CONSOLE ECHO
016800*    LOOKS THE SAME NO MATTER WHICH JOB REJECTED THE ENTRY.
016900 01  W04-REJECT-MESSAGE-AREA.
017000     05  W04-REJECT-MESSAGE        PIC X(60) VALUE SPACES.
017100 01  W04-REJECT-MESSAGE-VIEW REDEFINES W04-REJECT-MESSAGE-AREA.
017200     05  W04-MSG-TICKER-PART       PIC X(10).
017300     05  W04-MSG-TEXT-PART         PIC X(50).
017400*    YEAR FILTER - ZERO MEANS ALL YEARS.  LOADED FROM THE
017500*    DIVIDEND-ENTRY PARAMETER FILE ABOVE WHEN THE SUMMARY IS
017600*    WANTED FOR ONE PAYMENT YEAR ONLY (CR-0398, CR-0483).
017700 01  W15-YEAR-FILTER               PIC 9(4)  VALUE ZERO.
017800*    STOCK TABLE - LOADED ONCE FROM STOCK-MASTER AND SEARCHED
017900*    BY TICKER, BOTH TO VALIDATE THE PAYMENT BEING REGISTERED
018000*    AND TO LABEL THE PER-STOCK SUMMARY LINES.
018100 01  W20-STOCK-TABLE-CTL.
018200     05  W20-STOCK-COUNT           PIC 9(4)  COMP VALUE ZERO.
018300 01  W20-STOCK-TABLE.
018400     05  W20-STOCK-ENTRY OCCURS 0 TO 2000 TIMES
018500             DEPENDING ON W20-STOCK-COUNT
018600             INDEXED BY W20-IDX.
018700         10  W20-STOCK-ID          PIC 9(6).
018800         10  W20-TICKER            PIC X(10).
018900         10  W20-STOCK-NAME        PIC X(40).
019000*    DIVIDEND TABLE - THE WHOLE RECEIVED-DIVIDEND FILE IS
019100*    LOADED HERE AT THE START OF THE RUN AND THE PAYMENT BEING
019200*    REGISTERED IS APPENDED TO IT IN MEMORY, SO THE SUMMARY
019300*    PASS BELOW SEES EVERY PAYMENT ON FILE PLUS THE ONE JUST
019400*    KEYED WITHOUT REREADING THE FILE (CR-0463).
019500 01  W24-DIVIDEND-TABLE-CTL.
019600     05  W24-DIVIDEND-COUNT        PIC 9(4)  COMP VALUE ZERO.
019700 01  W24-DIVIDEND-TABLE.
019800     05  W24-DIVIDEND-ENTRY OCCURS 0 TO 5000 TIMES
019900             DEPENDING ON W24-DIVIDEND-COUNT
020000             INDEXED BY W24-IDX.
020100         10  W24-DIV-ID            PIC 9(6).
020200         10  W24-STOCK-ID          PIC 9(6).
020300         10  W24-TICKER            PIC X(10).
020400         10  W24-STOCK-NAME        PIC X(40).
020500         10  W24-TYPE              PIC X(20).
020600         10  W24-AMOUNT            PIC S9(10)V99.
020700         10  W24-SHARES            PIC 9(7).
020800         10  W24-PER-SHARE         PIC S9(6)V9999.
020900         10  W24-PAYMENT-DATE      PIC 9(8).
021000         10  W24-PAY-YEAR          PIC 9(4).
021100         10  W24-EX-DATE           PIC 9(8).
021200         10  W24-NOTES             PIC X(30).
021300*    PER-STOCK ROLLUP TABLE - BUILT BY 3200-ROLL-UP-STOCK,
021400*    RANKED BY TOTAL AMOUNT DESCENDING BEFORE PRINTING
021500*    (CR-0398, CR-0415).
021600 01  W30-STOCK-ROLLUP-CTL.
021700     05  W30-STOCK-ROLLUP-COUNT    PIC 9(4)  COMP VALUE ZERO.
021800 01  W30-STOCK-ROLLUP-TABLE.
021900     05  W30-STOCK-ROLLUP-ENTRY OCCURS 0 TO 500 TIMES
022000             DEPENDING ON W30-STOCK-ROLLUP-COUNT
022100             INDEXED BY W30-IDX.
022200         10  W30-TICKER            PIC X(10).
022300         10  W30-STOCK-NAME        PIC X(40).
022400         10  W30-TOTAL-AMOUNT      PIC S9(10)V99.
022500         10  W30-PAYMENT-COUNT     PIC 9(6).
022600*    PER-YEAR ROLLUP TABLE - BUILT BY 3300-ROLL-UP-YEAR, RANKED
022700*    BY PAYMENT YEAR DESCENDING BEFORE PRINTING (CR-0398,
022800*    CR-0447).
022900 01  W31-YEAR-ROLLUP-CTL.
023000     05  W31-YEAR-ROLLUP-COUNT     PIC 9(4)  COMP VALUE ZERO.
023100 01  W31-YEAR-ROLLUP-TABLE.
023200     05  W31-YEAR-ROLLUP-ENTRY OCCURS 0 TO 100 TIMES
023300             DEPENDING ON W31-YEAR-ROLLUP-COUNT
023400             INDEXED BY W31-IDX.
023500         10  W31-YEAR              PIC 9(4).
023600         10  W31-TOTAL-AMOUNT      PIC S9(10)V99.
023700         10  W31-PAYMENT-COUNT     PIC 9(6).
023800*    PER-TYPE ROLLUP TABLE - BUILT BY 3400-ROLL-UP-TYPE, ONE
023900*    ENTRY PER DISTINCT DIV-TYPE SEEN (CR-0398).
024000 01  W32-TYPE-ROLLUP-CTL.
024100     05  W32-TYPE-ROLLUP-COUNT     PIC 9(4)  COMP VALUE ZERO.
024200 01  W32-TYPE-ROLLUP-TABLE.
024300     05  W32-TYPE-ROLLUP-ENTRY OCCURS 0 TO 20 TIMES
024400             DEPENDING ON W32-TYPE-ROLLUP-COUNT
024500             INDEXED BY W32-IDX.
024600         10  W32-TYPE              PIC X(20).
024700         10  W32-TOTAL-AMOUNT      PIC S9(10)V99.
024800         10  W32-PAYMENT-COUNT     PIC 9(6).
024900*    ROLLUP WORK RECORD - THE PER-STOCK AND PER-YEAR/PER-TYPE
025000*    VIEWS BELOW ARE THE SAME REDEFINE SHAPES THAT CR-0408
025100*    ADDED TO THE DIVM.TIP05 COPYBOOK FOR THIS SUMMARY PASS TO
025200*    USE; CARRIED HERE IN WORKING-STORAGE SINCE THIS SHOP DOES
025300*    NOT COPY BOOK MEMBERS INTO A DRIVER.
025400 01  W25-DIVIDEND-WORK-AREA.
025500     05  W25-ID                    PIC 9(6).
025600     05  W25-STOCK-ID              PIC 9(6).
025700     05  W25-TICKER                PIC X(10).
025800     05  W25-TYPE                  PIC X(20).
025900     05  W25-AMOUNT                PIC S9(10)V99.
026000     05  W25-SHARES                PIC 9(7).
026100     05  W25-PER-SHARE             PIC S9(6)V9999.
026200     05  W25-PAYMENT-DATE          PIC 9(8).
026300     05  W25-EX-DATE               PIC 9(8).
026400     05  W25-NOTES                 PIC X(30).
026500     05  FILLER                    PIC X(01).
026600 01  W25-STOCK-ROLLUP-VIEW REDEFINES W25-DIVIDEND-WORK-AREA.
026700     05  W25R-TICKER               PIC X(10).
026800     05  W25R-STOCK-NAME           PIC X(40).
026900     05  W25R-TOTAL-AMOUNT         PIC S9(10)V99.
027000     05  W25R-PAYMENT-COUNT        PIC 9(6).
027100     05  FILLER                    PIC X(50).
027200 01  W25-YEAR-TYPE-ROLLUP-VIEW REDEFINES W25-DIVIDEND-WORK-AREA.
027300     05  W25Y-YEAR                 PIC 9(4).
027400     05  W25Y-TYPE                 PIC X(20).
027500     05  W25Y-TOTAL-AMOUNT         PIC S9(10)V99.
027600     05  W25Y-PAYMENT-COUNT        PIC 9(6).
027700     05  FILLER                    PIC X(76).
027800*    BUBBLE-SORT WORK AREAS - THIS SHOP DOES NOT USE THE SORT
027900*    VERB FOR AN IN-MEMORY TABLE, SO THE PASS COUNTER AND THE
028000*    SWAP-HOLD AREAS BELOW DO THE RANKING (CR-0415, CR-0447).
028100 01  W60-SORT-WORK.
028200     05  W60-PASS                  PIC 9(4)  COMP VALUE ZERO.
028300 01  W60-SWAP-STOCK-ENTRY.
028400     05  W60-SWAP-TICKER           PIC X(10).
028500     05  W60-SWAP-STOCK-NAME       PIC X(40).
028600     05  W60-SWAP-TOTAL-AMOUNT     PIC S9(10)V99.
028700     05  W60-SWAP-PAYMENT-COUNT    PIC 9(6).
028800 01  W61-SWAP-YEAR-ENTRY.
028900     05  W61-SWAP-YEAR             PIC 9(4).
029000     05  W61-SWAP-TOTAL-AMOUNT     PIC S9(10)V99.
029100     05  W61-SWAP-PAYMENT-COUNT    PIC 9(6).
029200*    PAGE-HEADING WORK AREAS, SAME SHAPE AS THE OTHER REPORT
029300*    PROGRAMS' PRINT TITLE LINES.
029400 01  W40-PAGE-CTR                  PIC 9(3) COMP VALUE ZERO.
029500 01  W41-REPORT-TITLE.
029600     05  FILLER                    PIC X(40) VALUE
029700         'PORTFOLIO SYSTEMS GROUP'.
029800     05  FILLER                    PIC X(52) VALUE
029900         'DIVIDEND SUMMARY REPORT'.
030000     05  FILLER                    PIC X(35) VALUE 'PAGE'.
030100     05  W41-PAGE-NO               PIC ZZ9.
030200 01  W49-REG-BANNER-LINE1          PIC X(132) VALUE
030300     'DIVIDEND REGISTERED THIS RUN'.
030400 01  W49-REG-DETAIL-LINE.
030500     05  FILLER                    PIC X(10) VALUE 'TICKER'.
030600     05  W49-TICKER                PIC X(10).
030700     05  FILLER                    PIC X(04) VALUE SPACES.
030800     05  FILLER                    PIC X(08) VALUE 'TYPE'.
030900     05  W49-TYPE                  PIC X(20).
031000     05  FILLER                    PIC X(04) VALUE SPACES.
031100     05  FILLER                    PIC X(12) VALUE 'PER SHARE'.
031200     05  W49-PER-SHARE             PIC ZZ,ZZ9.9999-.
031300     05  FILLER                    PIC X(04) VALUE SPACES.
031400     05  FILLER                    PIC X(08) VALUE 'STATUS'.
031500     05  W49-STATUS                PIC X(9).
031600 01  W49-REG-REJECT-LINE.
031700     05  FILLER                    PIC X(20) VALUE
031800         'REJECT REASON:'.
031900     05  W49-REJECT-TEXT           PIC X(60).
032000 01  W42-SEC1-BANNER               PIC X(132) VALUE
032100     'DIVIDENDS RECEIVED BY STOCK - RANKED BY TOTAL DESCENDING'.
032200 01  W42-SEC1-COLUMNS.
032300     05  FILLER                    PIC X(12) VALUE 'TICKER'.
032400     05  FILLER                    PIC X(42) VALUE 'STOCK NAME'.
032500     05  FILLER                    PIC X(20) VALUE
032600         'TOTAL AMOUNT'.
032700     05  FILLER                    PIC X(10) VALUE 'COUNT'.
032800     05  FILLER                    PIC X(48) VALUE SPACES.
032900 01  W43-SEC1-DETAIL-LINE.
033000     05  W43-TICKER                PIC X(10).
033100     05  FILLER                    PIC X(02) VALUE SPACES.
033200     05  W43-STOCK-NAME            PIC X(40).
033300     05  FILLER                    PIC X(02) VALUE SPACES.
033400     05  W43-TOTAL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
033500     05  FILLER                    PIC X(04) VALUE SPACES.
033600     05  W43-PAYMENT-COUNT         PIC ZZZ,ZZ9.
033700 01  W44-SEC2-BANNER               PIC X(132) VALUE
033800     'DIVIDENDS RECEIVED BY YEAR - RANKED BY YEAR DESCENDING'.
033900 01  W44-SEC2-COLUMNS.
034000     05  FILLER                    PIC X(10) VALUE 'YEAR'.
034100     05  FILLER                    PIC X(20) VALUE
034200         'TOTAL AMOUNT'.
034300     05  FILLER                    PIC X(10) VALUE 'COUNT'.
034400     05  FILLER                    PIC X(92) VALUE SPACES.
034500 01  W45-SEC2-DETAIL-LINE.
034600     05  W45-YEAR                  PIC ZZZ9.
034700     05  FILLER                    PIC X(06) VALUE SPACES.
034800     05  W45-TOTAL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
034900     05  FILLER                    PIC X(04) VALUE SPACES.
035000     05  W45-PAYMENT-COUNT         PIC ZZZ,ZZ9.
035100 01  W46-SEC3-BANNER               PIC X(132) VALUE
035200     'DIVIDENDS RECEIVED BY TYPE'.
035300 01  W46-SEC3-COLUMNS.
035400     05  FILLER                    PIC X(22) VALUE 'TYPE'.
035500     05  FILLER                    PIC X(20) VALUE
035600         'TOTAL AMOUNT'.
035700     05  FILLER                    PIC X(90) VALUE SPACES.
035800 01  W47-SEC3-DETAIL-LINE.
035900     05  W47-TYPE                  PIC X(20).
036000     05  FILLER                    PIC X(02) VALUE SPACES.
036100     05  W47-TOTAL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
036200 01  W48-GRAND-TOTAL-LINE.
036300     05  FILLER                    PIC X(20) VALUE
036400         'GRAND TOTAL'.
036500     05  W48-TOTAL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
036600     05  FILLER                    PIC X(04) VALUE SPACES.
036700     05  W48-TOTAL-COUNT           PIC ZZZ,ZZ9.
036800 PROCEDURE DIVISION.
036900 0000-DIVIDEND-REGISTER.
037000     PERFORM 1000-INITIALIZE.
037100     PERFORM 1200-LOAD-STOCK-TABLE THRU 1200-EXIT.
037200     PERFORM 1300-LOAD-DIVIDEND-TABLE THRU 1300-EXIT.
037300     PERFORM 9900-HEADING.
037400     PERFORM 2000-REGISTER-DIVIDEND THRU 2000-EXIT.
037500     PERFORM 3000-SUMMARIZE THRU 3000-EXIT.
037600     PERFORM 3500-SORT-STOCK-ROLLUP THRU 3500-EXIT.
037700     PERFORM 3600-SORT-YEAR-ROLLUP THRU 3600-EXIT.
037800     PERFORM 4000-WRITE-REPORT THRU 4000-EXIT.
037900     PERFORM 8000-CLOSE-FILES.
038000     STOP RUN.
038100*
038200 1000-INITIALIZE.
038300     OPEN INPUT DIVIDEND-ENTRY.
038400     READ DIVIDEND-ENTRY
038500         AT END
038600             STOP RUN
038700     END-READ.
038800     MOVE DE-TICKER       TO W10-TICKER.
038900     MOVE DE-TYPE         TO W10-TYPE.
039000     MOVE DE-AMOUNT       TO W10-AMOUNT.
039100     MOVE DE-SHARES       TO W10-SHARES.
039200     MOVE DE-PAYMENT-DATE TO W10-PAYMENT-DATE.
039300     MOVE DE-EX-DATE      TO W10-EX-DATE.
039400     MOVE DE-NOTES        TO W10-NOTES.
039500     MOVE DE-YEAR-FILTER  TO W15-YEAR-FILTER.
039600     CLOSE DIVIDEND-ENTRY.
039700     OPEN OUTPUT DIVIDEND-REPORT.
039800*
039900 1200-LOAD-STOCK-TABLE.
040000     OPEN INPUT STOCK-MASTER.
040100 1210-LOAD-ONE-STOCK.
040200     READ STOCK-MASTER
040300         AT END
040400             GO TO 1200-EXIT
040500     END-READ.
040600     ADD 1 TO W20-STOCK-COUNT.
040700     MOVE STK-ID     TO W20-STOCK-ID (W20-STOCK-COUNT).
040800     MOVE STK-TICKER TO W20-TICKER (W20-STOCK-COUNT).
040900     MOVE STK-NAME   TO W20-STOCK-NAME (W20-STOCK-COUNT).
041000     GO TO 1210-LOAD-ONE-STOCK.
041100 1200-EXIT.
041200     CLOSE STOCK-MASTER.
041300     EXIT.
041400*
041500*    THE WHOLE RECEIVED-DIVIDEND FILE IS LOADED HERE, ONCE, SO
041600*    THE SUMMARY PASS AND THE ONE PAYMENT BEING REGISTERED THIS
041700*    RUN CAN BE ROLLED UP TOGETHER (CR-0463).
041800 1300-LOAD-DIVIDEND-TABLE.
041900     OPEN INPUT RECEIVED-DIVIDEND.
042000 1310-LOAD-ONE-DIVIDEND.
042100     READ RECEIVED-DIVIDEND
042200         AT END
042300             GO TO 1300-EXIT
042400     END-READ.
042500     ADD 1 TO W24-DIVIDEND-COUNT.
042600     MOVE DIV-ID           TO W24-DIV-ID (W24-DIVIDEND-COUNT).
042700     MOVE DIV-STOCK-ID     TO W24-STOCK-ID (W24-DIVIDEND-COUNT).
042800     MOVE DIV-TICKER       TO W24-TICKER (W24-DIVIDEND-COUNT).
042900     MOVE DIV-TYPE         TO W24-TYPE (W24-DIVIDEND-COUNT).
043000     MOVE DIV-AMOUNT       TO W24-AMOUNT (W24-DIVIDEND-COUNT).
043100     MOVE DIV-SHARES       TO W24-SHARES (W24-DIVIDEND-COUNT).
043200     MOVE DIV-PER-SHARE    TO W24-PER-SHARE (W24-DIVIDEND-COUNT).
043300     MOVE DIV-PAYMENT-DATE TO
043400         W24-PAYMENT-DATE (W24-DIVIDEND-COUNT).
043500     MOVE DIV-EX-DATE      TO W24-EX-DATE (W24-DIVIDEND-COUNT).
043600     MOVE DIV-NOTES        TO W24-NOTES (W24-DIVIDEND-COUNT).
043700     MOVE DIV-PAYMENT-DATE TO W12-PAY-DATE.
043800     COMPUTE W24-PAY-YEAR (W24-DIVIDEND-COUNT) =
043900         W12-PAY-CC-DATE * 100 + W12-PAY-YY-DATE.
044000     MOVE DIV-TICKER TO W06-LOOKUP-TICKER.
044100     PERFORM 1320-LOOKUP-STOCK-BY-TICKER THRU 1320-EXIT.
044200     IF W00-STOCK-WAS-FOUND
044300         MOVE W05-STOCK-NAME TO
044400             W24-STOCK-NAME (W24-DIVIDEND-COUNT)
044500     ELSE
044600         MOVE SPACES TO W24-STOCK-NAME (W24-DIVIDEND-COUNT)
044700     END-IF.
044800     IF DIV-ID > W01-NEXT-DIV-ID
044900         MOVE DIV-ID TO W01-NEXT-DIV-ID
045000     END-IF.
045100     GO TO 1310-LOAD-ONE-DIVIDEND.
045200 1300-EXIT.
045300     CLOSE RECEIVED-DIVIDEND.
045400     EXIT.
045500*
045600*    SHARED STOCK LOOKUP - USED BOTH WHILE LOADING THE DIVIDEND
045700*    TABLE ABOVE (TO LABEL EACH PAYMENT WITH ITS STOCK NAME) AND
045800*    WHILE VALIDATING THE PAYMENT BEING REGISTERED BELOW.
045900 1320-LOOKUP-STOCK-BY-TICKER.
046000     MOVE 'N' TO W00-STOCK-FOUND-CDE.
046100     MOVE ZERO TO W05-STOCK-ID.
046200     MOVE SPACES TO W05-STOCK-NAME.
046300     IF W20-STOCK-COUNT = 0
046400         GO TO 1320-EXIT
046500     END-IF.
046600     SET W20-IDX TO 1.
046700     SEARCH W20-STOCK-ENTRY
046800         AT END
046900             MOVE 'N' TO W00-STOCK-FOUND-CDE
047000         WHEN W20-TICKER (W20-IDX) = W06-LOOKUP-TICKER
047100             MOVE 'Y' TO W00-STOCK-FOUND-CDE
047200             MOVE W20-STOCK-ID (W20-IDX) TO W05-STOCK-ID
047300             MOVE W20-STOCK-NAME (W20-IDX) TO W05-STOCK-NAME
047400     END-SEARCH.
047500 1320-EXIT.
047600     EXIT.
047700*
047800 2000-REGISTER-DIVIDEND.
047900     MOVE W10-TICKER TO W06-LOOKUP-TICKER.
048000     PERFORM 1320-LOOKUP-STOCK-BY-TICKER THRU 1320-EXIT.
048100     IF NOT W00-STOCK-WAS-FOUND
048200         SET W00-REG-REJECTED TO TRUE
048300         STRING W10-TICKER DELIMITED BY SPACE
048400             ' - ticker not found on stock master'
048500                 DELIMITED BY SIZE
048600             INTO W04-REJECT-MESSAGE
048700     ELSE
048800         IF W10-SHARES = ZERO
048900             SET W00-REG-REJECTED TO TRUE
049000             STRING W10-TICKER DELIMITED BY SPACE
049100                 ' - shares must be greater than zero'
049200                     DELIMITED BY SIZE
049300                 INTO W04-REJECT-MESSAGE
049400         ELSE
049500             PERFORM 2200-POST-NEW-DIVIDEND THRU 2200-EXIT
049600         END-IF
049700     END-IF.
049800 2000-EXIT.
049900     EXIT.
050000*
050100*    A BUY/SELL POSTED AGAINST THE POSITION FILE ONLY CHANGES A
050200*    RUNNING BALANCE - A DIVIDEND JUST ADDS ONE MORE ROW, SO
050300*    THE ENTRY IS APPENDED TO THE FILE HERE AND TO W24-DIVIDEND-
050400*    TABLE IN THE SAME BREATH SO THE SUMMARY PASS PICKS IT UP.
050500 2200-POST-NEW-DIVIDEND.
050600     ADD 1 TO W01-NEXT-DIV-ID.
050700     ADD 1 TO W24-DIVIDEND-COUNT.
050800     MOVE W01-NEXT-DIV-ID TO W24-DIV-ID (W24-DIVIDEND-COUNT).
050900     MOVE W05-STOCK-ID    TO W24-STOCK-ID (W24-DIVIDEND-COUNT).
051000     MOVE W10-TICKER      TO W24-TICKER (W24-DIVIDEND-COUNT).
051100     MOVE W05-STOCK-NAME  TO W24-STOCK-NAME (W24-DIVIDEND-COUNT).
051200     MOVE W10-TYPE        TO W24-TYPE (W24-DIVIDEND-COUNT).
051300     MOVE W10-AMOUNT      TO W24-AMOUNT (W24-DIVIDEND-COUNT).
051400     MOVE W10-SHARES      TO W24-SHARES (W24-DIVIDEND-COUNT).
051500     COMPUTE W24-PER-SHARE (W24-DIVIDEND-COUNT) ROUNDED =
051600         W10-AMOUNT / W10-SHARES.
051700     MOVE W10-PAYMENT-DATE TO
051800         W24-PAYMENT-DATE (W24-DIVIDEND-COUNT).
051900     MOVE W10-EX-DATE     TO W24-EX-DATE (W24-DIVIDEND-COUNT).
052000     MOVE W10-NOTES       TO W24-NOTES (W24-DIVIDEND-COUNT).
052100     MOVE W10-PAYMENT-DATE TO W12-PAY-DATE.
052200     COMPUTE W24-PAY-YEAR (W24-DIVIDEND-COUNT) =
052300         W12-PAY-CC-DATE * 100 + W12-PAY-YY-DATE.
052400     SET W00-REG-ACCEPTED TO TRUE.
052500     OPEN EXTEND RECEIVED-DIVIDEND.
052600     MOVE W24-DIV-ID (W24-DIVIDEND-COUNT)      TO DIV-ID.
052700     MOVE W24-STOCK-ID (W24-DIVIDEND-COUNT)    TO DIV-STOCK-ID.
052800     MOVE W24-TICKER (W24-DIVIDEND-COUNT)      TO DIV-TICKER.
052900     MOVE W24-TYPE (W24-DIVIDEND-COUNT)        TO DIV-TYPE.
053000     MOVE W24-AMOUNT (W24-DIVIDEND-COUNT)      TO DIV-AMOUNT.
053100     MOVE W24-SHARES (W24-DIVIDEND-COUNT)      TO DIV-SHARES.
053200     MOVE W24-PER-SHARE (W24-DIVIDEND-COUNT)   TO DIV-PER-SHARE.
053300     MOVE W24-PAYMENT-DATE (W24-DIVIDEND-COUNT)
053400         TO DIV-PAYMENT-DATE.
053500     MOVE W24-EX-DATE (W24-DIVIDEND-COUNT)     TO DIV-EX-DATE.
053600     MOVE W24-NOTES (W24-DIVIDEND-COUNT)       TO DIV-NOTES.
053700     WRITE DIVIDEND-RECORD.
053800     CLOSE RECEIVED-DIVIDEND.
053900 2200-EXIT.
054000     EXIT.
054100*
054200 3000-SUMMARIZE.
054300     IF W24-DIVIDEND-COUNT > 0
054400         PERFORM 3100-ACCUMULATE-ONE THRU 3100-EXIT
054500             VARYING W24-IDX FROM 1 BY 1
054600                 UNTIL W24-IDX > W24-DIVIDEND-COUNT
054700     END-IF.
054800 3000-EXIT.
054900     EXIT.
055000*
055100 3100-ACCUMULATE-ONE.
055200     IF W15-YEAR-FILTER = ZERO OR
055300             W24-PAY-YEAR (W24-IDX) = W15-YEAR-FILTER
055400         ADD W24-AMOUNT (W24-IDX) TO W02-GRAND-TOTAL-AMOUNT
055500         ADD 1 TO W02-GRAND-TOTAL-COUNT
055600         PERFORM 3200-ROLL-UP-STOCK THRU 3200-EXIT
055700         PERFORM 3300-ROLL-UP-YEAR THRU 3300-EXIT
055800         PERFORM 3400-ROLL-UP-TYPE THRU 3400-EXIT
055900     END-IF.
056000 3100-EXIT.
056100     EXIT.
056200*
056300 3200-ROLL-UP-STOCK.
056400     MOVE 'N' TO W00-ROLLUP-FOUND-CDE.
056500     IF W30-STOCK-ROLLUP-COUNT = 0
056600         GO TO 3210-STOCK-NOT-FOUND
056700     END-IF.
056800     SET W30-IDX TO 1.
056900     SEARCH W30-STOCK-ROLLUP-ENTRY
057000         AT END
057100             MOVE 'N' TO W00-ROLLUP-FOUND-CDE
057200         WHEN W30-TICKER (W30-IDX) = W24-TICKER (W24-IDX)
057300             MOVE 'Y' TO W00-ROLLUP-FOUND-CDE
057400     END-SEARCH.
057500 3210-STOCK-NOT-FOUND.
057600     IF W00-ROLLUP-STOCK-FOUND
057700         ADD W24-AMOUNT (W24-IDX) TO W30-TOTAL-AMOUNT (W30-IDX)
057800         ADD 1 TO W30-PAYMENT-COUNT (W30-IDX)
057900     ELSE
058000         ADD 1 TO W30-STOCK-ROLLUP-COUNT
058100         MOVE W24-TICKER (W24-IDX) TO
058200             W30-TICKER (W30-STOCK-ROLLUP-COUNT)
058300         MOVE W24-STOCK-NAME (W24-IDX) TO
058400             W30-STOCK-NAME (W30-STOCK-ROLLUP-COUNT)
058500         MOVE W24-AMOUNT (W24-IDX) TO
058600             W30-TOTAL-AMOUNT (W30-STOCK-ROLLUP-COUNT)
058700         MOVE 1 TO W30-PAYMENT-COUNT (W30-STOCK-ROLLUP-COUNT)
058800     END-IF.
058900 3200-EXIT.
059000     EXIT.
059100*
059200 3300-ROLL-UP-YEAR.
059300     MOVE 'N' TO W00-ROLLUP-FOUND-CDE.
059400     IF W31-YEAR-ROLLUP-COUNT = 0
059500         GO TO 3310-YEAR-NOT-FOUND
059600     END-IF.
059700     SET W31-IDX TO 1.
059800     SEARCH W31-YEAR-ROLLUP-ENTRY
059900         AT END
060000             MOVE 'N' TO W00-ROLLUP-FOUND-CDE
060100         WHEN W31-YEAR (W31-IDX) = W24-PAY-YEAR (W24-IDX)
060200             MOVE 'Y' TO W00-ROLLUP-FOUND-CDE
060300     END-SEARCH.
060400 3310-YEAR-NOT-FOUND.
060500     IF W00-ROLLUP-YEAR-FOUND
060600         ADD W24-AMOUNT (W24-IDX) TO W31-TOTAL-AMOUNT (W31-IDX)
060700         ADD 1 TO W31-PAYMENT-COUNT (W31-IDX)
060800     ELSE
060900         ADD 1 TO W31-YEAR-ROLLUP-COUNT
061000         MOVE W24-PAY-YEAR (W24-IDX) TO
061100             W31-YEAR (W31-YEAR-ROLLUP-COUNT)
061200         MOVE W24-AMOUNT (W24-IDX) TO
061300             W31-TOTAL-AMOUNT (W31-YEAR-ROLLUP-COUNT)
061400         MOVE 1 TO W31-PAYMENT-COUNT (W31-YEAR-ROLLUP-COUNT)
061500     END-IF.
061600 3300-EXIT.
061700     EXIT.
061800*
061900 3400-ROLL-UP-TYPE.
062000     MOVE 'N' TO W00-ROLLUP-FOUND-CDE.
062100     IF W32-TYPE-ROLLUP-COUNT = 0
062200         GO TO 3410-TYPE-NOT-FOUND
062300     END-IF.
062400     SET W32-IDX TO 1.
062500     SEARCH W32-TYPE-ROLLUP-ENTRY
062600         AT END
062700             MOVE 'N' TO W00-ROLLUP-FOUND-CDE
062800         WHEN W32-TYPE (W32-IDX) = W24-TYPE (W24-IDX)
062900             MOVE 'Y' TO W00-ROLLUP-FOUND-CDE
063000     END-SEARCH.
063100 3410-TYPE-NOT-FOUND.
063200     IF W00-ROLLUP-TYPE-FOUND
063300         ADD W24-AMOUNT (W24-IDX) TO W32-TOTAL-AMOUNT (W32-IDX)
063400         ADD 1 TO W32-PAYMENT-COUNT (W32-IDX)
063500     ELSE
063600         ADD 1 TO W32-TYPE-ROLLUP-COUNT
063700         MOVE W24-TYPE (W24-IDX) TO
063800             W32-TYPE (W32-TYPE-ROLLUP-COUNT)
063900         MOVE W24-AMOUNT (W24-IDX) TO
064000             W32-TOTAL-AMOUNT (W32-TYPE-ROLLUP-COUNT)
064100         MOVE 1 TO W32-PAYMENT-COUNT (W32-TYPE-ROLLUP-COUNT)
064200     END-IF.
064300 3400-EXIT.
064400     EXIT.
064500*
064600*    THIS SHOP DOES NOT USE THE SORT VERB ON A TABLE HELD IN
064700*    WORKING-STORAGE - A SIMPLE BUBBLE PASS RANKS THE PER-STOCK
064800*    ROLLUP BY TOTAL AMOUNT DESCENDING (CR-0415).
064900 3500-SORT-STOCK-ROLLUP.
065000     IF W30-STOCK-ROLLUP-COUNT > 1
065100         PERFORM 3510-STOCK-BUBBLE-COMPARE THRU 3510-EXIT
065200             VARYING W60-PASS FROM 1 BY 1
065300                 UNTIL W60-PASS > W30-STOCK-ROLLUP-COUNT - 1
065400             AFTER W30-IDX FROM 1 BY 1
065500                 UNTIL W30-IDX >
065600                     W30-STOCK-ROLLUP-COUNT - W60-PASS
065700     END-IF.
065800 3500-EXIT.
065900     EXIT.
066000*
066100 3510-STOCK-BUBBLE-COMPARE.
066200     IF W30-TOTAL-AMOUNT (W30-IDX) <
066300             W30-TOTAL-AMOUNT (W30-IDX + 1)
066400         MOVE W30-STOCK-ROLLUP-ENTRY (W30-IDX) TO
066500             W60-SWAP-STOCK-ENTRY
066600         MOVE W30-STOCK-ROLLUP-ENTRY (W30-IDX + 1) TO
066700             W30-STOCK-ROLLUP-ENTRY (W30-IDX)
066800         MOVE W60-SWAP-STOCK-ENTRY TO
066900             W30-STOCK-ROLLUP-ENTRY (W30-IDX + 1)
067000     END-IF.
067100 3510-EXIT.
067200     EXIT.
067300*
067400*    SAME BUBBLE-PASS TECHNIQUE AS ABOVE, RANKING THE PER-YEAR
067500*    ROLLUP BY PAYMENT YEAR DESCENDING (CR-0447).
067600 3600-SORT-YEAR-ROLLUP.
067700     IF W31-YEAR-ROLLUP-COUNT > 1
067800         PERFORM 3610-YEAR-BUBBLE-COMPARE THRU 3610-EXIT
067900             VARYING W60-PASS FROM 1 BY 1
068000                 UNTIL W60-PASS > W31-YEAR-ROLLUP-COUNT - 1
068100             AFTER W31-IDX FROM 1 BY 1
068200                 UNTIL W31-IDX >
068300                     W31-YEAR-ROLLUP-COUNT - W60-PASS
068400     END-IF.
068500 3600-EXIT.
068600     EXIT.
068700*
068800 3610-YEAR-BUBBLE-COMPARE.
068900     IF W31-YEAR (W31-IDX) < W31-YEAR (W31-IDX + 1)
069000         MOVE W31-YEAR-ROLLUP-ENTRY (W31-IDX) TO
069100             W61-SWAP-YEAR-ENTRY
069200         MOVE W31-YEAR-ROLLUP-ENTRY (W31-IDX + 1) TO
069300             W31-YEAR-ROLLUP-ENTRY (W31-IDX)
069400         MOVE W61-SWAP-YEAR-ENTRY TO
069500             W31-YEAR-ROLLUP-ENTRY (W31-IDX + 1)
069600     END-IF.
069700 3610-EXIT.
069800     EXIT.
069900*
070000 4000-WRITE-REPORT.
070100     PERFORM 4100-WRITE-REG-BANNER THRU 4100-EXIT.
070200     PERFORM 4200-WRITE-STOCK-SECTION THRU 4200-EXIT.
070300     PERFORM 4300-WRITE-YEAR-SECTION THRU 4300-EXIT.
070400     PERFORM 4400-WRITE-TYPE-SECTION THRU 4400-EXIT.
070500     PERFORM 4500-WRITE-GRAND-TOTAL THRU 4500-EXIT.
070600 4000-EXIT.
070700     EXIT.
070800*
070900 4100-WRITE-REG-BANNER.
071000     WRITE PRTLINE FROM W49-REG-BANNER-LINE1
071100         AFTER ADVANCING 2 LINES.
071200     MOVE W10-TICKER TO W49-TICKER.
071300     MOVE W10-TYPE   TO W49-TYPE.
071400     IF W00-REG-ACCEPTED
071500         MOVE W24-PER-SHARE (W24-DIVIDEND-COUNT) TO
071600             W49-PER-SHARE
071700         MOVE 'ACCEPTED' TO W49-STATUS
071800     ELSE
071900         MOVE ZERO TO W49-PER-SHARE
072000         MOVE 'REJECTED' TO W49-STATUS
072100     END-IF.
072200     WRITE PRTLINE FROM W49-REG-DETAIL-LINE
072300         AFTER ADVANCING 1 LINE.
072400     IF W00-REG-REJECTED
072500         MOVE W04-REJECT-MESSAGE TO W49-REJECT-TEXT
072600         WRITE PRTLINE FROM W49-REG-REJECT-LINE
072700             AFTER ADVANCING 1 LINE
072800     END-IF.
072900 4100-EXIT.
073000     EXIT.
073100*
073200 4200-WRITE-STOCK-SECTION.
073300     WRITE PRTLINE FROM W42-SEC1-BANNER
073400         AFTER ADVANCING 2 LINES.
073500     WRITE PRTLINE FROM W42-SEC1-COLUMNS
073600         AFTER ADVANCING 2 LINES.
073700     IF W30-STOCK-ROLLUP-COUNT > 0
073800         PERFORM 4210-WRITE-ONE-STOCK-LINE THRU 4210-EXIT
073900             VARYING W30-IDX FROM 1 BY 1
074000                 UNTIL W30-IDX > W30-STOCK-ROLLUP-COUNT
074100     END-IF.
074200 4200-EXIT.
074300     EXIT.
074400*
074500 4205-STOCK-EOP-HEADING.
074600     PERFORM 9900-HEADING.
074700     WRITE PRTLINE FROM W42-SEC1-BANNER
074800         AFTER ADVANCING 2 LINES.
074900     WRITE PRTLINE FROM W42-SEC1-COLUMNS
075000         AFTER ADVANCING 2 LINES.
075100*
075200 4210-WRITE-ONE-STOCK-LINE.
075300     MOVE W30-TICKER (W30-IDX)        TO W25R-TICKER.
075400     MOVE W30-STOCK-NAME (W30-IDX)    TO W25R-STOCK-NAME.
075500     MOVE W30-TOTAL-AMOUNT (W30-IDX)  TO W25R-TOTAL-AMOUNT.
075600     MOVE W30-PAYMENT-COUNT (W30-IDX) TO W25R-PAYMENT-COUNT.
075700     MOVE W25R-TICKER          TO W43-TICKER.
075800     MOVE W25R-STOCK-NAME      TO W43-STOCK-NAME.
075900     MOVE W25R-TOTAL-AMOUNT    TO W43-TOTAL-AMOUNT.
076000     MOVE W25R-PAYMENT-COUNT   TO W43-PAYMENT-COUNT.
076100     WRITE PRTLINE FROM W43-SEC1-DETAIL-LINE
076200         AFTER ADVANCING 1 LINE
076300             AT EOP
076400                 PERFORM 4205-STOCK-EOP-HEADING.
076500 4210-EXIT.
076600     EXIT.
076700*
076800 4300-WRITE-YEAR-SECTION.
076900     WRITE PRTLINE FROM W44-SEC2-BANNER
077000         AFTER ADVANCING 2 LINES.
077100     WRITE PRTLINE FROM W44-SEC2-COLUMNS
077200         AFTER ADVANCING 2 LINES.
077300     IF W31-YEAR-ROLLUP-COUNT > 0
077400         PERFORM 4310-WRITE-ONE-YEAR-LINE THRU 4310-EXIT
077500             VARYING W31-IDX FROM 1 BY 1
077600                 UNTIL W31-IDX > W31-YEAR-ROLLUP-COUNT
077700     END-IF.
077800 4300-EXIT.
077900     EXIT.
078000*
078100 4305-YEAR-EOP-HEADING.
078200     PERFORM 9900-HEADING.
078300     WRITE PRTLINE FROM W44-SEC2-BANNER
078400         AFTER ADVANCING 2 LINES.
078500     WRITE PRTLINE FROM W44-SEC2-COLUMNS
078600         AFTER ADVANCING 2 LINES.
078700*
078800 4310-WRITE-ONE-YEAR-LINE.
078900     MOVE W31-YEAR (W31-IDX)          TO W25Y-YEAR.
079000     MOVE W31-TOTAL-AMOUNT (W31-IDX)  TO W25Y-TOTAL-AMOUNT.
079100     MOVE W31-PAYMENT-COUNT (W31-IDX) TO W25Y-PAYMENT-COUNT.
079200     MOVE W25Y-YEAR            TO W45-YEAR.
079300     MOVE W25Y-TOTAL-AMOUNT    TO W45-TOTAL-AMOUNT.
079400     MOVE W25Y-PAYMENT-COUNT   TO W45-PAYMENT-COUNT.
079500     WRITE PRTLINE FROM W45-SEC2-DETAIL-LINE
079600         AFTER ADVANCING 1 LINE
079700             AT EOP
079800                 PERFORM 4305-YEAR-EOP-HEADING.
079900 4310-EXIT.
080000     EXIT.
080100*
080200 4400-WRITE-TYPE-SECTION.
080300     WRITE PRTLINE FROM W46-SEC3-BANNER
080400         AFTER ADVANCING 2 LINES.
080500     WRITE PRTLINE FROM W46-SEC3-COLUMNS
080600         AFTER ADVANCING 2 LINES.
080700     IF W32-TYPE-ROLLUP-COUNT > 0
080800         PERFORM 4410-WRITE-ONE-TYPE-LINE THRU 4410-EXIT
080900             VARYING W32-IDX FROM 1 BY 1
081000                 UNTIL W32-IDX > W32-TYPE-ROLLUP-COUNT
081100     END-IF.
081200 4400-EXIT.
081300     EXIT.
081400*
081500 4405-TYPE-EOP-HEADING.
081600     PERFORM 9900-HEADING.
081700     WRITE PRTLINE FROM W46-SEC3-BANNER
081800         AFTER ADVANCING 2 LINES.
081900     WRITE PRTLINE FROM W46-SEC3-COLUMNS
082000         AFTER ADVANCING 2 LINES.
082100*
082200 4410-WRITE-ONE-TYPE-LINE.
082300     MOVE W32-TYPE (W32-IDX)          TO W25Y-TYPE.
082400     MOVE W32-TOTAL-AMOUNT (W32-IDX)  TO W25Y-TOTAL-AMOUNT.
082500     MOVE W25Y-TYPE            TO W47-TYPE.
082600     MOVE W25Y-TOTAL-AMOUNT    TO W47-TOTAL-AMOUNT.
082700     WRITE PRTLINE FROM W47-SEC3-DETAIL-LINE
082800         AFTER ADVANCING 1 LINE
082900             AT EOP
083000                 PERFORM 4405-TYPE-EOP-HEADING.
083100 4410-EXIT.
083200     EXIT.
083300*
083400 4500-WRITE-GRAND-TOTAL.
083500     MOVE W02-GRAND-TOTAL-AMOUNT TO W48-TOTAL-AMOUNT.
083600     MOVE W02-GRAND-TOTAL-COUNT  TO W48-TOTAL-COUNT.
083700     WRITE PRTLINE FROM W48-GRAND-TOTAL-LINE
083800         AFTER ADVANCING 2 LINES.
083900 4500-EXIT.
084000     EXIT.
084100*
084200 9900-HEADING.
084300     ADD 1 TO W40-PAGE-CTR.
084400     MOVE W40-PAGE-CTR TO W41-PAGE-NO.
084500     WRITE PRTLINE FROM W41-REPORT-TITLE
084600         AFTER ADVANCING PAGE.
084700*
084800 8000-CLOSE-FILES.
084900     CLOSE DIVIDEND-REPORT.
