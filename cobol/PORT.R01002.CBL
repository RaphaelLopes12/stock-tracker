000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    POSITION-REBUILD.
000300 AUTHOR.        LKW.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/14/1990.
000600 DATE-COMPILED. 09/14/1990.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    POSITION-REBUILD                                          *
001000*    REPLAYS THE FULL TRANSACTION HISTORY FOR ONE STOCK, IN     *
001100*    DATE/TRAN-ID SEQUENCE, TO RECOMPUTE ITS POSITION FROM      *
001200*    SCRATCH.  RUN AFTER A TRANSACTION IS BACKED OUT (VOIDED)   *
001300*    SO THE POSITION FILE NEVER DRIFTS FROM THE LEDGER.  IF NO  *
001400*    TRANSACTIONS REMAIN FOR THE STOCK THE POSITION RECORD IS   *
001500*    DROPPED FROM THE FILE ENTIRELY.  SAME OLD/NEW MASTER       *
001600*    MERGE TECHNIQUE AS TRANSACTION-POST (PORT.R01001).         *
001700*                                                                *
001800*    MAINTENANCE LOG                                             *
001900*    DATE       PGMR  TKT       DESCRIPTION                      *
002000*    ---------  ----  --------  -------------------------------- *
002100*    09/14/90   LKW   INIT-012  ORIGINAL LAYOUT                  *
002200*    05/03/93   LKW   CR-0241   COST SCALED PROPORTIONALLY ON A  *
002300*                                PARTIAL SELL REPLAY, NOT RESET  *
002400*    11/29/96   TDN   CR-0316   POSITION DROPPED WHEN THE STOCK  *
002500*                                HAS NO TRANSACTIONS LEFT        *
002600*    09/09/98   TDN   Y2K-021   FIRST-BUY-DATE CONFIRMED         *
002700*                                4-DIGIT YEAR                    *
002800*    08/14/01   PJS   CR-0399   REWORKED AS OLD/NEW MASTER       *
002900*                                MERGE, SAME AS PORT.R01001      *
003000*    07/22/09   MWK   CR-0482   TARGET-STOCK KEY IS NOW LOADED   *
003100*                                FROM A REAL PARAMETER FILE      *
003200*                                (REBUILD-ENTRY) READ IN 1000-   *
003300*                                INITIALIZE INSTEAD OF RELYING   *
003400*                                ON A CALLING PROGRAM THAT DOES  *
003500*                                NOT EXIST - SEE THE NOTE OVER   *
003600*                                W10-REBUILD-KEY                 *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-4381.
004100 OBJECT-COMPUTER. IBM-4381.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT REBUILD-ENTRY ASSIGN TO RBLDPARM
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT TRANSACTION-DETAIL ASSIGN TO TRNFILE
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT PORTFOLIO-POSITION ASSIGN TO POSFILE
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT POSITION-NEW ASSIGN TO POSNEW
005300         ORGANIZATION IS SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*    ONE-ROW PARAMETER FILE - THE DELETE-TRANSACTION UTILITY
005700*    WRITES THE TARGET STOCK-ID HERE BEFORE THIS JOB STEP IS
005800*    RUN (CR-0482).
005900 FD  REBUILD-ENTRY
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 10 CHARACTERS.
006200 01  REBUILD-ENTRY-RECORD.
006300     05  RB-TARGET-STOCK-ID        PIC 9(6).
006400     05  FILLER                    PIC X(04).
006500 FD  TRANSACTION-DETAIL
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 106 CHARACTERS.
006800 01  TRANSACTION-RECORD.
006900     05  TRN-ID                    PIC 9(6).
007000     05  TRN-STOCK-ID              PIC 9(6).
007100     05  TRN-TICKER                PIC X(10).
007200     05  TRN-TYPE                  PIC X(4).
007300         88  TRN-IS-BUY                VALUE 'BUY '.
007400         88  TRN-IS-SELL               VALUE 'SELL'.
007500     05  TRN-QUANTITY              PIC 9(7).
007600     05  TRN-PRICE                 PIC S9(8)V99.
007700     05  TRN-TOTAL-VALUE           PIC S9(10)V99.
007800     05  TRN-DATE                  PIC 9(8).
007900     05  TRN-FEES                  PIC S9(8)V99.
008000     05  TRN-NOTES                 PIC X(30).
008100     05  FILLER                    PIC X(03).
008200 FD  PORTFOLIO-POSITION
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 72 CHARACTERS.
008500 01  POSITION-RECORD.
008600     05  POS-STOCK-ID              PIC 9(6).
008700     05  POS-TICKER                PIC X(10).
008800     05  POS-QUANTITY              PIC 9(7).
008900         88  POS-IS-EMPTY              VALUE ZERO.
009000     05  POS-AVG-PRICE             PIC S9(8)V99.
009100     05  POS-FIRST-BUY-DATE        PIC 9(8).
009200         88  POS-NEVER-BOUGHT          VALUE ZERO.
009300     05  POS-NOTES                 PIC X(30).
009400     05  FILLER                    PIC X(01).
009500 FD  POSITION-NEW
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 72 CHARACTERS.
009800 01  POSITION-NEW-RECORD          PIC X(72).
009900 WORKING-STORAGE SECTION.
010000 01  W00-SWITCHES.
010100     05  W00-MORE-TRAN             PIC X(3)  VALUE 'YES'.
010200         88  W00-NO-MORE-TRAN          VALUE 'NO '.
010300     05  W00-MORE-OLD-POS          PIC X(3)  VALUE 'YES'.
010400         88  W00-NO-MORE-OLD-POS       VALUE 'NO '.
010500     05  W00-REBUILD-POSTED        PIC X(3)  VALUE 'NO '.
010600         88  W00-REBUILD-ALREADY-POSTED VALUE 'YES'.
010700     05  W00-REBUILD-CDE           PIC X(1)  VALUE 'K'.
010800         88  W00-REBUILD-KEEP           VALUE 'K'.
010900         88  W00-REBUILD-DROP           VALUE 'D'.
011000 01  W01-COUNTERS COMP.
011100     05  W01-TRAN-COUNT            PIC 9(7)  VALUE ZERO.
011200     05  W01-RUN-QTY               PIC 9(7)  VALUE ZERO.
011300     05  W01-OLD-QTY               PIC 9(7)  VALUE ZERO.
011400     05  W01-FIRST-BUY-DATE        PIC 9(8)  VALUE ZERO.
011500 01  W03-AMOUNTS.
011600     05  W03-TOTAL-COST            PIC S9(12)V99 VALUE ZERO.
011700     05  W03-FINAL-AVG-PRICE       PIC S9(8)V99  VALUE ZERO.
011800*    TRANSACTION-DATE BREAKOUT - CARRIED OVER FROM
011900*    TRANSACTION-POST FOR THE SAME CENTURY-WINDOW CHECK ON
012000*    THE FIRST-BUY DATE (Y2K-021).
012100 01  W02-TRAN-DATE-AREA.
012200     05  W02-TRAN-DATE             PIC 9(8).
012300 01  W02-TRAN-DATE-VIEW REDEFINES W02-TRAN-DATE-AREA.
012400     05  W02-TRAN-CC-DATE          PIC 9(2).
012500     05  W02-TRAN-YY-DATE          PIC 9(2).
012600     05  W02-TRAN-MM-DATE          PIC 9(2).
012700     05  W02-TRAN-DD-DATE          PIC 9(2).
012800*    REBUILT-POSITION BUILD AREA - HELD SEPARATE FROM
012900*    POSITION-RECORD SO THE OLD RECORD JUST READ IS STILL
013000*    AVAILABLE TO PASS THROUGH IF THE STOCK IS FOUND FURTHER
013100*    ON, OR IS NEVER FOUND AT ALL (CR-0399).
013200 01  W20-REBUILT-POSITION.
013300     05  W20-STOCK-ID              PIC 9(6).
013400     05  W20-TICKER                PIC X(10).
013500     05  W20-QUANTITY              PIC 9(7).
013600     05  W20-AVG-PRICE             PIC S9(8)V99.
013700     05  W20-FIRST-BUY-DATE        PIC 9(8).
013800     05  W20-NOTES                 PIC X(30).
013900     05  FILLER                    PIC X(01).
014000*    ALTERNATE VIEW - FIRST-BUY-DATE BROKEN OUT CC/YY/MM/DD,
014100*    SAME SHAPE AS THE PORTFOLIO-POSITION TIP MEMBER'S DATE
014200*    VIEW (CR-0399).
014300 01  W21-REBUILT-POSITION-DATE-VIEW REDEFINES W20-REBUILT-POSITION.
014400     05  W21-STOCK-ID              PIC 9(6).
014500     05  W21-TICKER                PIC X(10).
014600     05  W21-QUANTITY              PIC 9(7).
014700     05  W21-AVG-PRICE             PIC S9(8)V99.
014800     05  W21-BUY-CC-DATE           PIC 9(2).
014900     05  W21-BUY-YY-DATE           PIC 9(2).
015000     05  W21-BUY-MM-DATE           PIC 9(2).
015100     05  W21-BUY-DD-DATE           PIC 9(2).
015200     05  FILLER                    PIC X(31).
015300*    ALTERNATE VIEW - STOCK-ID/TICKER KEY ONLY, USED WHEN
015400*    THE REBUILD LOG LINE IS WRITTEN TO THE OPERATOR CONSOLE
015500*    (CR-0399).
015600 01  W23-POSITION-KEY-VIEW REDEFINES W20-REBUILT-POSITION.
015700     05  W23-STOCK-ID              PIC 9(6).
015800     05  W23-TICKER                PIC X(10).
015900     05  FILLER                    PIC X(56).
016000*    TARGET-STOCK WORK AREA - LOADED FROM THE REBUILD-ENTRY
016100*    PARAMETER FILE ABOVE BY 1000-INITIALIZE (CR-0482).
016200 01  W10-REBUILD-KEY.
016300     05  W10-TARGET-STOCK-ID       PIC 9(6).
016400 PROCEDURE DIVISION.
016500 0000-POSITION-REBUILD.
016600     PERFORM 1000-INITIALIZE.
016700     PERFORM 2000-READ-TRANSACTION THRU 2000-EXIT.
016800     PERFORM 3000-REPLAY-LOOP THRU 3000-EXIT
016900         UNTIL W00-NO-MORE-TRAN.
017000     PERFORM 4000-DETERMINE-OUTCOME THRU 4000-EXIT.
017100     PERFORM 5000-READ-OLD-POSITION THRU 5000-EXIT.
017200     PERFORM 6000-MERGE-LOOP THRU 6000-EXIT
017300         UNTIL W00-NO-MORE-OLD-POS.
017400     IF NOT W00-REBUILD-ALREADY-POSTED AND W00-REBUILD-KEEP
017500         PERFORM 6500-APPEND-AT-END THRU 6500-EXIT
017600     END-IF.
017700     PERFORM 8000-CLOSE-FILES.
017800     STOP RUN.
017900*
018000 1000-INITIALIZE.
018100     OPEN INPUT REBUILD-ENTRY.
018200     READ REBUILD-ENTRY
018300         AT END
018400             STOP RUN
018500     END-READ.
018600     MOVE RB-TARGET-STOCK-ID TO W10-TARGET-STOCK-ID.
018700     CLOSE REBUILD-ENTRY.
018800     OPEN INPUT TRANSACTION-DETAIL.
018900*
019000 2000-READ-TRANSACTION.
019100     READ TRANSACTION-DETAIL
019200         AT END
019300             MOVE 'NO ' TO W00-MORE-TRAN
019400     END-READ.
019500 2000-EXIT.
019600     EXIT.
019700*
019800 3000-REPLAY-LOOP.
019900     IF TRN-STOCK-ID = W10-TARGET-STOCK-ID
020000         PERFORM 3100-APPLY-ONE-TRAN THRU 3100-EXIT
020100     END-IF.
020200     PERFORM 2000-READ-TRANSACTION THRU 2000-EXIT.
020300 3000-EXIT.
020400     EXIT.
020500*
020600 3100-APPLY-ONE-TRAN.
020700     ADD 1 TO W01-TRAN-COUNT.
020800     MOVE TRN-TICKER TO W20-TICKER.
020900     IF TRN-IS-BUY
021000         IF W01-FIRST-BUY-DATE = ZERO
021100             MOVE TRN-DATE TO W01-FIRST-BUY-DATE
021200         END-IF
021300         COMPUTE W03-TOTAL-COST ROUNDED =
021400             W03-TOTAL-COST + (TRN-PRICE * TRN-QUANTITY)
021500         ADD TRN-QUANTITY TO W01-RUN-QTY
021600     ELSE
021700         MOVE W01-RUN-QTY TO W01-OLD-QTY
021800         SUBTRACT TRN-QUANTITY FROM W01-RUN-QTY
021900         IF W01-RUN-QTY > 0
022000             COMPUTE W03-TOTAL-COST ROUNDED =
022100                 (W03-TOTAL-COST / W01-OLD-QTY) * W01-RUN-QTY
022200         ELSE
022300             MOVE ZERO TO W03-TOTAL-COST
022400         END-IF
022500     END-IF.
022600 3100-EXIT.
022700     EXIT.
022800*
022900 4000-DETERMINE-OUTCOME.
023000     CLOSE TRANSACTION-DETAIL.
023100     OPEN INPUT PORTFOLIO-POSITION.
023200     OPEN OUTPUT POSITION-NEW.
023300     IF W01-TRAN-COUNT = ZERO
023400         SET W00-REBUILD-DROP TO TRUE
023500     ELSE
023600         SET W00-REBUILD-KEEP TO TRUE
023700         MOVE W10-TARGET-STOCK-ID TO W20-STOCK-ID
023800         MOVE W01-RUN-QTY         TO W20-QUANTITY
023900         MOVE W01-FIRST-BUY-DATE  TO W20-FIRST-BUY-DATE
024000         MOVE SPACES              TO W20-NOTES
024100         IF W01-RUN-QTY > 0
024200             COMPUTE W03-FINAL-AVG-PRICE ROUNDED =
024300                 W03-TOTAL-COST / W01-RUN-QTY
024400         ELSE
024500             MOVE ZERO TO W03-FINAL-AVG-PRICE
024600         END-IF
024700         MOVE W03-FINAL-AVG-PRICE TO W20-AVG-PRICE
024800     END-IF.
024900 4000-EXIT.
025000     EXIT.
025100*
025200 5000-READ-OLD-POSITION.
025300     READ PORTFOLIO-POSITION
025400         AT END
025500             MOVE 'NO ' TO W00-MORE-OLD-POS
025600     END-READ.
025700 5000-EXIT.
025800     EXIT.
025900*
026000 6000-MERGE-LOOP.
026100     IF W00-REBUILD-ALREADY-POSTED
026200         PERFORM 6100-COPY-THROUGH THRU 6100-EXIT
026300     ELSE
026400         IF POS-STOCK-ID = W10-TARGET-STOCK-ID
026500             PERFORM 6200-REPLACE-EXISTING THRU 6200-EXIT
026600         ELSE
026700             IF POS-STOCK-ID > W10-TARGET-STOCK-ID
026800                 PERFORM 6300-INSERT-BEFORE THRU 6300-EXIT
026900             ELSE
027000                 PERFORM 6100-COPY-THROUGH THRU 6100-EXIT
027100             END-IF
027200         END-IF
027300     END-IF.
027400     PERFORM 5000-READ-OLD-POSITION THRU 5000-EXIT.
027500 6000-EXIT.
027600     EXIT.
027700*
027800 6100-COPY-THROUGH.
027900     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
028000 6100-EXIT.
028100     EXIT.
028200*
028300 6200-REPLACE-EXISTING.
028400     SET W00-REBUILD-ALREADY-POSTED TO TRUE.
028500     IF W00-REBUILD-KEEP
028600         WRITE POSITION-NEW-RECORD FROM W20-REBUILT-POSITION
028700     END-IF.
028800*    WHEN W00-REBUILD-DROP, NOTHING IS WRITTEN - THE STOCK
028900*    HAS NO TRANSACTIONS LEFT AND ITS POSITION RECORD IS
029000*    DROPPED FROM THE NEW MASTER (CR-0316).
029100 6200-EXIT.
029200     EXIT.
029300*
029400 6300-INSERT-BEFORE.
029500     SET W00-REBUILD-ALREADY-POSTED TO TRUE.
029600     IF W00-REBUILD-KEEP
029700         WRITE POSITION-NEW-RECORD FROM W20-REBUILT-POSITION
029800     END-IF.
029900     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
030000 6300-EXIT.
030100     EXIT.
030200*
030300 6500-APPEND-AT-END.
030400     WRITE POSITION-NEW-RECORD FROM W20-REBUILT-POSITION.
030500 6500-EXIT.
030600     EXIT.
030700*
030800 8000-CLOSE-FILES.
030900     CLOSE PORTFOLIO-POSITION POSITION-NEW.
