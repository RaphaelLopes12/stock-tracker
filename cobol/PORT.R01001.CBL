000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANSACTION-POST.
000300 AUTHOR.        R HARMON.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/20/1988.
000600 DATE-COMPILED. 06/20/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    TRANSACTION-POST                                          *
001000*    POSTS ONE BUY OR SELL AGAINST THE PORTFOLIO-POSITION FILE  *
001100*    AND APPENDS THE TRANSACTION TO THE TRANSACTION-DETAIL      *
001200*    FILE.  A BUY BLENDS INTO THE WEIGHTED-AVERAGE PRICE; A     *
001300*    SELL IS REJECTED WHEN THE POSITION DOES NOT COVER IT.      *
001400*    THE POSITION FILE IS SEQUENTIAL, SO THE UPDATE IS DONE     *
001500*    OLD-MASTER/NEW-MASTER STYLE - THE OLD FILE IS MATCHED      *
001600*    AGAINST THE ONE INCOMING TRANSACTION AND A COMPLETE NEW    *
001700*    POSITION FILE IS WRITTEN, WITH THE MATCHING RECORD         *
001800*    UPDATED OR A NEW RECORD INSERTED IN STOCK-ID SEQUENCE.     *
001900*    RUN ONCE PER KEYED ENTRY OR IMPORTED ROW - THE OPERATOR     *
002000*    MENU OR TRANSACTION-IMPORT (PORT.R01004) STAGES THE ONE     *
002100*    TRANSACTION TO THE TRANSACTION-ENTRY PARAMETER FILE BEFORE  *
002200*    THIS JOB STEP IS RUN.  THIS SHOP DOES NOT SUBCHAIN BATCH    *
002300*    STEPS - EACH JOB STEP IS SELF-CONTAINED (CR-0481).          *
002400*                                                                *
002500*    MAINTENANCE LOG                                             *
002600*    DATE       PGMR  TKT       DESCRIPTION                      *
002700*    ---------  ----  --------  -------------------------------- *
002800*    06/20/88   RH    INIT-008  ORIGINAL LAYOUT - BUY ONLY       *
002900*    03/02/90   RH    CR-0158   ADDED SELL WITH QUANTITY EDIT    *
003000*    11/19/92   LKW   CR-0233   WEIGHTED-AVERAGE PRICE ROUNDED   *
003100*                                TO 2 DECIMALS PER ACCOUNTING    *
003200*    07/07/95   LKW   CR-0296   AVERAGE PRICE ZEROED WHEN A      *
003300*                                SELL EXHAUSTS THE POSITION      *
003400*    09/09/98   TDN   Y2K-017   TRN-DATE AND POS-FIRST-BUY-DATE  *
003500*                                CONFIRMED 4-DIGIT YEAR          *
003600*    04/03/03   PJS   CR-0433   REJECT MESSAGE NOW SHOWS THE     *
003700*                                AVAILABLE QUANTITY              *
003800*    10/11/05   PJS   CR-0459   REWORKED AS OLD/NEW MASTER       *
003900*                                MERGE SO A BRAND-NEW STOCK CAN  *
004000*                                BE INSERTED IN SEQUENCE         *
004100*    07/22/09   MWK   CR-0481   THE ONE-TRANSACTION PASS AREA IS *
004200*                                NOW LOADED FROM A REAL PARAMETER*
004300*                                FILE (TRANSACTION-ENTRY) READ IN*
004400*                                1000-INITIALIZE INSTEAD OF      *
004500*                                RELYING ON A CALLING PROGRAM    *
004600*                                THAT DOES NOT EXIST - SEE THE   *
004700*                                NOTE OVER W10-INPUT-TRAN        *
004800*    08/10/09   MWK   CR-0486   ADDED THE TRANSACTION-POST-      *
004900*                                REPORT PRINT FILE - A SELL      *
005000*                                REJECTED FOR INSUFFICIENT       *
005100*                                QUANTITY WAS BUILDING            *
005200*                                W04-REJECT-MESSAGE BUT NOTHING  *
005300*                                EVER PRINTED, WROTE OR RETURNED *
005400*                                IT - THE OPERATOR HAD NO WAY TO *
005500*                                LEARN THE SELL DID NOT POST     *
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-4381.
006000 OBJECT-COMPUTER. IBM-4381.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRANSACTION-ENTRY ASSIGN TO TRNPARM
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT TRANSACTION-DETAIL ASSIGN TO TRNFILE
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT PORTFOLIO-POSITION ASSIGN TO POSFILE
007000         ORGANIZATION IS SEQUENTIAL.
007100     SELECT POSITION-NEW ASSIGN TO POSNEW
007200         ORGANIZATION IS SEQUENTIAL.
007300     SELECT TRANSACTION-POST-REPORT ASSIGN TO PRTOUT
007400         ORGANIZATION IS SEQUENTIAL.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*    ONE-ROW PARAMETER FILE - THE OPERATOR MENU OR TRANSACTION-
007800*    IMPORT (PORT.R01004) WRITES ONE RECORD HERE BEFORE THIS
007900*    JOB STEP IS RUN (CR-0481).
008000 FD  TRANSACTION-ENTRY
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 90 CHARACTERS.
008300 01  TRANSACTION-ENTRY-RECORD.
008400     05  TE-TICKER                 PIC X(10).
008500     05  TE-STOCK-ID               PIC 9(6).
008600     05  TE-TYPE                   PIC X(4).
008700     05  TE-QUANTITY               PIC 9(7).
008800     05  TE-PRICE                  PIC S9(8)V99.
008900     05  TE-TRAN-DATE              PIC 9(8).
009000     05  TE-FEES                   PIC S9(8)V99.
009100     05  TE-NOTES                  PIC X(30).
009200     05  FILLER                    PIC X(05).
009300 FD  TRANSACTION-DETAIL
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 106 CHARACTERS.
009600 01  TRANSACTION-RECORD.
009700     05  TRN-ID                    PIC 9(6).
009800     05  TRN-STOCK-ID              PIC 9(6).
009900     05  TRN-TICKER                PIC X(10).
010000     05  TRN-TYPE                  PIC X(4).
010100         88  TRN-IS-BUY                VALUE 'BUY '.
010200         88  TRN-IS-SELL               VALUE 'SELL'.
010300     05  TRN-QUANTITY              PIC 9(7).
010400     05  TRN-PRICE                 PIC S9(8)V99.
010500     05  TRN-TOTAL-VALUE           PIC S9(10)V99.
010600     05  TRN-DATE                  PIC 9(8).
010700     05  TRN-FEES                  PIC S9(8)V99.
010800     05  TRN-NOTES                 PIC X(30).
010900     05  FILLER                    PIC X(03).
011000 FD  PORTFOLIO-POSITION
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 72 CHARACTERS.
011300 01  POSITION-RECORD.
011400     05  POS-STOCK-ID              PIC 9(6).
011500     05  POS-TICKER                PIC X(10).
011600     05  POS-QUANTITY              PIC 9(7).
011700         88  POS-IS-EMPTY              VALUE ZERO.
011800     05  POS-AVG-PRICE             PIC S9(8)V99.
011900     05  POS-FIRST-BUY-DATE        PIC 9(8).
012000         88  POS-NEVER-BOUGHT          VALUE ZERO.
012100     05  POS-NOTES                 PIC X(30).
012200     05  FILLER                    PIC X(01).
012300 FD  POSITION-NEW
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 72 CHARACTERS.
012600 01  POSITION-NEW-RECORD          PIC X(72).
012700*    ONE-LINE POSTING RESULT - THE REJECT MESSAGE BUILT BY
012800*    2200-APPLY-SELL OR 3300-INSERT-BEFORE/3500-APPLY-AT-END WAS
012900*    NEVER PRINTED ANYWHERE BEFORE THIS - AN OPERATOR HAD NO WAY
013000*    TO TELL A SELL WAS REJECTED SHORT OF COMPARING THE POSITION
013100*    FILE BEFORE AND AFTER THE RUN (CR-0486).
013200 FD  TRANSACTION-POST-REPORT
013300     LABEL RECORDS ARE STANDARD
013400     LINAGE IS 60 WITH FOOTING AT 55.
013500 01  PRTLINE                       PIC X(132).
013600 WORKING-STORAGE SECTION.
013700 01  W00-SWITCHES.
013800     05  W00-MORE-OLD-POS          PIC X(3)  VALUE 'YES'.
013900         88  W00-NO-MORE-OLD-POS       VALUE 'NO '.
014000     05  W00-ALREADY-POSTED        PIC X(3)  VALUE 'NO '.
014100         88  W00-TRAN-ALREADY-POSTED   VALUE 'YES'.
014200     05  W00-POST-STATUS-CDE       PIC X(1)  VALUE 'A'.
014300         88  W00-POST-ACCEPTED          VALUE 'A'.
014400         88  W00-POST-REJECTED          VALUE 'R'.
014500 01  W01-COUNTERS COMP.
014600     05  W01-AVAILABLE-QTY         PIC 9(7)  VALUE ZERO.
014700     05  W01-NEW-QTY               PIC 9(7)  VALUE ZERO.
014800     05  W11-NEXT-TRAN-ID          PIC 9(6)  VALUE ZERO.
014900*    DATE BREAKOUT REDEFINE - USED WHEN A NEW POSITION IS
015000*    OPENED SO THE FIRST-BUY-DATE CAN BE CHECKED AGAINST THE
015100*    RUN-DATE CENTURY WINDOW (STILL LIVE FROM Y2K-017).
015200 01  W02-TRAN-DATE-AREA.
015300     05  W02-TRAN-DATE             PIC 9(8).
015400 01  W02-TRAN-DATE-VIEW REDEFINES W02-TRAN-DATE-AREA.
015500     05  W02-TRAN-CC-DATE          PIC 9(2).
015600     05  W02-TRAN-YY-DATE          PIC 9(2).
015700     05  W02-TRAN-MM-DATE          PIC 9(2).
015800     05  W02-TRAN-DD-DATE          PIC 9(2).
015900 01  W03-AMOUNTS.
016000     05  W03-TOTAL-VALUE           PIC S9(10)V99 VALUE ZERO.
016100     05  W03-OLD-COST              PIC S9(12)V99 VALUE ZERO.
016200     05  W03-NEW-COST              PIC S9(12)V99 VALUE ZERO.
016300     05  W03-NEW-AVG-PRICE         PIC S9(8)V99  VALUE ZERO.
016400 01  W04-REJECT-MESSAGE-AREA.
016500     05  W04-REJECT-MESSAGE        PIC X(60)     VALUE SPACES.
016600*    ALTERNATE VIEW - TICKER PREFIX SPLIT OUT OF THE REJECT
016700*    MESSAGE FOR THE OPERATOR-CONSOLE ONE-LINE ECHO
016800*    (CR-0433).
016900 01  W04-REJECT-MESSAGE-VIEW REDEFINES W04-REJECT-MESSAGE-AREA.
017000     05  W04-MSG-TICKER-PART      PIC X(10).
017100     05  W04-MSG-TEXT-PART        PIC X(50).
017200*    NEW-POSITION BUILD AREA - KEPT SEPARATE FROM
017300*    POSITION-RECORD SO THE OLD RECORD JUST READ IS STILL
017400*    AVAILABLE TO PASS THROUGH AFTER AN INSERT (CR-0459).
017500 01  W20-NEW-POSITION.
017600     05  W20-STOCK-ID              PIC 9(6).
017700     05  W20-TICKER                PIC X(10).
017800     05  W20-QUANTITY              PIC 9(7).
017900     05  W20-AVG-PRICE             PIC S9(8)V99.
018000     05  W20-FIRST-BUY-DATE        PIC 9(8).
018100     05  W20-NOTES                 PIC X(30).
018200     05  FILLER                    PIC X(01).
018300*    ALTERNATE VIEW - FIRST-BUY-DATE BROKEN OUT CC/YY/MM/DD,
018400*    SAME SHAPE AS THE PORTFOLIO-POSITION TIP MEMBER'S DATE
018500*    VIEW (CR-0459).
018600 01  W21-NEW-POSITION-DATE-VIEW REDEFINES W20-NEW-POSITION.
018700     05  W21-STOCK-ID              PIC 9(6).
018800     05  W21-TICKER                PIC X(10).
018900     05  W21-QUANTITY              PIC 9(7).
019000     05  W21-AVG-PRICE             PIC S9(8)V99.
019100     05  W21-BUY-CC-DATE           PIC 9(2).
019200     05  W21-BUY-YY-DATE           PIC 9(2).
019300     05  W21-BUY-MM-DATE           PIC 9(2).
019400     05  W21-BUY-DD-DATE           PIC 9(2).
019500     05  FILLER                    PIC X(31).
019600*    ONE-TRANSACTION WORK AREA - LOADED FROM THE TRANSACTION-
019700*    ENTRY PARAMETER FILE ABOVE BY 1000-INITIALIZE (CR-0481).
019800 01  W10-INPUT-TRAN.
019900     05  W10-TICKER                PIC X(10).
020000     05  W10-STOCK-ID              PIC 9(6).
020100     05  W10-TYPE                  PIC X(4).
020200     05  W10-QUANTITY              PIC 9(7).
020300     05  W10-PRICE                 PIC S9(8)V99.
020400     05  W10-TRAN-DATE             PIC 9(8).
020500     05  W10-FEES                  PIC S9(8)V99.
020600     05  W10-NOTES                 PIC X(30).
020700*    PAGE-HEADING AND RESULT-LINE WORK AREAS FOR THE POSTING
020800*    RESULT REPORT (CR-0486).
020900 01  W80-PAGE-CTR                  PIC 9(3) COMP VALUE ZERO.
021000 01  W81-REPORT-TITLE.
021100     05  FILLER                    PIC X(40) VALUE
021200         'PORTFOLIO SYSTEMS GROUP'.
021300     05  FILLER                    PIC X(40) VALUE
021400         'TRANSACTION POSTING REPORT'.
021500 01  W85-RESULT-LINE.
021600     05  FILLER                    PIC X(8)  VALUE 'TICKER: '.
021700     05  W85-TICKER                PIC X(10).
021800     05  FILLER                    PIC X(2)  VALUE SPACES.
021900     05  FILLER                    PIC X(6)  VALUE 'TYPE: '.
022000     05  W85-TYPE                  PIC X(4).
022100     05  FILLER                    PIC X(2)  VALUE SPACES.
022200     05  FILLER                    PIC X(5)  VALUE 'QTY: '.
022300     05  W85-QUANTITY              PIC ZZZZZZ9.
022400     05  FILLER                    PIC X(2)  VALUE SPACES.
022500     05  FILLER                    PIC X(8)  VALUE 'RESULT: '.
022600     05  W85-RESULT-TEXT           PIC X(8).
022700     05  FILLER                    PIC X(53).
022800 01  W86-REASON-LINE.
022900     05  FILLER                    PIC X(9)  VALUE 'REASON: '.
023000     05  W86-REASON-TEXT           PIC X(60).
023100     05  FILLER                    PIC X(63).
023200 PROCEDURE DIVISION.
023300 0000-TRANSACTION-POST.
023400     PERFORM 1000-INITIALIZE.
023500     PERFORM 2000-READ-OLD-POSITION THRU 2000-EXIT.
023600     PERFORM 3000-MERGE-LOOP THRU 3000-EXIT
023700         UNTIL W00-NO-MORE-OLD-POS.
023800     IF NOT W00-TRAN-ALREADY-POSTED
023900         PERFORM 3500-APPLY-AT-END THRU 3500-EXIT
024000     END-IF.
024100     PERFORM 4000-WRITE-REPORT THRU 4000-EXIT.
024200     PERFORM 8000-CLOSE-FILES.
024300     STOP RUN.
024400*
024500 1000-INITIALIZE.
024600     OPEN INPUT TRANSACTION-ENTRY.
024700     READ TRANSACTION-ENTRY
024800         AT END
024900             STOP RUN
025000     END-READ.
025100     MOVE TE-TICKER      TO W10-TICKER.
025200     MOVE TE-STOCK-ID    TO W10-STOCK-ID.
025300     MOVE TE-TYPE        TO W10-TYPE.
025400     MOVE TE-QUANTITY    TO W10-QUANTITY.
025500     MOVE TE-PRICE       TO W10-PRICE.
025600     MOVE TE-TRAN-DATE   TO W10-TRAN-DATE.
025700     MOVE TE-FEES        TO W10-FEES.
025800     MOVE TE-NOTES       TO W10-NOTES.
025900     CLOSE TRANSACTION-ENTRY.
026000     OPEN INPUT PORTFOLIO-POSITION.
026100     OPEN OUTPUT POSITION-NEW.
026200     OPEN EXTEND TRANSACTION-DETAIL.
026300     OPEN OUTPUT TRANSACTION-POST-REPORT.
026400     PERFORM 9900-HEADING.
026500     MOVE 'A' TO W00-POST-STATUS-CDE.
026600     MOVE W10-TRAN-DATE TO W02-TRAN-DATE.
026700     COMPUTE W03-TOTAL-VALUE ROUNDED =
026800         W10-PRICE * W10-QUANTITY.
026900*
027000 2000-READ-OLD-POSITION.
027100     READ PORTFOLIO-POSITION
027200         AT END
027300             MOVE 'NO ' TO W00-MORE-OLD-POS
027400     END-READ.
027500 2000-EXIT.
027600     EXIT.
027700*
027800 2100-APPLY-BUY.
027900     COMPUTE W03-OLD-COST ROUNDED =
028000         POS-AVG-PRICE * POS-QUANTITY.
028100     COMPUTE W01-NEW-QTY = POS-QUANTITY + W10-QUANTITY.
028200     COMPUTE W03-NEW-COST ROUNDED =
028300         W03-OLD-COST + W03-TOTAL-VALUE.
028400     COMPUTE W03-NEW-AVG-PRICE ROUNDED =
028500         W03-NEW-COST / W01-NEW-QTY.
028600     MOVE W01-NEW-QTY       TO POS-QUANTITY.
028700     MOVE W03-NEW-AVG-PRICE TO POS-AVG-PRICE.
028800     IF POS-NEVER-BOUGHT
028900         MOVE W10-TRAN-DATE TO POS-FIRST-BUY-DATE
029000     END-IF.
029100 2100-EXIT.
029200     EXIT.
029300*
029400 2200-APPLY-SELL.
029500     IF POS-QUANTITY < W10-QUANTITY
029600         MOVE 'R' TO W00-POST-STATUS-CDE
029700         MOVE POS-QUANTITY TO W01-AVAILABLE-QTY
029800         STRING W10-TICKER DELIMITED BY SPACE
029900             ' - insufficient quantity, available: '
030000                 DELIMITED BY SIZE
030100             W01-AVAILABLE-QTY DELIMITED BY SIZE
030200             INTO W04-REJECT-MESSAGE
030300     ELSE
030400         SUBTRACT W10-QUANTITY FROM POS-QUANTITY
030500         IF POS-IS-EMPTY
030600             MOVE ZERO TO POS-AVG-PRICE
030700         END-IF
030800     END-IF.
030900 2200-EXIT.
031000     EXIT.
031100*
031200 2300-BUILD-NEW-POSITION.
031300     MOVE W10-STOCK-ID  TO W20-STOCK-ID.
031400     MOVE W10-TICKER    TO W20-TICKER.
031500     MOVE W10-QUANTITY  TO W20-QUANTITY.
031600     MOVE W10-PRICE     TO W20-AVG-PRICE.
031700     MOVE W10-TRAN-DATE TO W20-FIRST-BUY-DATE.
031800     MOVE SPACES        TO W20-NOTES.
031900 2300-EXIT.
032000     EXIT.
032100*
032200 2400-WRITE-TRANSACTION.
032300     ADD 1 TO W11-NEXT-TRAN-ID.
032400     MOVE W11-NEXT-TRAN-ID TO TRN-ID.
032500     MOVE W10-STOCK-ID     TO TRN-STOCK-ID.
032600     MOVE W10-TICKER       TO TRN-TICKER.
032700     MOVE W10-TYPE         TO TRN-TYPE.
032800     MOVE W10-QUANTITY     TO TRN-QUANTITY.
032900     MOVE W10-PRICE        TO TRN-PRICE.
033000     MOVE W03-TOTAL-VALUE  TO TRN-TOTAL-VALUE.
033100     MOVE W10-TRAN-DATE    TO TRN-DATE.
033200     MOVE W10-FEES         TO TRN-FEES.
033300     MOVE W10-NOTES        TO TRN-NOTES.
033400     WRITE TRANSACTION-RECORD.
033500 2400-EXIT.
033600     EXIT.
033700*
033800 3000-MERGE-LOOP.
033900     IF W00-TRAN-ALREADY-POSTED
034000         PERFORM 3100-COPY-THROUGH THRU 3100-EXIT
034100     ELSE
034200         IF POS-STOCK-ID = W10-STOCK-ID
034300             PERFORM 3200-UPDATE-EXISTING THRU 3200-EXIT
034400         ELSE
034500             IF POS-STOCK-ID > W10-STOCK-ID
034600                 PERFORM 3300-INSERT-BEFORE THRU 3300-EXIT
034700             ELSE
034800                 PERFORM 3100-COPY-THROUGH THRU 3100-EXIT
034900             END-IF
035000         END-IF
035100     END-IF.
035200     PERFORM 2000-READ-OLD-POSITION THRU 2000-EXIT.
035300 3000-EXIT.
035400     EXIT.
035500*
035600 3100-COPY-THROUGH.
035700     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
035800 3100-EXIT.
035900     EXIT.
036000*
036100 3200-UPDATE-EXISTING.
036200     IF TRN-IS-BUY OR W10-TYPE = 'BUY '
036300         PERFORM 2100-APPLY-BUY THRU 2100-EXIT
036400     ELSE
036500         PERFORM 2200-APPLY-SELL THRU 2200-EXIT
036600     END-IF.
036700     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
036800     SET W00-TRAN-ALREADY-POSTED TO TRUE.
036900     IF W00-POST-ACCEPTED
037000         PERFORM 2400-WRITE-TRANSACTION THRU 2400-EXIT
037100     END-IF.
037200 3200-EXIT.
037300     EXIT.
037400*
037500 3300-INSERT-BEFORE.
037600     IF W10-TYPE = 'BUY '
037700         PERFORM 2300-BUILD-NEW-POSITION THRU 2300-EXIT
037800         WRITE POSITION-NEW-RECORD FROM W20-NEW-POSITION
037900         PERFORM 2400-WRITE-TRANSACTION THRU 2400-EXIT
038000     ELSE
038100         MOVE 'R' TO W00-POST-STATUS-CDE
038200         STRING W10-TICKER DELIMITED BY SPACE
038300             ' - insufficient quantity, available: 0'
038400                 DELIMITED BY SIZE
038500             INTO W04-REJECT-MESSAGE
038600     END-IF.
038700     SET W00-TRAN-ALREADY-POSTED TO TRUE.
038800     WRITE POSITION-NEW-RECORD FROM POSITION-RECORD.
038900 3300-EXIT.
039000     EXIT.
039100*
039200 3500-APPLY-AT-END.
039300     IF W10-TYPE = 'BUY '
039400         PERFORM 2300-BUILD-NEW-POSITION THRU 2300-EXIT
039500         WRITE POSITION-NEW-RECORD FROM W20-NEW-POSITION
039600         PERFORM 2400-WRITE-TRANSACTION THRU 2400-EXIT
039700     ELSE
039800         MOVE 'R' TO W00-POST-STATUS-CDE
039900         STRING W10-TICKER DELIMITED BY SPACE
040000             ' - insufficient quantity, available: 0'
040100                 DELIMITED BY SIZE
040200             INTO W04-REJECT-MESSAGE
040300     END-IF.
040400 3500-EXIT.
040500     EXIT.
040600*
040700*    PRINTS THE ONE POSTING RESULT - ACCEPTED OR REJECTED - SO
040800*    A SELL TURNED AWAY FOR INSUFFICIENT QUANTITY BY 2200-APPLY-
040900*    SELL, 3300-INSERT-BEFORE OR 3500-APPLY-AT-END IS ACTUALLY
041000*    REPORTED SOMEWHERE INSTEAD OF ONLY LIVING IN
041100*    W04-REJECT-MESSAGE FOR THE LENGTH OF THE RUN (CR-0486).
041200 4000-WRITE-REPORT.
041300     MOVE W10-TICKER   TO W85-TICKER.
041400     MOVE W10-TYPE     TO W85-TYPE.
041500     MOVE W10-QUANTITY TO W85-QUANTITY.
041600     IF W00-POST-ACCEPTED
041700         MOVE 'POSTED  ' TO W85-RESULT-TEXT
041800     ELSE
041900         MOVE 'REJECTED' TO W85-RESULT-TEXT
042000     END-IF.
042100     WRITE PRTLINE FROM W85-RESULT-LINE AFTER ADVANCING 2 LINES.
042200     IF W00-POST-REJECTED
042300         MOVE W04-REJECT-MESSAGE TO W86-REASON-TEXT
042400         WRITE PRTLINE FROM W86-REASON-LINE
042500             AFTER ADVANCING 1 LINE
042600     END-IF.
042700 4000-EXIT.
042800     EXIT.
042900*
043000 9900-HEADING.
043100     ADD 1 TO W80-PAGE-CTR.
043200     WRITE PRTLINE FROM W81-REPORT-TITLE
043300         AFTER ADVANCING PAGE.
043400*
043500 8000-CLOSE-FILES.
043600     CLOSE TRANSACTION-DETAIL PORTFOLIO-POSITION POSITION-NEW
043700         TRANSACTION-POST-REPORT.
