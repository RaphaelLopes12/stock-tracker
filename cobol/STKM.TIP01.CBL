000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-MASTER.
000300 AUTHOR.        R HARMON.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED. 03/14/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    STOCK-MASTER                                               *
001000*    TARGET INTERFACE MEMBER FOR THE B3 STOCK MASTER FILE.      *
001100*    ONE ENTRY PER TICKER TRACKED BY THE PORTFOLIO TRACKER      *
001200*    BATCH SUITE.  THIS MEMBER IS THE RECORD LAYOUT FOR THE     *
001300*    PRODUCT - NOT A RUNNABLE JOB.                              *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    DATE       PGMR  TKT       DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------- *
001800*    03/14/88   RH    INIT-001  ORIGINAL LAYOUT - TICKER MASTER  *
001900*    09/02/89   RH    CR-0142   ADDED STK-SECTOR FIELD           *
002000*    05/17/91   LKW   CR-0209   ADDED ACTIVE/INACTIVE 88-LEVELS  *
002100*    11/03/93   LKW   CR-0261   SPLIT NAME FOR TWO-LINE PRINT    *
002200*    02/09/96   TDN   CR-0318   ADDED SECTOR CODE/DESC REDEFINE  *
002300*    08/21/98   TDN   Y2K-004   REVIEWED - NO 2-DIGIT YEAR DATA  *
002400*                                IN THIS RECORD, NO CHANGE       *
002500*    04/12/01   PJS   CR-0402   KEY-VIEW REDEFINE ADDED FOR THE  *
002600*                                TICKER LOOKUP UTILITY           *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT STOCK-MASTER ASSIGN TO STKMAST
003700         ORGANIZATION IS SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  STOCK-MASTER
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 80 CHARACTERS.
004300*    PRIMARY VIEW - ONE STOCK PER RECORD, KEYED BY TICKER
004400*    WHEN THE FILE IS RESEQUENCED BY THE MAINTENANCE UTILITY.
004500 01  STOCK-MASTER-RECORD.
004600     05  STK-ID                    PIC 9(6).
004700     05  STK-TICKER                PIC X(10).
004800     05  STK-NAME                  PIC X(40).
004900     05  STK-SECTOR                PIC X(20).
005000     05  STK-ACTIVE                PIC X(1).
005100         88  STK-IS-ACTIVE             VALUE 'Y'.
005200         88  STK-IS-INACTIVE           VALUE 'N'.
005300     05  FILLER                    PIC X(03).
005400*    ALTERNATE VIEW - COMPANY NAME SPLIT FOR THE TWO-LINE
005500*    HEADING BOX ON THE VALUATION REPORT (CR-0261).
005600 01  STOCK-MASTER-NAME-VIEW REDEFINES STOCK-MASTER-RECORD.
005700     05  STKV-ID                   PIC 9(6).
005800     05  STKV-TICKER               PIC X(10).
005900     05  STKV-NAME-LINE-1          PIC X(20).
006000     05  STKV-NAME-LINE-2          PIC X(20).
006100     05  FILLER                    PIC X(24).
006200*    ALTERNATE VIEW - SECTOR CODE/DESCRIPTION SPLIT USED BY
006300*    THE SECTOR-ROLLUP UTILITY (CR-0318).
006400 01  STOCK-MASTER-SECTOR-VIEW REDEFINES STOCK-MASTER-RECORD.
006500     05  STKS-ID                   PIC 9(6).
006600     05  STKS-TICKER               PIC X(10).
006700     05  STKS-NAME                 PIC X(40).
006800     05  STKS-SECTOR-CODE          PIC X(04).
006900     05  STKS-SECTOR-DESC          PIC X(16).
007000     05  STKS-ACTIVE               PIC X(01).
007100     05  FILLER                    PIC X(03).
007200*    ALTERNATE VIEW - TICKER-ONLY KEY FOR THE LOOKUP UTILITY
007300*    (CR-0402); REST OF THE RECORD CARRIED AS FILLER.
007400 01  STOCK-MASTER-KEY-VIEW REDEFINES STOCK-MASTER-RECORD.
007500     05  STKK-TICKER               PIC X(10).
007600     05  FILLER                    PIC X(70).
007700 WORKING-STORAGE SECTION.
007800 PROCEDURE DIVISION.
007900 0000-STOCK-MASTER-STUB.
008000     STOP RUN.
