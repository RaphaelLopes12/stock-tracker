000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRICE-ALERT.
000300 AUTHOR.        TDN.
000400 INSTALLATION.  PORTFOLIO SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/11/1994.
000600 DATE-COMPILED. 06/11/1994.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PRICE-ALERT                                               *
001000*    TARGET INTERFACE MEMBER FOR THE USER-DEFINED ALERT FILE.   *
001100*    READ BY THE ALERT-EVALUATE JOB AGAINST THE DAILY QUOTE     *
001200*    FILE; MAINTAINED OFF-LINE BY THE PORTFOLIO OWNER.          *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE       PGMR  TKT       DESCRIPTION                      *
001600*    ---------  ----  --------  -------------------------------- *
001700*    06/11/94   TDN   INIT-006  ORIGINAL LAYOUT - PRICE ALERTS   *
001800*                                ONLY                            *
001900*    01/09/96   TDN   CR-0308   ADDED CHANGE-PCT ALERT TYPE      *
002000*    04/22/98   LKW   CR-0334   ADDED PE-RATIO AND DIV-YIELD     *
002100*                                ALERT TYPES                     *
002200*    09/09/98   LKW   Y2K-016   NO DATE FIELDS ON THIS RECORD -  *
002300*                                REVIEWED, NO CHANGE             *
002400*    07/19/02   PJS   CR-0421   ADDED EVALUATION-RESULT REDEFINE *
002500*                                FOR THE ALERT-EVALUATE JOB'S    *
002600*                                IN-MEMORY WORK COPY             *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PRICE-ALERT ASSIGN TO ALTFILE
003700         ORGANIZATION IS SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  PRICE-ALERT
004100     LABEL RECORDS ARE STANDARD
004200     RECORD CONTAINS 58 CHARACTERS.
004300*    PRIMARY VIEW - ONE ALERT PER RECORD.
004400 01  ALERT-RECORD.
004500     05  ALT-ID                    PIC 9(6).
004600     05  ALT-TICKER                PIC X(10).
004700     05  ALT-TYPE                  PIC X(15).
004800         88  ALT-TYPE-PRICE            VALUE 'PRICE'.
004900         88  ALT-TYPE-CHANGE-PCT       VALUE 'CHANGE-PCT'.
005000         88  ALT-TYPE-PE-RATIO         VALUE 'PE-RATIO'.
005100         88  ALT-TYPE-DIV-YIELD        VALUE 'DIV-YIELD'.
005200     05  ALT-OPERATOR              PIC X(12).
005300         88  ALT-OP-ABOVE              VALUE 'ABOVE'.
005400         88  ALT-OP-BELOW              VALUE 'BELOW'.
005500         88  ALT-OP-CHANGE-UP          VALUE 'CHANGE-UP'.
005600         88  ALT-OP-CHANGE-DOWN        VALUE 'CHANGE-DOWN'.
005700     05  ALT-VALUE                 PIC S9(8)V99.
005800     05  ALT-ACTIVE                PIC X(1).
005900         88  ALT-IS-ACTIVE             VALUE 'Y'.
006000         88  ALT-IS-INACTIVE           VALUE 'N'.
006100     05  FILLER                    PIC X(04).
006200*    ALTERNATE VIEW - EVALUATION RESULT WORK COPY BUILT IN
006300*    MEMORY BY THE ALERT-EVALUATE JOB; NEVER WRITTEN BACK
006400*    TO THE ALERT FILE ITSELF (CR-0421).
006500 01  ALERT-RESULT-VIEW REDEFINES ALERT-RECORD.
006600     05  ARV-ID                    PIC 9(6).
006700     05  ARV-TICKER                PIC X(10).
006800     05  ARV-TRIGGERED-CDE         PIC X(1).
006900         88  ARV-TRIGGERED             VALUE 'Y'.
007000         88  ARV-NOT-TRIGGERED         VALUE 'N'.
007100     05  ARV-CURRENT-VALUE         PIC S9(8)V99.
007200     05  ARV-MESSAGE-PREVIEW       PIC X(31).
007300*    ALTERNATE VIEW - TICKER/TYPE KEY BREAKOUT FOR THE
007400*    DUPLICATE-ALERT UTILITY, WHICH FLAGS TWO ACTIVE ALERTS
007500*    OF THE SAME TYPE ON THE SAME TICKER.
007600 01  ALERT-KEY-VIEW REDEFINES ALERT-RECORD.
007700     05  AKV-ID                    PIC 9(6).
007800     05  AKV-TICKER                PIC X(10).
007900     05  AKV-TYPE                  PIC X(15).
008000     05  FILLER                    PIC X(27).
008100*    ALTERNATE VIEW - OPERATOR/THRESHOLD BREAKOUT FOR THE
008200*    ALERT-THRESHOLD AUDIT UTILITY, WHICH LISTS EVERY ACTIVE
008300*    ALERT'S COMPARISON WITHOUT REGARD TO TICKER OR TYPE.
008400 01  ALERT-THRESHOLD-VIEW REDEFINES ALERT-RECORD.
008500     05  ATV-ID                    PIC 9(6).
008600     05  FILLER                    PIC X(25).
008700     05  ATV-OPERATOR              PIC X(12).
008800     05  ATV-VALUE                 PIC S9(8)V99.
008900     05  FILLER                    PIC X(05).
009000 WORKING-STORAGE SECTION.
009100 PROCEDURE DIVISION.
009200 0000-PRICE-ALERT-STUB.
009300     STOP RUN.
